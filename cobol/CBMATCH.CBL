000010******************************************************************
000020* FECHA       : 22/04/1990                                       *
000030* PROGRAMADOR : ROSA TORRES VEGA (RTV)                           *
000040* APLICACION  : CONCILIACION BANCARIA                           *
000050* PROGRAMA    : CBMATCH                                         *
000060* TIPO        : BATCH                                           *
000070* DESCRIPCION : CONCILIADOR ESTANDAR. CARGA EL MAESTRO DE PAGOS  *
000080*             : A UNA TABLA EN MEMORIA Y BUSCA, PARA CADA LINEA  *
000090*             : IMPORTADA DEL BANCO, LOS PAGOS QUE COINCIDAN EN   *
000100*             : MONTO (EXACTO, LUEGO CON TOLERANCIA DE 0.01) Y    *
000110*             : EVALUA SI EL NUMERO DE OPERACION TAMBIEN CALZA.   *
000120* ARCHIVOS    : CBPAGM=ENTRADA, CBIMPL=ENTRADA/SALIDA,           *
000130*             : CBMATC=SALIDA, CBLOGR=SALIDA                     *
000140* ACCION (ES) : P=PROCESA CONCILIACION                           *
000150* PROGRAMA(S) : DEBD1R00                                        *
000160* INSTALADO   : 30/04/1990                                      *
000170* BPM/RATIONAL: 114305                                          *
000180* NOMBRE      : CONCILIADOR ESTANDAR DE PAGOS                   *
000190******************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    CBMATCH.
000220 AUTHOR.        ROSA TORRES VEGA.
000230 INSTALLATION.  GERENCIA DE SISTEMAS - AREA TESORERIA.
000240 DATE-WRITTEN.  22/04/1990.
000250 DATE-COMPILED.
000260 SECURITY.      CONFIDENCIAL - USO INTERNO DE TESORERIA.
000270******************************************************************
000280*                  R E G I S T R O   D E   C A M B I O S         *
000290******************************************************************
000300* 22/04/1990 RTV 114305  VERSION ORIGINAL. SOLO MONTO EXACTO.     *
000310* 30/04/1990 RTV 114305  INSTALADO EN PRODUCCION.                *
000320* 16/09/1992 JQM 121007  SE AGREGA TOLERANCIA DE 0.01 CUANDO NO   *
000330*                        HAY COINCIDENCIA EXACTA DE MONTO.        *
000340* 20/11/1996 RTV 138221  SE AGREGA EVALUACION DE NUMERO DE        *
000350*                        OPERACION CONTRA NOMBRE/MEMO/REFERENCIA/ *
000360*                        NUMERO DEL PAGO, CON REGLA DE ULTIMOS 6  *
000370*                        DIGITOS PARA EXTRACTOS BCP.              *
000380* 14/02/2003 CSN 152045  SE AGREGA BUSQUEDA DE RESPALDO (SOLO POR *
000390*                        OPERACION) CUANDO LA LINEA TRAE NUMERO   *
000400*                        DE OPERACION Y NO CALZO NI POR MONTO.    *
000410* 09/11/1998 LPR 147091  Y2K - FECHAS DE PAGO AMPLIADAS A 4 DIG.  *
000420* 21/01/1999 LPR 147091  Y2K - PRUEBAS DE REGRESION. SIN          *
000430*                        HALLAZGOS.                              *
000440* 22/08/2005 MFC 158414  SE AGREGA BITACORA DE CORRIDA (CBLOGR)   *
000450*                        CON TOTALES DE LINEAS Y COINCIDENCIAS.   *
000460* 11/03/2008 MFC 161902  SE AGREGA FILTRO DE ESTADO (POSTED/SENT/ *
000470*                        IN-PROCESS) AL CARGAR EL MAESTRO DE      *
000480*                        PAGOS; UN PAGO RECHAZADO O ANULADO NO    *
000490*                        DEBE OFRECERSE COMO CANDIDATO A NINGUNA  *
000500*                        LINEA (HALLAZGO DE AUDITORIA INTERNA).   *
000510* 14/07/2009 MFC 173313  SE AGREGA CONTADOR DE PAGOS FILTRADOS    *
000520*                        (ESTADO NO CANDIDATO) Y SE REPORTA EN LA *
000530*                        BITACORA JUNTO A LOS DEMAS TOTALES.      *
000540* 21/07/2009 MFC 173320  AUDITORIA DETECTO QUE 610-EVALUA-OPERA-  *
000550*                        CION BUSCABA EL NUMERO DE OPERACION      *
000560*                        DENTRO DEL NOMBRE DE LA CONTRAPARTE, UN  *
000570*                        CAMPO QUE NO CORRESPONDE AL PAGO Y QUE   *
000580*                        PUEDE CALZAR POR PURA COINCIDENCIA DE    *
000590*                        TEXTO. SE QUITA ESA BUSQUEDA Y SE        *
000600*                        REEMPLAZA POR EL NUMERO DEL PAGO; DE     *
000610*                        PASO SE REESCRIBE TODA LA EVALUACION     *
000620*                        PARA CUBRIR LAS CUATRO PRUEBAS DEL       *
000630*                        MANUAL (SUBCADENA DE LA OPERACION CRUDA, *
000640*                        SUBCADENA YA SIN CEROS, IGUALDAD CONTRA  *
000650*                        EL CAMPO DEL PAGO SIN CEROS, Y REGLA DE  *
000660*                        ULTIMOS 6 DIGITOS BCP APLICADA SOBRE     *
000670*                        CADA CAMPO DEL PAGO, NO SOBRE LA         *
000680*                        OPERACION DE LA LINEA COMO SE HACIA      *
000690*                        ANTES POR ERROR (HALLAZGO DE AUDITORIA). *
000700* 23/07/2009 MFC 173327  AUDITORIA DETECTO QUE 110-APERTURA-     *
000710*                        ARCHIVOS ABRIA CBMATC COMO SALIDA SIN   *
000720*                        CONDICION, BORRANDO LAS COINCIDENCIAS   *
000730*                        DE TODAS LAS CORRIDAS ANTERIORES EN     *
000740*                        CADA EJECUCION. SE AGREGA 150-RECONS-   *
000750*                        TRUYE-CBMATC, QUE RELEE CBMATCO (RENOM- *
000760*                        BRADO POR EL JCL) Y SOLO DESCARTA LOS   *
000770*                        REGISTROS DE LA CORRIDA ACTUAL, IGUAL   *
000780*                        QUE YA LO HACE CBMATAV (HALLAZGO DE     *
000790*                        AUDITORIA).                             *
000800******************************************************************
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM
000850     CLASS NUMERICA IS "0" THRU "9".
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880*   MAESTRO DE PAGOS GENERADOS POR LA TESORERIA.                 *
000890     SELECT CBPAGM-FILE ASSIGN TO CBPAGM
000900            FILE STATUS    IS FS-CBPAGM.
000910
000920*   LINEAS IMPORTADAS DEL EXTRACTO; SE ABRE I-O PORQUE ESTE       *
000930*   PROGRAMA REGRABA CBIL-IND-CONCILIADA CUANDO HAY MATCH.        *
000940     SELECT CBIMPL-FILE ASSIGN TO CBIMPL
000950            FILE STATUS    IS FS-CBIMPL.
000960
000970*   COINCIDENCIAS DE CORRIDAS ANTERIORES (ENTRADA, OPCIONAL); EL     *
000980*   PASO DE JCL QUE ANTECEDE A ESTE RENOMBRA EL CBMATC DE LA         *
000990*   CORRIDA PREVIA A CBMATCO ANTES DE INVOCAR EL PROGRAMA.           *
001000     SELECT CBMATCO-FILE ASSIGN TO CBMATCO
001010            FILE STATUS    IS FS-CBMATCO.
001020
001030*   ARCHIVO DE COINCIDENCIAS RECONSTRUIDO (SALIDA).                 *
001040     SELECT CBMATC-FILE ASSIGN TO CBMATC
001050            FILE STATUS    IS FS-CBMATC
001060                              FSE-CBMATC.
001070
001080*   BITACORA DE LA CORRIDA.                                      *
001090     SELECT CBLOGR-FILE ASSIGN TO CBLOGR
001100            ORGANIZATION   IS LINE SEQUENTIAL
001110            FILE STATUS    IS FS-CBLOGR.
001120
001130 DATA DIVISION.
001140 FILE SECTION.
001150******************************************************************
001160*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001170******************************************************************
001180*   MAESTRO DE PAGOS.
001190 FD  CBPAGM-FILE
001200     LABEL RECORD IS STANDARD.
001210     COPY CBPAGM0.
001220*   LINEAS IMPORTADAS DEL EXTRACTO (SE ACTUALIZA IND-CONCILIADA).
001230 FD  CBIMPL-FILE
001240     LABEL RECORD IS STANDARD.
001250     COPY CBIMPL0.
001260*   COINCIDENCIAS DE CORRIDAS ANTERIORES (ENTRADA, OPCIONAL).
001270 FD  CBMATCO-FILE
001280     LABEL RECORD IS STANDARD.
001290 01  REG-CBMATCO                    PIC X(232).
001300*   REDEFINES: SOLO INTERESA EL NUMERO DE CORRIDA PARA DECIDIR      *
001310*   QUE REGISTROS DE CBMATCO SE DESCARTAN AL RECONSTRUIR CBMATC.    *
001320 01  REG-CBMATCO-R REDEFINES REG-CBMATCO.
001330     02  CBMO-NUM-CORRIDA           PIC 9(06).
001340     02  FILLER                     PIC X(226).
001350*   ARCHIVO DE COINCIDENCIAS.
001360 FD  CBMATC-FILE
001370     LABEL RECORD IS STANDARD.
001380     COPY CBMATC0.
001390*   BITACORA DE LA CORRIDA.
001400 FD  CBLOGR-FILE
001410     LABEL RECORD IS STANDARD.
001420 01  REG-CBLOGR                     PIC X(100).
001430 WORKING-STORAGE SECTION.
001440******************************************************************
001450*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001460******************************************************************
001470 01  WKS-FS-STATUS.
001480     02  FS-CBPAGM               PIC 9(02) VALUE ZEROES.
001490     02  FS-CBIMPL               PIC 9(02) VALUE ZEROES.
001500     02  FS-CBMATC               PIC 9(02) VALUE ZEROES.
001510     02  FS-CBMATCO              PIC 9(02) VALUE ZEROES.
001520     02  FSE-CBMATC.
001530         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001540         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001550         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001560     02  FS-CBLOGR               PIC 9(02) VALUE ZEROES.
001570     02  PROGRAMA                PIC X(08) VALUE SPACES.
001580     02  ARCHIVO                 PIC X(08) VALUE SPACES.
001590     02  ACCION                  PIC X(10) VALUE SPACES.
001600     02  LLAVE                   PIC X(32) VALUE SPACES.
001610******************************************************************
001620*              TABLA EN MEMORIA DEL MAESTRO DE PAGOS              *
001630*   SOLO SE CARGAN LOS PAGOS QUE PASEN 225-EVALUA-CANDIDATO-      *
001640*   FILTRO; LOS DEMAS SE CUENTAN EN WKS-PAGOS-FILTRADOS Y NUNCA   *
001650*   ENTRAN A LA TABLA, POR LO QUE NUNCA PUEDEN SALIR COMO MATCH.  *
001660******************************************************************
001670*   CONTADOR INDEPENDIENTE (77); SE REPORTA EN LA BITACORA JUNTO  *
001680*   A LOS DEMAS TOTALES DE LA CORRIDA.                            *
001690 77  WKS-PAGOS-FILTRADOS         PIC 9(05) COMP VALUE ZEROES.
001700     COPY CBPARM0.
001710 01  WKS-CANT-PAGOS              PIC 9(05) COMP VALUE ZEROES.
001720 01  WKS-TABLA-PAGOS.
001730     02  WKS-PG OCCURS 1 TO 3000 TIMES
001740               DEPENDING ON WKS-CANT-PAGOS
001750               INDEXED BY PG-IDX.
001760         04  WKS-PG-ID-PAGO          PIC 9(08).
001770         04  WKS-PG-ESTADO           PIC X(10).
001780         04  WKS-PG-FECHA-PAGO       PIC 9(08).
001790         04  WKS-PG-MONTO            PIC S9(14)V9(02).
001800         04  WKS-PG-NUMERO           PIC X(30).
001810         04  WKS-PG-MEMO             PIC X(60).
001820         04  WKS-PG-REFERENCIA       PIC X(30).
001830         04  WKS-PG-NOMBRE-CTP       PIC X(40).
001840******************************************************************
001850*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001860******************************************************************
001870 01  WKS-CONTADORES.
001880     02  WKS-TOTAL-LINEAS        PIC 9(06) COMP VALUE ZEROES.
001890     02  WKS-LINEAS-CONCILIADAS  PIC 9(06) COMP VALUE ZEROES.
001900     02  WKS-TOTAL-MATCHES       PIC 9(06) COMP VALUE ZEROES.
001910     02  WKS-REG-CONSERVADOS     PIC 9(06) COMP VALUE ZEROES.
001920     02  WKS-CONT-KW             PIC 9(02) COMP VALUE ZEROES.
001930     02  WKS-OP-LEN              PIC 9(02) COMP VALUE ZEROES.
001940     02  WKS-CLEAN-LEN           PIC 9(02) COMP VALUE ZEROES.
001950     02  WKS-GEN-LEN             PIC 9(02) COMP VALUE ZEROES.
001960     02  WKS-GEN-START           PIC 9(02) COMP VALUE ZEROES.
001970     02  WKS-GEN-LIMPIO-LEN      PIC 9(02) COMP VALUE ZEROES.
001980     02  WKS-MASCARA             PIC Z,ZZZ,ZZ9.
001990 01  WKS-FLAGS.
002000     02  WKS-SW-FIN-CBPAGM       PIC X(01) VALUE "N".
002010         88  CBPAGM-FIN-ARCHIVO           VALUE "S".
002020     02  WKS-SW-FIN-CBIMPL       PIC X(01) VALUE "N".
002030         88  CBIMPL-FIN-ARCHIVO           VALUE "S".
002040     02  WKS-SW-HUBO-MATCH       PIC X(01) VALUE "N".
002050         88  WKS-LINEA-TUVO-MATCH         VALUE "S".
002060     02  WKS-SW-OP-MATCH         PIC X(01) VALUE "N".
002070         88  WKS-OP-MATCH-OK              VALUE "S".
002080     02  WKS-SW-AMT-MATCH        PIC X(01) VALUE "N".
002090         88  WKS-AMT-MATCH-OK             VALUE "S".
002100     02  WKS-SW-ES-CANDIDATO     PIC X(01) VALUE "N".
002110         88  WKS-PAGO-ES-CANDIDATO        VALUE "S".
002120     02  WKS-SW-FIN-CBMATCO      PIC X(01) VALUE "N".
002130         88  CBMATCO-FIN-ARCHIVO          VALUE "S".
002140     02  WKS-SW-NO-HAY-OLD       PIC X(01) VALUE "N".
002150         88  WKS-NO-HAY-CBMATCO           VALUE "S".
002160*   REDEFINES 1 DE 3: LA DIFERENCIA DE MONTO SE RELEE SIN SIGNO   *
002170*   PARA EL DISPLAY DE DIAGNOSTICO CUANDO SE CORRE CON TRAZA.     *
002180 01  WKS-TOLERANCIA-MONTO        PIC S9(14)V9(02) VALUE ZEROES.
002190 01  WKS-TOLERANCIA-MONTO-R REDEFINES WKS-TOLERANCIA-MONTO
002200                                 PIC S9(16).
002210 01  WKS-DIFERENCIA-MONTO        PIC S9(14)V9(02) VALUE ZEROES.
002220 01  WKS-DIFERENCIA-MONTO-R REDEFINES WKS-DIFERENCIA-MONTO
002230                                 PIC S9(16).
002240 01  WKS-CLEAN-OP                PIC X(20) VALUE SPACES.
002250*   CAMPO GENERICO DE TRABAJO: CADA CAMPO DEL PAGO (NUMERO, MEMO   *
002260*   O REFERENCIA) SE COPIA AQUI ANTES DE EVALUARLO EN             *
002270*   612-EVALUA-CAMPO-OPERACION, PARA PODER REUTILIZAR LA MISMA    *
002280*   RUTINA DE RECORTE Y DE LIMPIEZA DE CEROS QUE 600-CALCULA-     *
002290*   CLEAN-OP USA SOBRE EL NUMERO DE OPERACION DE LA LINEA.        *
002300 01  WKS-GEN-CAMPO               PIC X(60) VALUE SPACES.
002310*   REDEFINES 2 DE 3: EL CAMPO DEL PAGO YA SIN CEROS A LA          *
002320*   IZQUIERDA Y SUS ULTIMOS 6 DIGITOS (REGLA BCP) SE AGRUPAN PARA  *
002330*   RELEERLOS DE UN SOLO GOLPE EN UNA TRAZA.                      *
002340 01  WKS-CAMPO-EVAL-RESULT.
002350     02  WKS-GEN-LIMPIO          PIC X(60) VALUE SPACES.
002360     02  WKS-OP-CAMPO-L6         PIC X(06) VALUE SPACES.
002370 01  WKS-CAMPO-EVAL-RESULT-R REDEFINES WKS-CAMPO-EVAL-RESULT
002380                                 PIC X(66).
002390 01  FILLER                      PIC X(20) VALUE SPACES.
002400******************************************************************
002410 PROCEDURE DIVISION.
002420******************************************************************
002430*               S E C C I O N    P R I N C I P A L               *
002440*   CARGA EL MAESTRO DE PAGOS A MEMORIA, PROCESA CADA LINEA        *
002450*   IMPORTADA CONTRA LA TABLA, GRABA LA BITACORA Y CIERRA.         *
002460******************************************************************
002470 100-PRINCIPAL SECTION.
002480     PERFORM 110-APERTURA-ARCHIVOS    THRU 110-APERTURA-ARCHIVOS-E
002490     PERFORM 150-RECONSTRUYE-CBMATC   THRU 150-RECONSTRUYE-CBMATC-E
002500     PERFORM 200-CARGA-MAESTRO-PAGOS  THRU 200-CARGA-MAESTRO-PAGOS-E
002510     PERFORM 300-PROCESA-LINEAS       THRU 300-PROCESA-LINEAS-E
002520     PERFORM 900-GRABA-BITACORA       THRU 900-GRABA-BITACORA-E
002530     PERFORM 990-CIERRA-ARCHIVOS      THRU 990-CIERRA-ARCHIVOS-E
002540     STOP RUN.
002550 100-PRINCIPAL-E. EXIT.
002560
002570*   CBIMPL SE ABRE I-O PORQUE 320-PROCESA-UNA-LINEA REGRABA EL     *
002580*   INDICADOR DE CONCILIADA CUANDO ENCUENTRA MATCH.                *
002590 110-APERTURA-ARCHIVOS SECTION.
002600     ACCEPT CBPM-CORRIDA-NUM   FROM SYSIN
002610     ACCEPT CBPM-FECHA-CORRIDA FROM SYSIN
002620     MOVE "CBMATCH" TO PROGRAMA
002630     OPEN INPUT  CBPAGM-FILE
002640     OPEN I-O    CBIMPL-FILE
002650     IF FS-CBPAGM NOT = 0 OR FS-CBIMPL NOT = 0
002660        DISPLAY ">>> ERROR AL ABRIR MAESTRO DE PAGOS O LINEAS <<<"
002670                UPON CONSOLE
002680        PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
002690        MOVE 91 TO RETURN-CODE
002700        STOP RUN
002710     END-IF
002720*    CBMATCO SOLO EXISTE A PARTIR DE LA SEGUNDA CORRIDA (EL JCL   *
002730*    LA CREA RENOMBRANDO EL CBMATC DE LA CORRIDA PREVIA); SI NO   *
002740*    ESTA, NO HAY NADA QUE RECONSTRUIR.                          *
002750     OPEN INPUT  CBMATCO-FILE
002760     IF FS-CBMATCO NOT = 0
002770        SET WKS-NO-HAY-CBMATCO TO TRUE
002780        SET CBMATCO-FIN-ARCHIVO TO TRUE
002790     END-IF
002800     OPEN OUTPUT CBMATC-FILE CBLOGR-FILE
002810     IF FS-CBMATC NOT = 0
002820        MOVE "OPEN"   TO ACCION
002830        MOVE SPACES   TO LLAVE
002840        MOVE "CBMATC" TO ARCHIVO
002850        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002860                              FS-CBMATC, FSE-CBMATC
002870        DISPLAY ">>> ERROR AL ABRIR CBMATC <<<" UPON CONSOLE
002880        PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
002890        MOVE 91 TO RETURN-CODE
002900        STOP RUN
002910     END-IF.
002920 110-APERTURA-ARCHIVOS-E. EXIT.
002930
002940******************************************************************
002950*   RECONSTRUYE CBMATC A PARTIR DE CBMATCO (CORRIDAS ANTERIORES)   *
002960*   ANTES DE PROCESAR LA CORRIDA ACTUAL; SOLO SE DESCARTAN LOS     *
002970*   REGISTROS QUE PERTENECEN A LA CORRIDA QUE SE ESTA EJECUTANDO,  *
002980*   IGUAL QUE LO HACE CBMATAV (HALLAZGO DE AUDITORIA 173327).      *
002990******************************************************************
003000 150-RECONSTRUYE-CBMATC SECTION.
003010    IF NOT WKS-NO-HAY-CBMATCO
003020       PERFORM 160-LEE-CBMATCO THRU 160-LEE-CBMATCO-E
003030       PERFORM 170-COPIA-SI-OTRA-CORRIDA
003040                               THRU 170-COPIA-SI-OTRA-CORRIDA-E
003050               UNTIL CBMATCO-FIN-ARCHIVO
003060    END-IF.
003070 150-RECONSTRUYE-CBMATC-E. EXIT.
003080
003090*   LECTURA ADELANTADA DE CBMATCO, UNA POR ITERACION.             *
003100 160-LEE-CBMATCO SECTION.
003110     READ CBMATCO-FILE
003120          AT END SET CBMATCO-FIN-ARCHIVO TO TRUE
003130     END-READ.
003140 160-LEE-CBMATCO-E. EXIT.
003150
003160*   SOLO SE RESCRIBE EN EL CBMATC NUEVO SI EL REGISTRO NO ES DE   *
003170*   LA CORRIDA ACTUAL; LOS DE LA CORRIDA ACTUAL SE DESCARTAN.     *
003180 170-COPIA-SI-OTRA-CORRIDA SECTION.
003190     IF CBMO-NUM-CORRIDA NOT = CBPM-CORRIDA-NUM
003200        MOVE REG-CBMATCO TO REG-CBMATC
003210        WRITE REG-CBMATC
003220        ADD 1 TO WKS-REG-CONSERVADOS
003230     END-IF
003240     PERFORM 160-LEE-CBMATCO THRU 160-LEE-CBMATCO-E.
003250 170-COPIA-SI-OTRA-CORRIDA-E. EXIT.
003260
003270******************************************************************
003280*   CARGA COMPLETA DEL MAESTRO DE PAGOS A LA TABLA EN MEMORIA,     *
003290*   LIMITADA A 3000 PAGOS (LIMITE DE WKS-TABLA-PAGOS).             *
003300******************************************************************
003310 200-CARGA-MAESTRO-PAGOS SECTION.
003320     MOVE 0 TO WKS-CANT-PAGOS
003330     PERFORM 210-LEE-UN-PAGO THRU 210-LEE-UN-PAGO-E
003340     PERFORM 220-CARGA-UN-PAGO THRU 220-CARGA-UN-PAGO-E
003350             UNTIL CBPAGM-FIN-ARCHIVO OR WKS-CANT-PAGOS = 3000.
003360 200-CARGA-MAESTRO-PAGOS-E. EXIT.
003370
003380*   LECTURA ADELANTADA DEL MAESTRO, UNA POR ITERACION.             *
003390 210-LEE-UN-PAGO SECTION.
003400     READ CBPAGM-FILE
003410          AT END SET CBPAGM-FIN-ARCHIVO TO TRUE
003420     END-READ.
003430 210-LEE-UN-PAGO-E. EXIT.
003440
003450*   AGREGA EL PAGO LEIDO A LA TABLA SOLO SI PASA EL FILTRO DE       *
003460*   ESTADO; SI NO PASA, SE CUENTA EN WKS-PAGOS-FILTRADOS Y NO SE    *
003470*   OCUPA UNA POSICION DE LA TABLA.                                 *
003480 220-CARGA-UN-PAGO SECTION.
003490     PERFORM 225-EVALUA-CANDIDATO-FILTRO
003500                             THRU 225-EVALUA-CANDIDATO-FILTRO-E
003510     IF WKS-PAGO-ES-CANDIDATO
003520        ADD 1 TO WKS-CANT-PAGOS
003530        SET PG-IDX TO WKS-CANT-PAGOS
003540        MOVE CBPG-ID-PAGO          TO WKS-PG-ID-PAGO(PG-IDX)
003550        MOVE CBPG-ESTADO           TO WKS-PG-ESTADO(PG-IDX)
003560        MOVE CBPG-FECHA-PAGO       TO WKS-PG-FECHA-PAGO(PG-IDX)
003570        MOVE CBPG-MONTO            TO WKS-PG-MONTO(PG-IDX)
003580        MOVE CBPG-NUMERO           TO WKS-PG-NUMERO(PG-IDX)
003590        MOVE CBPG-MEMO             TO WKS-PG-MEMO(PG-IDX)
003600        MOVE CBPG-REFERENCIA       TO WKS-PG-REFERENCIA(PG-IDX)
003610        MOVE CBPG-NOMBRE-CONTRAPARTE TO WKS-PG-NOMBRE-CTP(PG-IDX)
003620     ELSE
003630        ADD 1 TO WKS-PAGOS-FILTRADOS
003640     END-IF
003650     PERFORM 210-LEE-UN-PAGO THRU 210-LEE-UN-PAGO-E.
003660 220-CARGA-UN-PAGO-E. EXIT.
003670
003680******************************************************************
003690*   FILTRO DE CANDIDATO: SOLO PAGOS EN ESTADO POSTED, SENT O       *
003700*   IN-PROCESS PUEDEN OFRECERSE A UNA LINEA. UN PAGO ANULADO,      *
003710*   RECHAZADO O AUN EN BORRADOR NO ES UN CANDIDATO VALIDO.         *
003720******************************************************************
003730 225-EVALUA-CANDIDATO-FILTRO SECTION.
003740     MOVE "N" TO WKS-SW-ES-CANDIDATO
003750     IF CBPG-ESTADO = "POSTED" OR CBPG-ESTADO = "SENT"
003760                             OR CBPG-ESTADO = "IN-PROCESS"
003770        SET WKS-PAGO-ES-CANDIDATO TO TRUE
003780     END-IF.
003790 225-EVALUA-CANDIDATO-FILTRO-E. EXIT.
003800
003810******************************************************************
003820*           P R O C E S O   D E   L A S   L I N E A S             *
003830*   UNA PASADA SOBRE CBIMPL; POR CADA LINEA SE BUSCA MATCH CONTRA  *
003840*   LA TABLA DE PAGOS YA CARGADA EN MEMORIA.                       *
003850******************************************************************
003860 300-PROCESA-LINEAS SECTION.
003870     PERFORM 310-LEE-UNA-LINEA THRU 310-LEE-UNA-LINEA-E
003880     PERFORM 320-PROCESA-UNA-LINEA THRU 320-PROCESA-UNA-LINEA-E
003890             UNTIL CBIMPL-FIN-ARCHIVO.
003900 300-PROCESA-LINEAS-E. EXIT.
003910
003920*   LECTURA ADELANTADA DE LAS LINEAS IMPORTADAS, UNA POR           *
003930*   ITERACION.                                                     *
003940 310-LEE-UNA-LINEA SECTION.
003950     READ CBIMPL-FILE
003960          AT END SET CBIMPL-FIN-ARCHIVO TO TRUE
003970     END-READ.
003980 310-LEE-UNA-LINEA-E. EXIT.
003990
004000******************************************************************
004010*   POR LINEA: 1RO MONTO EXACTO, SI NO HUBO NINGUNO SE AMPLIA A   *
004020*   0.01 DE TOLERANCIA; SI AUN NO HUBO NINGUNO Y LA LINEA TRAE    *
004030*   NUMERO DE OPERACION, SE HACE UNA BUSQUEDA DE RESPALDO SOLO    *
004040*   POR OPERACION (SIEMPRE PARCIAL).                              *
004050******************************************************************
004060 320-PROCESA-UNA-LINEA SECTION.
004070     ADD 1 TO WKS-TOTAL-LINEAS
004080     MOVE "N" TO WKS-SW-HUBO-MATCH
004090     PERFORM 600-CALCULA-CLEAN-OP THRU 600-CALCULA-CLEAN-OP-E
004100     MOVE ZEROES TO WKS-TOLERANCIA-MONTO
004110     PERFORM 330-BUSCA-CANDIDATOS-MONTO
004120                                THRU 330-BUSCA-CANDIDATOS-MONTO-E
004130     IF NOT WKS-LINEA-TUVO-MATCH
004140        MOVE .01 TO WKS-TOLERANCIA-MONTO
004150        PERFORM 330-BUSCA-CANDIDATOS-MONTO
004160                                THRU 330-BUSCA-CANDIDATOS-MONTO-E
004170     END-IF
004180     IF NOT WKS-LINEA-TUVO-MATCH AND CBIL-NUM-OPERACION NOT = SPACES
004190        PERFORM 350-BUSCA-RESPALDO-OPERACION
004200                              THRU 350-BUSCA-RESPALDO-OPERACION-E
004210     END-IF
004220     IF WKS-LINEA-TUVO-MATCH
004230        ADD 1 TO WKS-LINEAS-CONCILIADAS
004240        MOVE "S" TO CBIL-IND-CONCILIADA
004250        REWRITE REG-CBIMPL
004260        IF FS-CBIMPL NOT = 0
004270           DISPLAY "ERROR AL REGRABAR CBIMPL, STATUS: " FS-CBIMPL
004280                   UPON CONSOLE
004290        END-IF
004300     END-IF
004310     PERFORM 310-LEE-UNA-LINEA THRU 310-LEE-UNA-LINEA-E.
004320 320-PROCESA-UNA-LINEA-E. EXIT.
004330
004340*   BARRIDO DE LA TABLA DE PAGOS A LA TOLERANCIA ACTUAL (EXACTA O  *
004350*   DE 0.01), EVALUANDO OPERACION EN CADA CANDIDATO QUE CALCE.     *
004360 330-BUSCA-CANDIDATOS-MONTO SECTION.
004370     PERFORM 340-EVALUA-UN-CANDIDATO THRU 340-EVALUA-UN-CANDIDATO-E
004380             VARYING PG-IDX FROM 1 BY 1
004390             UNTIL PG-IDX > WKS-CANT-PAGOS.
004400 330-BUSCA-CANDIDATOS-MONTO-E. EXIT.
004410
004420*   SI EL PAGO DE ESTA POSICION CALZA EN MONTO DENTRO DE LA        *
004430*   TOLERANCIA VIGENTE, SE EVALUA OPERACION Y SE GRABA EL MATCH    *
004440*   COMO EXACT (OPERACION CALZO TAMBIEN) O PARTIAL (SOLO MONTO).   *
004450 340-EVALUA-UN-CANDIDATO SECTION.
004460     COMPUTE WKS-DIFERENCIA-MONTO =
004470             WKS-PG-MONTO(PG-IDX) - CBIL-MONTO
004480     IF WKS-DIFERENCIA-MONTO < 0
004490        MULTIPLY WKS-DIFERENCIA-MONTO BY -1
004500     END-IF
004510     IF WKS-DIFERENCIA-MONTO NOT GREATER THAN WKS-TOLERANCIA-MONTO
004520        PERFORM 610-EVALUA-OPERACION THRU 610-EVALUA-OPERACION-E
004530        MOVE "N" TO CBMT-TIPO-MATCH
004540        IF WKS-OP-MATCH-OK
004550           MOVE "EXACT"   TO CBMT-TIPO-MATCH
004560        ELSE
004570           MOVE "PARTIAL" TO CBMT-TIPO-MATCH
004580        END-IF
004590        PERFORM 700-ESCRIBE-MATCH THRU 700-ESCRIBE-MATCH-E
004600        SET WKS-LINEA-TUVO-MATCH TO TRUE
004610     END-IF.
004620 340-EVALUA-UN-CANDIDATO-E. EXIT.
004630
004640******************************************************************
004650*   BUSQUEDA DE RESPALDO: IGNORA EL MONTO, SOLO EVALUA SI EL      *
004660*   NUMERO DE OPERACION DE LA LINEA CALZA CONTRA ALGUN PAGO. LOS  *
004670*   REGISTROS QUE RESULTEN DE AQUI SIEMPRE SON PARCIALES.         *
004680******************************************************************
004690 350-BUSCA-RESPALDO-OPERACION SECTION.
004700     PERFORM 360-EVALUA-CANDIDATO-RESPALDO
004710                            THRU 360-EVALUA-CANDIDATO-RESPALDO-E
004720             VARYING PG-IDX FROM 1 BY 1
004730             UNTIL PG-IDX > WKS-CANT-PAGOS.
004740 350-BUSCA-RESPALDO-OPERACION-E. EXIT.
004750
004760*   CUERPO DEL PERFORM VARYING DE ARRIBA.                         *
004770 360-EVALUA-CANDIDATO-RESPALDO SECTION.
004780     PERFORM 610-EVALUA-OPERACION THRU 610-EVALUA-OPERACION-E
004790     IF WKS-OP-MATCH-OK
004800        MOVE "PARTIAL" TO CBMT-TIPO-MATCH
004810        PERFORM 700-ESCRIBE-MATCH THRU 700-ESCRIBE-MATCH-E
004820        SET WKS-LINEA-TUVO-MATCH TO TRUE
004830     END-IF.
004840 360-EVALUA-CANDIDATO-RESPALDO-E. EXIT.
004850
004860******************************************************************
004870*   CLEAN-OP: NUMERO DE OPERACION DE LA LINEA SIN CEROS A LA      *
004880*   IZQUIERDA; SI QUEDA VACIO O TODO CEROS, CLEAN-OP = "0". SE    *
004890*   APOYA EN LAS MISMAS RUTINAS GENERICAS (602/630) QUE LUEGO      *
004900*   REUTILIZA 612-EVALUA-CAMPO-OPERACION PARA LIMPIAR CADA CAMPO  *
004910*   DEL PAGO.                                                      *
004920******************************************************************
004930 600-CALCULA-CLEAN-OP SECTION.
004940     MOVE SPACES TO WKS-CLEAN-OP
004950     MOVE 0      TO WKS-CLEAN-LEN
004960     MOVE 20     TO WKS-OP-LEN
004970     PERFORM 602-BUSCA-FIN-OPERACION THRU 602-BUSCA-FIN-OPERACION-E
004980             VARYING WKS-OP-LEN FROM 20 BY -1
004990             UNTIL WKS-OP-LEN = 0 OR
005000                   CBIL-NUM-OPERACION(WKS-OP-LEN:1) NOT = SPACE
005010     MOVE SPACES             TO WKS-GEN-CAMPO
005020     MOVE CBIL-NUM-OPERACION TO WKS-GEN-CAMPO
005030     MOVE WKS-OP-LEN         TO WKS-GEN-LEN
005040     PERFORM 630-QUITA-CEROS-GEN THRU 630-QUITA-CEROS-GEN-E
005050     MOVE WKS-GEN-LIMPIO-LEN TO WKS-CLEAN-LEN
005060     MOVE WKS-GEN-LIMPIO(1:WKS-CLEAN-LEN) TO WKS-CLEAN-OP(1:WKS-CLEAN-LEN).
005070 600-CALCULA-CLEAN-OP-E. EXIT.
005080
005090*   CUERPO DEL PERFORM VARYING QUE BUSCA HACIA ATRAS EL LARGO      *
005100*   REAL (SIN ESPACIOS A LA DERECHA) DE UN CAMPO; SE REUTILIZA     *
005110*   TANTO PARA LA OPERACION DE LA LINEA COMO PARA CADA CAMPO DEL   *
005120*   PAGO (VER 612-EVALUA-CAMPO-OPERACION).                        *
005130 602-BUSCA-FIN-OPERACION SECTION.
005140     CONTINUE.
005150 602-BUSCA-FIN-OPERACION-E. EXIT.
005160
005170*   CUERPO DEL PERFORM VARYING QUE AVANZA SOBRE LOS CEROS A LA     *
005180*   IZQUIERDA DE WKS-GEN-CAMPO DENTRO DE 630-QUITA-CEROS-GEN.      *
005190 604-AVANZA-CERO-IZQUIERDA SECTION.
005200     CONTINUE.
005210 604-AVANZA-CERO-IZQUIERDA-E. EXIT.
005220
005230******************************************************************
005240*   OPERATION-MATCH: SI LA LINEA NO TRAE OPERACION, SE CONSIDERA  *
005250*   CALCE AUTOMATICO (MATCH SOLO POR MONTO). SI TRAE, SE EVALUA   *
005260*   CONTRA EL NUMERO DEL PAGO, LUEGO SU MEMO (QUE EN ESTE MAESTRO *
005270*   ES TAMBIEN EL CAMPO DE COMUNICACION DEL BANCO, NO HAY UNO     *
005280*   SEPARADO) Y POR ULTIMO SU REFERENCIA. EL NOMBRE DE LA         *
005290*   CONTRAPARTE NUNCA SE EVALUA: NO ES UN CAMPO DEL PAGO MISMO Y  *
005300*   PUEDE CALZAR POR COINCIDENCIA DE TEXTO (HALLAZGO DE           *
005310*   AUDITORIA, VER REGISTRO DE CAMBIOS 21/07/2009).               *
005320******************************************************************
005330 610-EVALUA-OPERACION SECTION.
005340     MOVE "N" TO WKS-SW-OP-MATCH
005350     IF CBIL-NUM-OPERACION = SPACES
005360        SET WKS-OP-MATCH-OK TO TRUE
005370     ELSE
005380        MOVE SPACES TO WKS-GEN-CAMPO
005390        MOVE WKS-PG-NUMERO(PG-IDX) TO WKS-GEN-CAMPO
005400        PERFORM 612-EVALUA-CAMPO-OPERACION
005410                               THRU 612-EVALUA-CAMPO-OPERACION-E
005420        IF NOT WKS-OP-MATCH-OK
005430           MOVE SPACES TO WKS-GEN-CAMPO
005440           MOVE WKS-PG-MEMO(PG-IDX) TO WKS-GEN-CAMPO
005450           PERFORM 612-EVALUA-CAMPO-OPERACION
005460                                  THRU 612-EVALUA-CAMPO-OPERACION-E
005470        END-IF
005480        IF NOT WKS-OP-MATCH-OK
005490           MOVE SPACES TO WKS-GEN-CAMPO
005500           MOVE WKS-PG-REFERENCIA(PG-IDX) TO WKS-GEN-CAMPO
005510           PERFORM 612-EVALUA-CAMPO-OPERACION
005520                                  THRU 612-EVALUA-CAMPO-OPERACION-E
005530        END-IF
005540     END-IF.
005550 610-EVALUA-OPERACION-E. EXIT.
005560
005570******************************************************************
005580*   EVALUA LAS CUATRO PRUEBAS DEL MANUAL DE CONCILIACION SOBRE EL  *
005590*   CAMPO DEL PAGO QUE EL LLAMADOR YA DEJO EN WKS-GEN-CAMPO:       *
005600*   (1) LA OPERACION CRUDA ES SUBCADENA DEL CAMPO; (2) CLEAN-OP    *
005610*   (DISTINTO DE "0") ES SUBCADENA DEL CAMPO; (3) EL CAMPO SIN     *
005620*   CEROS A LA IZQUIERDA ES IGUAL A CLEAN-OP; (4) REGLA BCP: LOS   *
005630*   ULTIMOS 6 DIGITOS DEL CAMPO (CUANDO TIENE AL MENOS 6) SON      *
005640*   IGUALES A LA OPERACION O, SIN CEROS A LA IZQUIERDA, A          *
005650*   CLEAN-OP. SI EL CAMPO VIENE EN BLANCO NO SE EVALUA NINGUNA.    *
005660******************************************************************
005670 612-EVALUA-CAMPO-OPERACION SECTION.
005680     IF WKS-GEN-CAMPO NOT = SPACES
005690        MOVE 60 TO WKS-GEN-LEN
005700        PERFORM 602-BUSCA-FIN-OPERACION THRU 602-BUSCA-FIN-OPERACION-E
005710                VARYING WKS-GEN-LEN FROM 60 BY -1
005720                UNTIL WKS-GEN-LEN = 0 OR
005730                      WKS-GEN-CAMPO(WKS-GEN-LEN:1) NOT = SPACE
005740        MOVE 0 TO WKS-CONT-KW
005750        INSPECT WKS-GEN-CAMPO(1:WKS-GEN-LEN) TALLYING WKS-CONT-KW
005760                FOR ALL CBIL-NUM-OPERACION(1:WKS-OP-LEN)
005770        IF WKS-CONT-KW > 0
005780           SET WKS-OP-MATCH-OK TO TRUE
005790        END-IF
005800        IF NOT WKS-OP-MATCH-OK AND NOT
005810           (WKS-CLEAN-LEN = 1 AND WKS-CLEAN-OP(1:1) = "0")
005820           MOVE 0 TO WKS-CONT-KW
005830           INSPECT WKS-GEN-CAMPO(1:WKS-GEN-LEN) TALLYING WKS-CONT-KW
005840                   FOR ALL WKS-CLEAN-OP(1:WKS-CLEAN-LEN)
005850           IF WKS-CONT-KW > 0
005860              SET WKS-OP-MATCH-OK TO TRUE
005870           END-IF
005880        END-IF
005890        IF NOT WKS-OP-MATCH-OK
005900           PERFORM 630-QUITA-CEROS-GEN THRU 630-QUITA-CEROS-GEN-E
005910           IF WKS-GEN-LIMPIO-LEN = WKS-CLEAN-LEN AND
005920              WKS-GEN-LIMPIO(1:WKS-GEN-LIMPIO-LEN) =
005930                                        WKS-CLEAN-OP(1:WKS-CLEAN-LEN)
005940              SET WKS-OP-MATCH-OK TO TRUE
005950           END-IF
005960        END-IF
005970        IF NOT WKS-OP-MATCH-OK AND WKS-GEN-LEN NOT LESS THAN 6
005980           MOVE WKS-GEN-CAMPO(WKS-GEN-LEN - 5:6) TO WKS-OP-CAMPO-L6
005990           IF WKS-OP-LEN = 6 AND
006000              CBIL-NUM-OPERACION(1:6) = WKS-OP-CAMPO-L6
006010              SET WKS-OP-MATCH-OK TO TRUE
006020           ELSE
006030              MOVE SPACES        TO WKS-GEN-CAMPO
006040              MOVE WKS-OP-CAMPO-L6 TO WKS-GEN-CAMPO
006050              MOVE 6             TO WKS-GEN-LEN
006060              PERFORM 630-QUITA-CEROS-GEN THRU 630-QUITA-CEROS-GEN-E
006070              IF WKS-GEN-LIMPIO-LEN = WKS-CLEAN-LEN AND
006080                 WKS-GEN-LIMPIO(1:WKS-GEN-LIMPIO-LEN) =
006090                                        WKS-CLEAN-OP(1:WKS-CLEAN-LEN)
006100                 SET WKS-OP-MATCH-OK TO TRUE
006110              END-IF
006120           END-IF
006130        END-IF
006140     END-IF.
006150 612-EVALUA-CAMPO-OPERACION-E. EXIT.
006160
006170*   QUITA LOS CEROS A LA IZQUIERDA DE WKS-GEN-CAMPO(1:WKS-GEN-LEN), *
006180*   DEJANDO EL RESULTADO EN WKS-GEN-LIMPIO/WKS-GEN-LIMPIO-LEN; SI   *
006190*   EL CAMPO ES TODO CEROS QUEDA EN "0" DE LARGO 1. RUTINA          *
006200*   GENERICA, LLAMADA TANTO PARA LA OPERACION DE LA LINEA (DESDE    *
006210*   600) COMO PARA CADA CAMPO DEL PAGO (DESDE 612).                *
006220 630-QUITA-CEROS-GEN SECTION.
006230     MOVE SPACES TO WKS-GEN-LIMPIO
006240     MOVE 0      TO WKS-GEN-LIMPIO-LEN
006250     IF WKS-GEN-LEN > 0
006260        MOVE 1 TO WKS-GEN-START
006270        PERFORM 604-AVANZA-CERO-IZQUIERDA
006280                                THRU 604-AVANZA-CERO-IZQUIERDA-E
006290                VARYING WKS-GEN-START FROM 1 BY 1
006300                UNTIL WKS-GEN-START > WKS-GEN-LEN OR
006310                      WKS-GEN-CAMPO(WKS-GEN-START:1) NOT = "0"
006320        IF WKS-GEN-START > WKS-GEN-LEN
006330           MOVE "0" TO WKS-GEN-LIMPIO(1:1)
006340           MOVE 1   TO WKS-GEN-LIMPIO-LEN
006350        ELSE
006360           MOVE WKS-GEN-LEN TO WKS-GEN-LIMPIO-LEN
006370           SUBTRACT WKS-GEN-START FROM WKS-GEN-LIMPIO-LEN
006380           ADD 1 TO WKS-GEN-LIMPIO-LEN
006390           MOVE WKS-GEN-CAMPO(WKS-GEN-START:WKS-GEN-LIMPIO-LEN)
006400                TO WKS-GEN-LIMPIO(1:WKS-GEN-LIMPIO-LEN)
006410        END-IF
006420     END-IF.
006430 630-QUITA-CEROS-GEN-E. EXIT.
006440
006450******************************************************************
006460*   GRABA UN REGISTRO DE COINCIDENCIA (EXACT O PARTIAL) CON LOS   *
006470*   DATOS DE LA LINEA Y DEL PAGO QUE LE CORRESPONDE.               *
006480******************************************************************
006490 700-ESCRIBE-MATCH SECTION.
006500     MOVE SPACES             TO REG-CBMATC
006510     MOVE CBPM-CORRIDA-NUM   TO CBMT-NUM-CORRIDA
006520     MOVE CBIL-NUM-LINEA     TO CBMT-NUM-LINEA
006530     MOVE WKS-PG-ID-PAGO(PG-IDX) TO CBMT-ID-PAGO
006540     MOVE CBIL-FECHA-TRN     TO CBMT-FECHA-TRN
006550     MOVE CBIL-NUM-OPERACION TO CBMT-NUM-OPERACION
006560     MOVE CBIL-MONTO         TO CBMT-MONTO
006570     MOVE WKS-PG-MONTO(PG-IDX)      TO CBMT-MONTO-PAGO
006580     MOVE WKS-PG-REFERENCIA(PG-IDX) TO CBMT-REFERENCIA-PAGO
006590     MOVE WKS-PG-MEMO(PG-IDX)       TO CBMT-MEMO-PAGO
006600     MOVE WKS-PG-NOMBRE-CTP(PG-IDX) TO CBMT-NOMBRE-CONTRAPARTE
006610     WRITE REG-CBMATC
006620     IF FS-CBMATC = 0
006630        ADD 1 TO WKS-TOTAL-MATCHES
006640     ELSE
006650        DISPLAY "ERROR AL ESCRIBIR CBMATC, STATUS: " FS-CBMATC
006660                UPON CONSOLE
006670     END-IF.
006680 700-ESCRIBE-MATCH-E. EXIT.
006690
006700******************************************************************
006710*   BITACORA FINAL: LINEAS PROCESADAS, CONCILIADAS, REGISTROS DE  *
006720*   COINCIDENCIA Y PAGOS FILTRADOS POR ESTADO AL CARGAR EL        *
006730*   MAESTRO.                                                      *
006740******************************************************************
006750 900-GRABA-BITACORA SECTION.
006760     MOVE WKS-TOTAL-LINEAS TO WKS-MASCARA
006770     MOVE SPACES TO REG-CBLOGR
006780     STRING "TOTAL LINEAS PROCESADAS: " DELIMITED BY SIZE
006790            WKS-MASCARA                 DELIMITED BY SIZE
006800            INTO REG-CBLOGR
006810     WRITE REG-CBLOGR
006820     MOVE WKS-LINEAS-CONCILIADAS TO WKS-MASCARA
006830     MOVE SPACES TO REG-CBLOGR
006840     STRING "TOTAL LINEAS CONCILIADAS: " DELIMITED BY SIZE
006850            WKS-MASCARA                  DELIMITED BY SIZE
006860            INTO REG-CBLOGR
006870     WRITE REG-CBLOGR
006880     MOVE WKS-TOTAL-MATCHES TO WKS-MASCARA
006890     MOVE SPACES TO REG-CBLOGR
006900     STRING "TOTAL REGISTROS DE COINCIDENCIA GRABADOS: "
006910                                        DELIMITED BY SIZE
006920            WKS-MASCARA                 DELIMITED BY SIZE
006930            INTO REG-CBLOGR
006940     WRITE REG-CBLOGR
006950     MOVE WKS-PAGOS-FILTRADOS TO WKS-MASCARA
006960     MOVE SPACES TO REG-CBLOGR
006970     STRING "TOTAL PAGOS FILTRADOS POR ESTADO: " DELIMITED BY SIZE
006980            WKS-MASCARA                          DELIMITED BY SIZE
006990            INTO REG-CBLOGR
007000     WRITE REG-CBLOGR
007010     MOVE WKS-REG-CONSERVADOS TO WKS-MASCARA
007020     MOVE SPACES TO REG-CBLOGR
007030     STRING "TOTAL COINCIDENCIAS DE OTRAS CORRIDAS CONSERVADAS: "
007040                                        DELIMITED BY SIZE
007050            WKS-MASCARA                 DELIMITED BY SIZE
007060            INTO REG-CBLOGR
007070     WRITE REG-CBLOGR.
007080 900-GRABA-BITACORA-E. EXIT.
007090
007100*   CIERRE FINAL DE LOS CUATRO ARCHIVOS DEL PROGRAMA.              *
007110 990-CIERRA-ARCHIVOS SECTION.
007120     CLOSE CBPAGM-FILE CBIMPL-FILE CBMATC-FILE CBLOGR-FILE
007130     IF NOT WKS-NO-HAY-CBMATCO
007140        CLOSE CBMATCO-FILE
007150     END-IF.
007160 990-CIERRA-ARCHIVOS-E. EXIT.
