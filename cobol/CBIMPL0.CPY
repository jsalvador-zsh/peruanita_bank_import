000100******************************************************************
000110*    COPY       : CBIMPL0                                        *
000120*    DESCRIPCION: LAYOUT DEL ARCHIVO DE LINEAS DE IMPORTACION     *
000130*                 (TRANSACCIONES NORMALIZADAS DE LOS EXTRACTOS    *
000140*                 BANCARIOS), SALIDA DE LOS TRES PROGRAMAS DE     *
000150*                 IMPORTACION Y ENTRADA DE AMBOS CONCILIADORES.   *
000160*    LONGITUD   : 321 BYTES, ORGANIZACION SECUENCIAL FIJA.        *
000170*    MANTENIMIENTO:                                              *
000180*    FECHA     INIC  TICKET   DESCRIPCION                        *
000190*    12/03/1990 JQM  114302   CREACION ORIGINAL (CAMPO FECHA AA)  *
000200*    09/11/1998 LPR  147091   Y2K - FECHA-TRN AMPLIADA A 4 DIG.   *
000210*    14/02/2003 CSN  152044   SE AGREGA INDICADOR IND-TIPO-MOV    *
000220*                             PARA EL PARSER CONTINENTAL          *
000230******************************************************************
000240 01  REG-CBIMPL.
000250     02  CBIL-LLAVE.
000260         04  CBIL-NUM-LINEA          PIC 9(06).
000270     02  CBIL-FECHA-TRN              PIC 9(08).
000280     02  CBIL-FECHA-TRN-R  REDEFINES CBIL-FECHA-TRN.
000290         04  CBIL-FEC-ANO            PIC 9(04).
000300         04  CBIL-FEC-MES            PIC 9(02).
000310         04  CBIL-FEC-DIA            PIC 9(02).
000320     02  CBIL-DESCRIPCION            PIC X(60).
000330     02  CBIL-MONTO                  PIC S9(14)V9(02).
000340     02  CBIL-NUM-OPERACION          PIC X(20).
000350     02  CBIL-LINEA-ORIGINAL         PIC X(200).
000360     02  CBIL-INDICADORES.
000370         04  CBIL-IND-CONCILIADA     PIC X(01) VALUE "N".
000380             88  CBIL-ESTA-CONCILIADA          VALUE "S".
000390             88  CBIL-NO-CONCILIADA            VALUE "N".
000400         04  CBIL-IND-TIPO-MOV       PIC X(01) VALUE SPACE.
000410             88  CBIL-ES-ABONO                  VALUE "A".
000420             88  CBIL-ES-CARGO                  VALUE "C".
000430     02  FILLER                      PIC X(09).
