000010******************************************************************
000020* FECHA       : 02/04/1990                                       *
000030* PROGRAMADOR : JAVIER QUISPE MAMANI (JQM)                       *
000040* APLICACION  : CONCILIACION BANCARIA                           *
000050* PROGRAMA    : CBIMCON                                         *
000060* TIPO        : BATCH                                           *
000070* DESCRIPCION : LEE EL EXTRACTO TABULAR DEL BANCO CONTINENTAL,   *
000080*             : CUYO ENCABEZADO SIEMPRE TRAE "FECHA OPER" Y      *
000090*             : "CARGO", DESCARTA LA FILA DE SALDO ANTERIOR Y    *
000100*             : GENERA EL ARCHIVO DE LINEAS IMPORTADAS (CBIMPL). *
000110* ARCHIVOS    : CBEXTC=ENTRADA, CBIMPL=SALIDA, CBLOGR=SALIDA     *
000120* ACCION (ES) : P=PROCESA EXTRACTO                               *
000130* PROGRAMA(S) : DEBD1R00                                        *
000140* INSTALADO   : 18/04/1990                                      *
000150* BPM/RATIONAL: 114304                                          *
000160* NOMBRE      : IMPORTACION DE EXTRACTO BANCO CONTINENTAL        *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    CBIMCON.
000200 AUTHOR.        JAVIER QUISPE MAMANI.
000210 INSTALLATION.  GERENCIA DE SISTEMAS - AREA TESORERIA.
000220 DATE-WRITTEN.  02/04/1990.
000230 DATE-COMPILED.
000240 SECURITY.      CONFIDENCIAL - USO INTERNO DE TESORERIA.
000250******************************************************************
000260*                  R E G I S T R O   D E   C A M B I O S         *
000270******************************************************************
000280* 02/04/1990 JQM 114304  VERSION ORIGINAL. ENCABEZADO FIJO CON    *
000290*                        "FECHA OPER" Y "CARGO".                 *
000300* 18/04/1990 JQM 114304  INSTALADO EN PRODUCCION.                *
000310* 16/09/1992 JQM 121006  SE AGREGA DESCARTE DE LA FILA "SALDO    *
000320*                        ANTERIOR" QUE CONTINENTAL TRAE AL INICIO*
000330*                        DEL EXTRACTO.                          *
000340* 05/06/1995 RTV 132877  EL EXTRACTO TRAE FECHA DD-MM SIN ANO; SE *
000350*                        INFIERE EL ANO SEGUN EL MES DE CORRIDA. *
000360* 09/11/1998 LPR 147091  Y2K - FECHA DE TRANSACCION Y DE CORRIDA  *
000370*                        AMPLIADAS A 4 DIGITOS DE ANO.           *
000380* 21/01/1999 LPR 147091  Y2K - PRUEBAS DE REGRESION. SIN         *
000390*                        HALLAZGOS.                              *
000400* 05/03/2001 CSN 149987  SE MARCA IND-TIPO-MOV DE LA LINEA PARA   *
000410*                        DISTINGUIR CARGO DE ABONO EN EL IMPORT. *
000420* 22/08/2005 MFC 158413  SE AGREGA BITACORA DE CORRIDA (CBLOGR)  *
000430*                        CON EL TOTAL DE LINEAS EXTRAIDAS.       *
000440* 11/03/2008 MFC 161902  PARSEO DE FECHA CONTINENTAL SOLO PROBABA*
000450*                        DD-MM; SE AGREGAN LOS FORMATOS DE       *
000460*                        RESPALDO DD/MM/AAAA, DD-MM-AAAA Y       *
000470*                        AAAA-MM-DD (VER DETALLE EN 320-PARSEA-  *
000480*                        FECHA-CONTINENTAL). HALLAZGO DE          *
000490*                        AUDITORIA INTERNA.                      *
000500* 14/07/2009 MFC 173312  SE AGREGA CONTADOR DE FILAS DESCARTADAS  *
000510*                        (SALDO ANTERIOR Y FILAS SIN DATO UTIL)  *
000520*                        Y SE REPORTA EN LA BITACORA JUNTO AL     *
000530*                        TOTAL CREADO, PARA CUADRAR LEIDAS.       *
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS NUMERICA IS "0" THRU "9".
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620*   EXTRACTO BANCO CONTINENTAL (FILAS SEPARADAS POR BARRA VERT.)  *
000630     SELECT CBEXTC-FILE ASSIGN TO CBEXTC
000640            ORGANIZATION   IS LINE SEQUENTIAL
000650            FILE STATUS    IS FS-CBEXTC.
000660
000670*   ARCHIVO DE LINEAS IMPORTADAS, COMUN A LOS TRES PARSERS.       *
000680     SELECT CBIMPL-FILE ASSIGN TO CBIMPL
000690            FILE STATUS    IS FS-CBIMPL
000700                              FSE-CBIMPL.
000710
000720*   BITACORA DE CORRIDA.                                         *
000730     SELECT CBLOGR-FILE ASSIGN TO CBLOGR
000740            ORGANIZATION   IS LINE SEQUENTIAL
000750            FILE STATUS    IS FS-CBLOGR.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790******************************************************************
000800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000810******************************************************************
000820*   EXTRACTO BANCO CONTINENTAL (FILAS SEPARADAS POR BARRA VERT.)
000830 FD  CBEXTC-FILE
000840     LABEL RECORD IS STANDARD.
000850 01  REG-CBEXTC                     PIC X(200).
000860*   ARCHIVO DE LINEAS IMPORTADAS.
000870 FD  CBIMPL-FILE
000880     LABEL RECORD IS STANDARD.
000890     COPY CBIMPL0.
000900*   BITACORA DE LA CORRIDA.
000910 FD  CBLOGR-FILE
000920     LABEL RECORD IS STANDARD.
000930 01  REG-CBLOGR                     PIC X(100).
000940 WORKING-STORAGE SECTION.
000950******************************************************************
000960*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000970******************************************************************
000980 01  WKS-FS-STATUS.
000990     02  FS-CBEXTC               PIC 9(02) VALUE ZEROES.
001000     02  FS-CBIMPL               PIC 9(02) VALUE ZEROES.
001010     02  FSE-CBIMPL.
001020         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001030         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001040         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001050     02  FS-CBLOGR               PIC 9(02) VALUE ZEROES.
001060     02  PROGRAMA                PIC X(08) VALUE SPACES.
001070     02  ARCHIVO                 PIC X(08) VALUE SPACES.
001080     02  ACCION                  PIC X(10) VALUE SPACES.
001090     02  LLAVE                   PIC X(32) VALUE SPACES.
001100******************************************************************
001110*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001120******************************************************************
001130*   CONTADOR INDEPENDIENTE (77); CUADRA LEIDAS CONTRA CREADAS EN  *
001140*   LA BITACORA (VER 800-VALIDA-LINEAS-CREADAS).                 *
001150 77  WKS-FILAS-DESCARTADAS       PIC 9(04) COMP VALUE ZEROES.
001160     COPY CBPARM0.
001170 01  WKS-CONTADORES.
001180     02  WKS-LINEAS-LEIDAS       PIC 9(07) COMP VALUE ZEROES.
001190     02  WKS-LINEAS-CREADAS      PIC 9(06) COMP VALUE ZEROES.
001200     02  WKS-CANT-COLUMNAS       PIC 9(02) COMP VALUE ZEROES.
001210     02  WKS-CANT-CAMPOS-FILA    PIC 9(02) COMP VALUE ZEROES.
001220     02  WKS-CONT-FILAS          PIC 9(02) COMP VALUE ZEROES.
001230     02  WKS-IDX-COL             PIC 9(02) COMP VALUE ZEROES.
001240     02  WKS-CONT-KW             PIC 9(02) COMP VALUE ZEROES.
001250     02  WKS-CONT-KW2            PIC 9(02) COMP VALUE ZEROES.
001260     02  WKS-CLAVE-TEMP          PIC 9(01) COMP VALUE ZEROES.
001270     02  WKS-LEN-ENTERO          PIC 9(02) COMP VALUE ZEROES.
001280     02  WKS-POS-ORIGEN          PIC 9(02) COMP VALUE ZEROES.
001290     02  WKS-POS-DESTINO         PIC 9(02) COMP VALUE ZEROES.
001300     02  WKS-MASCARA             PIC Z,ZZZ,ZZ9.
001310 01  WKS-FLAGS.
001320     02  WKS-SW-FIN-CBEXTC       PIC X(01) VALUE "N".
001330         88  CBEXTC-FIN-ARCHIVO           VALUE "S".
001340     02  WKS-SW-HEADER-ENCONT    PIC X(01) VALUE "N".
001350         88  WKS-HEADER-ENCONTRADO        VALUE "S".
001360     02  WKS-SW-FECHA-PARSEADA   PIC X(01) VALUE "N".
001370         88  WKS-FECHA-PARSEADA           VALUE "S".
001380     02  WKS-SW-MONTO-OK         PIC X(01) VALUE "N".
001390         88  WKS-MONTO-ES-VALIDO          VALUE "S".
001400     02  WKS-SW-ES-CARGO         PIC X(01) VALUE "N".
001410         88  WKS-FILA-ES-CARGO            VALUE "S".
001420     02  WKS-SW-ES-SALDO-ANT     PIC X(01) VALUE "N".
001430         88  WKS-FILA-ES-SALDO-ANT        VALUE "S".
001440 01  WKS-LINEA                   PIC X(200).
001450 01  WKS-LINEA-ENCABEZADO        PIC X(200).
001460 01  WKS-TABLA-ENCABEZADO.
001470     02  WKS-HC                  PIC X(20) OCCURS 8 TIMES
001480                                  INDEXED BY HC-IDX.
001490 01  WKS-TABLA-CLAVES.
001500     02  WKS-COL-CLAVE           PIC 9(01) OCCURS 8 TIMES
001510                                  INDEXED BY CV-IDX.
001520 01  WKS-TABLA-DATOS.
001530     02  WKS-DC                  PIC X(60) OCCURS 8 TIMES
001540                                  INDEXED BY DC-IDX.
001550 01  WKS-CELDA-ENC               PIC X(20).
001560 01  WKS-DATOS-FILA.
001570     02  WKS-FTB-FECHA-TXT       PIC X(12).
001580     02  WKS-FTB-DESC            PIC X(60).
001590     02  WKS-FTB-MONTO-TXT       PIC X(20).
001600     02  WKS-FTB-OPER-TXT        PIC X(30).
001610 01  WKS-FP-PARTES.
001620     02  WKS-FP-1                PIC X(04).
001630     02  WKS-FP-2                PIC X(04).
001640     02  WKS-FP-3                PIC X(04).
001650 01  WKS-FMT-PARAMETROS.
001660     02  WKS-FMT-SEP             PIC X(01).
001670     02  WKS-FMT-ORDEN           PIC 9(01) COMP.
001680*   REDEFINES 1 DE 3: LA FECHA ARMADA SE RELEE NUMERICA PARA      *
001690*   MOVERLA DE UN SOLO GOLPE A CBIL-FECHA-TRN (FORMATO 9(08)).    *
001700 01  WKS-FECHA-TAB-ARMADA.
001710     02  WKS-FTB-ANO             PIC 9(04).
001720     02  WKS-FTB-MES             PIC 9(02).
001730     02  WKS-FTB-DIA             PIC 9(02).
001740 01  WKS-FECHA-TAB-ARMADA-R  REDEFINES WKS-FECHA-TAB-ARMADA
001750                                  PIC 9(08).
001760*   REDEFINES 2 DE 3: VISTA PLANA DEL AREA DE PARSEO DE MONTO,    *
001770*   USADA SOLO PARA TRAZA EN DISPLAY CUANDO EL MONTO NO CUADRA.   *
001780 01  WKS-MONTO-PARSE.
001790     02  WKS-MONTO-TXT-LIMPIO    PIC X(20).
001800     02  WKS-MONTO-INT-TXT       PIC X(18).
001810     02  WKS-MONTO-SOBRANTE      PIC X(20).
001820     02  WKS-MONTO-ENTERO        PIC 9(14).
001830     02  WKS-MONTO-DECIMAL       PIC 9(02).
001840 01  WKS-MONTO-PARSE-R  REDEFINES WKS-MONTO-PARSE
001850                                 PIC X(74).
001860 01  WKS-MONTO-MAG               PIC 9(14)V9(02).
001870*   REDEFINES 3 DE 3: EL MONTO CALCULADO SE RELEE SIN SIGNO PARA  *
001880*   COMPARARLO CONTRA CERO SIN PROBLEMA DE SIGNO EMBEBIDO.        *
001890 01  WKS-MONTO-CALC              PIC S9(14)V9(02).
001900 01  WKS-MONTO-CALC-R  REDEFINES WKS-MONTO-CALC
001910                                 PIC S9(16).
001920 01  FILLER                      PIC X(20) VALUE SPACES.
001930******************************************************************
001940 PROCEDURE DIVISION.
001950******************************************************************
001960*               S E C C I O N    P R I N C I P A L               *
001970*   ABRE, BUSCA EL ENCABEZADO "FECHA OPER"/"CARGO", PROCESA LAS   *
001980*   FILAS DE DATOS Y CUADRA LA BITACORA ANTES DE CERRAR.          *
001990******************************************************************
002000 100-PRINCIPAL SECTION.
002010     PERFORM 110-APERTURA-ARCHIVOS    THRU 110-APERTURA-ARCHIVOS-E
002020     PERFORM 200-BUSCA-ENCABEZADO     THRU 200-BUSCA-ENCABEZADO-E
002030     IF WKS-HEADER-ENCONTRADO
002040        PERFORM 300-ARMA-MAPEO-COLUMNAS
002050                                 THRU 300-ARMA-MAPEO-COLUMNAS-E
002060        PERFORM 400-PROCESA-FILAS     THRU 400-PROCESA-FILAS-E
002070        PERFORM 800-VALIDA-LINEAS-CREADAS
002080                                 THRU 800-VALIDA-LINEAS-CREADAS-E
002090     ELSE
002100        PERFORM 810-ERROR-SIN-ENCABEZADO
002110                                 THRU 810-ERROR-SIN-ENCABEZADO-E
002120     END-IF
002130     PERFORM 900-CIERRA-ARCHIVOS      THRU 900-CIERRA-ARCHIVOS-E
002140     STOP RUN.
002150 100-PRINCIPAL-E. EXIT.
002160
002170*   APERTURA. CBPM-FECHA-CORRIDA SE USA PARA INFERIR EL ANO DE LA *
002180*   FECHA DD-MM (VER 320-PARSEA-FECHA-CONTINENTAL).               *
002190 110-APERTURA-ARCHIVOS SECTION.
002200     ACCEPT CBPM-CORRIDA-NUM   FROM SYSIN
002210     ACCEPT CBPM-FECHA-CORRIDA FROM SYSIN
002220     MOVE "CBIMCON" TO PROGRAMA
002230     OPEN INPUT  CBEXTC-FILE
002240          OUTPUT CBIMPL-FILE CBLOGR-FILE
002250     IF FS-CBEXTC NOT = 0
002260        DISPLAY ">>> ERROR AL ABRIR EL EXTRACTO CONTINENTAL <<<"
002270                UPON CONSOLE
002280        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002290        MOVE 91 TO RETURN-CODE
002300        STOP RUN
002310     END-IF
002320     IF FS-CBIMPL NOT = 0
002330        MOVE "OPEN"   TO ACCION
002340        MOVE SPACES   TO LLAVE
002350        MOVE "CBIMPL" TO ARCHIVO
002360        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002370                              FS-CBIMPL, FSE-CBIMPL
002380        DISPLAY ">>> ERROR AL ABRIR CBIMPL <<<" UPON CONSOLE
002390        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002400        MOVE 91 TO RETURN-CODE
002410        STOP RUN
002420     END-IF.
002430 110-APERTURA-ARCHIVOS-E. EXIT.
002440
002450******************************************************************
002460*   EL EXTRACTO CONTINENTAL SIEMPRE LLEVA ENCABEZADO CON LAS      *
002470*   PALABRAS "FECHA OPER" Y "CARGO" (LAS DOS); SE BUSCA ENTRE     *
002480*   LAS PRIMERAS 10 FILAS.                                       *
002490******************************************************************
002500 200-BUSCA-ENCABEZADO SECTION.
002510     MOVE 0 TO WKS-CONT-FILAS
002520     PERFORM 210-LEE-FILA-ENCABEZADO THRU 210-LEE-FILA-ENCABEZADO-E
002530             VARYING WKS-CONT-FILAS FROM 1 BY 1
002540             UNTIL WKS-CONT-FILAS > 10 OR
002550                   WKS-HEADER-ENCONTRADO OR
002560                   CBEXTC-FIN-ARCHIVO.
002570 200-BUSCA-ENCABEZADO-E. EXIT.
002580
002590*   CUERPO DEL PERFORM VARYING DE ARRIBA: LEE UNA FILA Y EXIGE     *
002600*   QUE TRAIGA "FECHA OPER" Y "CARGO" A LA VEZ PARA ACEPTARLA     *
002610*   COMO ENCABEZADO.                                              *
002620 210-LEE-FILA-ENCABEZADO SECTION.
002630     READ CBEXTC-FILE INTO WKS-LINEA
002640          AT END SET CBEXTC-FIN-ARCHIVO TO TRUE
002650     END-READ
002660     IF NOT CBEXTC-FIN-ARCHIVO
002670        ADD 1 TO WKS-LINEAS-LEIDAS
002680        MOVE 0 TO WKS-CONT-KW  MOVE 0 TO WKS-CONT-KW2
002690        INSPECT WKS-LINEA TALLYING WKS-CONT-KW  FOR ALL "FECHA OPER"
002700        INSPECT WKS-LINEA TALLYING WKS-CONT-KW2 FOR ALL "CARGO"
002710        IF WKS-CONT-KW > 0 AND WKS-CONT-KW2 > 0
002720           SET WKS-HEADER-ENCONTRADO TO TRUE
002730           MOVE WKS-LINEA TO WKS-LINEA-ENCABEZADO
002740        END-IF
002750     END-IF.
002760 210-LEE-FILA-ENCABEZADO-E. EXIT.
002770
002780******************************************************************
002790*   MAPEO DE COLUMNAS: 1=FECHA OPER 2=DESCRIPCION 3=MONTO         *
002800*   (CARGO/ABONO EN UNA SOLA COLUMNA CON SIGNO) 4=OPERACION       *
002810******************************************************************
002820 300-ARMA-MAPEO-COLUMNAS SECTION.
002830     MOVE SPACES TO WKS-TABLA-ENCABEZADO
002840     MOVE 0      TO WKS-CANT-COLUMNAS
002850     UNSTRING WKS-LINEA-ENCABEZADO DELIMITED BY "|"
002860              INTO WKS-HC(1) WKS-HC(2) WKS-HC(3) WKS-HC(4)
002870                   WKS-HC(5) WKS-HC(6) WKS-HC(7) WKS-HC(8)
002880              TALLYING IN WKS-CANT-COLUMNAS
002890     MOVE ZEROES TO WKS-TABLA-CLAVES
002900     PERFORM 310-MAPEA-UNA-COLUMNA THRU 310-MAPEA-UNA-COLUMNA-E
002910             VARYING WKS-IDX-COL FROM 1 BY 1
002920             UNTIL WKS-IDX-COL > WKS-CANT-COLUMNAS.
002930 300-ARMA-MAPEO-COLUMNAS-E. EXIT.
002940
002950*   CUERPO DEL PERFORM VARYING DE ARRIBA: CLASIFICA UNA COLUMNA Y *
002960*   GUARDA SU CLAVE (1-4, 0=NO RECONOCIDA).                       *
002970 310-MAPEA-UNA-COLUMNA SECTION.
002980     MOVE WKS-HC(WKS-IDX-COL) TO WKS-CELDA-ENC
002990     PERFORM 340-CLASIFICA-COLUMNA THRU 340-CLASIFICA-COLUMNA-E
003000     MOVE WKS-CLAVE-TEMP TO WKS-COL-CLAVE(WKS-IDX-COL).
003010 310-MAPEA-UNA-COLUMNA-E. EXIT.
003020
003030******************************************************************
003040*   CLASIFICACION DE UNA CELDA DE ENCABEZADO: 1=FECHA 2=DESCRIP  *
003050*   3=CARGO/ABONO/MONTO 4=OPERACION 0=NO RECONOCIDA               *
003060******************************************************************
003070 340-CLASIFICA-COLUMNA SECTION.
003080     MOVE 0 TO WKS-CLAVE-TEMP
003090     MOVE 0 TO WKS-CONT-KW
003100     INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "FECHA"
003110     IF WKS-CONT-KW > 0
003120        MOVE 1 TO WKS-CLAVE-TEMP
003130     END-IF
003140*    GRUPO DESCRIPCION/CONCEPTO (CLAVE 2)
003150     IF WKS-CLAVE-TEMP = 0
003160        MOVE 0 TO WKS-CONT-KW
003170        INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003180                FOR ALL "DESCRIPCION"
003190        IF WKS-CONT-KW = 0
003200           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003210                   FOR ALL "GLOSA"
003220        END-IF
003230        IF WKS-CONT-KW = 0
003240           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003250                   FOR ALL "CONCEPTO"
003260        END-IF
003270        IF WKS-CONT-KW > 0
003280           MOVE 2 TO WKS-CLAVE-TEMP
003290        END-IF
003300     END-IF
003310*    GRUPO CARGO/ABONO/MONTO (CLAVE 3)
003320     IF WKS-CLAVE-TEMP = 0
003330        MOVE 0 TO WKS-CONT-KW
003340        INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "CARGO"
003350        IF WKS-CONT-KW = 0
003360           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "ABONO"
003370        END-IF
003380        IF WKS-CONT-KW = 0
003390           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "MONTO"
003400        END-IF
003410        IF WKS-CONT-KW > 0
003420           MOVE 3 TO WKS-CLAVE-TEMP
003430        END-IF
003440     END-IF
003450*    GRUPO OPERACION/DOCUMENTO (CLAVE 4)
003460     IF WKS-CLAVE-TEMP = 0
003470        MOVE 0 TO WKS-CONT-KW
003480        INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003490                FOR ALL "DOCUMENTO"
003500        IF WKS-CONT-KW = 0
003510           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "NRO"
003520        END-IF
003530        IF WKS-CONT-KW = 0
003540           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003550                   FOR ALL "NUMERO"
003560        END-IF
003570        IF WKS-CONT-KW = 0
003580           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003590                   FOR ALL "REFERENCIA"
003600        END-IF
003610        IF WKS-CONT-KW > 0
003620           MOVE 4 TO WKS-CLAVE-TEMP
003630        END-IF
003640     END-IF.
003650 340-CLASIFICA-COLUMNA-E. EXIT.
003660
003670******************************************************************
003680*       P R O C E S O   D E   L A S   F I L A S   D E   D A T O S*
003690*   UN READ POR ITERACION: LEE ADELANTADO Y PROCESA HASTA FIN DE  *
003700*   ARCHIVO.                                                      *
003710******************************************************************
003720 400-PROCESA-FILAS SECTION.
003730     PERFORM 410-LEE-FILA-DATOS THRU 410-LEE-FILA-DATOS-E
003740     PERFORM 420-PROCESA-UNA-FILA THRU 420-PROCESA-UNA-FILA-E
003750             UNTIL CBEXTC-FIN-ARCHIVO.
003760 400-PROCESA-FILAS-E. EXIT.
003770
003780 410-LEE-FILA-DATOS SECTION.
003790     READ CBEXTC-FILE INTO WKS-LINEA
003800          AT END SET CBEXTC-FIN-ARCHIVO TO TRUE
003810     END-READ.
003820 410-LEE-FILA-DATOS-E. EXIT.
003830
003840******************************************************************
003850*   LA FILA "SALDO ANTERIOR" SE DESCARTA SIEMPRE, NO GENERA LINEA *
003860*   Y SE CUENTA EN WKS-FILAS-DESCARTADAS PARA CUADRAR CONTRA      *
003870*   LO LEIDO EN LA BITACORA.                                      *
003880******************************************************************
003890 420-PROCESA-UNA-FILA SECTION.
003900     ADD 1 TO WKS-LINEAS-LEIDAS
003910     IF WKS-LINEA NOT = SPACES
003920        MOVE "N" TO WKS-SW-ES-SALDO-ANT
003930        MOVE 0   TO WKS-CONT-KW
003940        INSPECT WKS-LINEA TALLYING WKS-CONT-KW FOR ALL "SALDO ANTERIOR"
003950        IF WKS-CONT-KW > 0
003960           SET WKS-FILA-ES-SALDO-ANT TO TRUE
003970           ADD 1 TO WKS-FILAS-DESCARTADAS
003980        END-IF
003990        IF NOT WKS-FILA-ES-SALDO-ANT
004000           PERFORM 430-EXTRAE-COLUMNAS-FILA
004010                                  THRU 430-EXTRAE-COLUMNAS-FILA-E
004020           PERFORM 440-ARMA-CAMPOS-FILA THRU 440-ARMA-CAMPOS-FILA-E
004030           PERFORM 320-PARSEA-FECHA-CONTINENTAL
004040                                THRU 320-PARSEA-FECHA-CONTINENTAL-E
004050           PERFORM 460-CALCULA-MONTO-FILA THRU 460-CALCULA-MONTO-FILA-E
004060           PERFORM 470-ESCRIBE-SI-CORRESPONDE
004070                              THRU 470-ESCRIBE-SI-CORRESPONDE-E
004080        END-IF
004090     ELSE
004100        ADD 1 TO WKS-FILAS-DESCARTADAS
004110     END-IF
004120     PERFORM 410-LEE-FILA-DATOS THRU 410-LEE-FILA-DATOS-E.
004130 420-PROCESA-UNA-FILA-E. EXIT.
004140
004150*   PARTE LA FILA POR "|" EN LAS HASTA 8 COLUMNAS DEL LAYOUT.      *
004160 430-EXTRAE-COLUMNAS-FILA SECTION.
004170     MOVE SPACES TO WKS-TABLA-DATOS
004180     MOVE 0      TO WKS-CANT-CAMPOS-FILA
004190     UNSTRING WKS-LINEA DELIMITED BY "|"
004200              INTO WKS-DC(1) WKS-DC(2) WKS-DC(3) WKS-DC(4)
004210                   WKS-DC(5) WKS-DC(6) WKS-DC(7) WKS-DC(8)
004220              TALLYING IN WKS-CANT-CAMPOS-FILA.
004230 430-EXTRAE-COLUMNAS-FILA-E. EXIT.
004240
004250*   ARMA WKS-DATOS-FILA DISTRIBUYENDO CADA COLUMNA SEGUN LA CLAVE *
004260*   QUE LE ASIGNO 310-MAPEA-UNA-COLUMNA AL LEER EL ENCABEZADO.    *
004270 440-ARMA-CAMPOS-FILA SECTION.
004280     MOVE SPACES TO WKS-DATOS-FILA
004290     PERFORM 442-COPIA-UNA-COLUMNA THRU 442-COPIA-UNA-COLUMNA-E
004300             VARYING WKS-IDX-COL FROM 1 BY 1
004310             UNTIL WKS-IDX-COL > WKS-CANT-COLUMNAS.
004320 440-ARMA-CAMPOS-FILA-E. EXIT.
004330
004340*   CUERPO DEL PERFORM VARYING DE ARRIBA.                         *
004350 442-COPIA-UNA-COLUMNA SECTION.
004360     EVALUATE WKS-COL-CLAVE(WKS-IDX-COL)
004370        WHEN 1 MOVE WKS-DC(WKS-IDX-COL) TO WKS-FTB-FECHA-TXT
004380        WHEN 2 MOVE WKS-DC(WKS-IDX-COL) TO WKS-FTB-DESC
004390        WHEN 3 MOVE WKS-DC(WKS-IDX-COL) TO WKS-FTB-MONTO-TXT
004400        WHEN 4 MOVE WKS-DC(WKS-IDX-COL) TO WKS-FTB-OPER-TXT
004410        WHEN OTHER CONTINUE
004420     END-EVALUATE.
004430 442-COPIA-UNA-COLUMNA-E. EXIT.
004440
004450******************************************************************
004460*   FECHA: CONTINENTAL TRAE NORMALMENTE SOLO DD-MM (SIN ANO). SE   *
004470*   INFIERE EL ANO SEGUN LA FECHA DE CORRIDA: SI EL MES DE CORRIDA *
004480*   ES ENERO O FEBRERO Y EL MES DE LA FILA ES NOVIEMBRE O          *
004490*   DICIEMBRE, SE USA EL ANO ANTERIOR AL DE CORRIDA; EN CUALQUIER  *
004500*   OTRO CASO SE USA EL MISMO ANO DE LA CORRIDA.                   *
004510* 11/03/2008 MFC 161902  CUANDO LA FILA NO CALZA EN DD-MM SE       *
004520*                        INTENTA, EN ORDEN, DD/MM/AAAA, DD-MM-AAAA *
004530*                        Y AAAA-MM-DD ANTES DE DAR LA FECHA POR    *
004540*                        NO PARSEABLE (HALLAZGO DE AUDITORIA).     *
004550******************************************************************
004560 320-PARSEA-FECHA-CONTINENTAL SECTION.
004570     MOVE "N" TO WKS-SW-FECHA-PARSEADA
004580     IF WKS-FTB-FECHA-TXT NOT = SPACES
004590        MOVE SPACES TO WKS-FP-1 WKS-FP-2
004600        UNSTRING WKS-FTB-FECHA-TXT DELIMITED BY "-"
004610                 INTO WKS-FP-1 WKS-FP-2
004620        IF WKS-FP-1(1:2) IS NUMERICA AND WKS-FP-2(1:2) IS NUMERICA
004630           MOVE WKS-FP-1(1:2) TO WKS-FTB-DIA
004640           MOVE WKS-FP-2(1:2) TO WKS-FTB-MES
004650           IF WKS-FTB-DIA NOT LESS THAN 1 AND
004660              WKS-FTB-DIA NOT GREATER THAN 31 AND
004670              WKS-FTB-MES NOT LESS THAN 1 AND
004680              WKS-FTB-MES NOT GREATER THAN 12
004690              MOVE CBPM-FEC-COR-ANO TO WKS-FTB-ANO
004700              IF (CBPM-FEC-COR-MES = 1 OR CBPM-FEC-COR-MES = 2)
004710                 AND (WKS-FTB-MES = 11 OR WKS-FTB-MES = 12)
004720                 SUBTRACT 1 FROM WKS-FTB-ANO
004730              END-IF
004740              SET WKS-FECHA-PARSEADA TO TRUE
004750           END-IF
004760        END-IF
004770        IF NOT WKS-FECHA-PARSEADA
004780           MOVE "/" TO WKS-FMT-SEP   MOVE 2 TO WKS-FMT-ORDEN
004790           PERFORM 330-INTENTA-FORMATO-FECHA
004800                                   THRU 330-INTENTA-FORMATO-FECHA-E
004810        END-IF
004820        IF NOT WKS-FECHA-PARSEADA
004830           MOVE "-" TO WKS-FMT-SEP   MOVE 2 TO WKS-FMT-ORDEN
004840           PERFORM 330-INTENTA-FORMATO-FECHA
004850                                   THRU 330-INTENTA-FORMATO-FECHA-E
004860        END-IF
004870        IF NOT WKS-FECHA-PARSEADA
004880           MOVE "-" TO WKS-FMT-SEP   MOVE 1 TO WKS-FMT-ORDEN
004890           PERFORM 330-INTENTA-FORMATO-FECHA
004900                                   THRU 330-INTENTA-FORMATO-FECHA-E
004910        END-IF
004920     END-IF.
004930 320-PARSEA-FECHA-CONTINENTAL-E. EXIT.
004940
004950******************************************************************
004960*   FORMATOS DE RESPALDO: AAAA-MM-DD (ORDEN 1) O DD/MM/AAAA Y      *
004970*   DD-MM-AAAA (ORDEN 2). EL ANO YA VIENE EN EL TEXTO, NO SE       *
004980*   INFIERE. MISMO PATRON DE "PARAMETROS" COMPARTIDOS QUE USAN    *
004990*   CBIMTAB Y CBIMTXT (WKS-FMT-SEP/WKS-FMT-ORDEN).                *
005000******************************************************************
005010 330-INTENTA-FORMATO-FECHA SECTION.
005020     MOVE SPACES TO WKS-FP-1 WKS-FP-2 WKS-FP-3
005030     UNSTRING WKS-FTB-FECHA-TXT DELIMITED BY WKS-FMT-SEP
005040              INTO WKS-FP-1 WKS-FP-2 WKS-FP-3
005050     EVALUATE WKS-FMT-ORDEN
005060        WHEN 1
005070           IF WKS-FP-1(1:4) IS NUMERICA AND
005080              WKS-FP-2(1:2) IS NUMERICA AND
005090              WKS-FP-3(1:2) IS NUMERICA
005100              MOVE WKS-FP-1(1:4) TO WKS-FTB-ANO
005110              MOVE WKS-FP-2(1:2) TO WKS-FTB-MES
005120              MOVE WKS-FP-3(1:2) TO WKS-FTB-DIA
005130              PERFORM 332-VALIDA-RANGO-FECHA
005140                                  THRU 332-VALIDA-RANGO-FECHA-E
005150           END-IF
005160        WHEN 2
005170           IF WKS-FP-1(1:2) IS NUMERICA AND
005180              WKS-FP-2(1:2) IS NUMERICA AND
005190              WKS-FP-3(1:4) IS NUMERICA
005200              MOVE WKS-FP-1(1:2) TO WKS-FTB-DIA
005210              MOVE WKS-FP-2(1:2) TO WKS-FTB-MES
005220              MOVE WKS-FP-3(1:4) TO WKS-FTB-ANO
005230              PERFORM 332-VALIDA-RANGO-FECHA
005240                                  THRU 332-VALIDA-RANGO-FECHA-E
005250           END-IF
005260     END-EVALUATE.
005270 330-INTENTA-FORMATO-FECHA-E. EXIT.
005280
005290*   VALIDA EL RANGO DIA/MES DEL INTENTO ACTUAL ANTES DE ACEPTARLO.*
005300 332-VALIDA-RANGO-FECHA SECTION.
005310     IF WKS-FTB-DIA NOT LESS THAN 1 AND WKS-FTB-DIA NOT GREATER THAN 31
005320        AND WKS-FTB-MES NOT LESS THAN 1 AND
005330        WKS-FTB-MES NOT GREATER THAN 12
005340        SET WKS-FECHA-PARSEADA TO TRUE
005350     END-IF.
005360 332-VALIDA-RANGO-FECHA-E. EXIT.
005370
005380******************************************************************
005390*   MONTO: COLUMNA UNICA CON SIGNO PROPIO DEL EXTRACTO. SE        *
005400*   RESPETA EL SIGNO QUE TRAE LA FILA; NO SE FUERZA NEGATIVO.     *
005410******************************************************************
005420 460-CALCULA-MONTO-FILA SECTION.
005430     MOVE ZEROES TO WKS-MONTO-CALC
005440     MOVE SPACE  TO CBIL-IND-TIPO-MOV
005450     MOVE "N"    TO WKS-SW-ES-CARGO
005460     IF WKS-FTB-MONTO-TXT NOT = SPACES
005470        MOVE 0 TO WKS-CONT-KW
005480        INSPECT WKS-FTB-MONTO-TXT TALLYING WKS-CONT-KW FOR ALL "-"
005490        IF WKS-CONT-KW > 0
005500           SET WKS-FILA-ES-CARGO TO TRUE
005510        END-IF
005520        PERFORM 450-CONVIERTE-MONTO-SIN-SIGNO
005530                              THRU 450-CONVIERTE-MONTO-SIN-SIGNO-E
005540        IF WKS-MONTO-ES-VALIDO
005550           IF WKS-FILA-ES-CARGO
005560              COMPUTE WKS-MONTO-CALC = WKS-MONTO-MAG * -1
005570              MOVE "C" TO CBIL-IND-TIPO-MOV
005580           ELSE
005590              MOVE WKS-MONTO-MAG TO WKS-MONTO-CALC
005600              MOVE "A" TO CBIL-IND-TIPO-MOV
005610           END-IF
005620        END-IF
005630     END-IF.
005640 460-CALCULA-MONTO-FILA-E. EXIT.
005650
005660*   CONVIERTE LA COLUMNA DE MONTO SIN SIGNO, SEPARANDO ENTERO Y   *
005670*   DECIMAL POR EL PUNTO DESPUES DE LIMPIAR SEPARADORES.          *
005680 450-CONVIERTE-MONTO-SIN-SIGNO SECTION.
005690     MOVE "N" TO WKS-SW-MONTO-OK
005700     MOVE ZEROES TO WKS-MONTO-MAG WKS-MONTO-ENTERO WKS-MONTO-DECIMAL
005710     PERFORM 452-QUITA-SEPARADORES-MONTO
005720                              THRU 452-QUITA-SEPARADORES-MONTO-E
005730     MOVE SPACES TO WKS-MONTO-INT-TXT
005740     UNSTRING WKS-MONTO-TXT-LIMPIO DELIMITED BY "."
005750              INTO WKS-MONTO-INT-TXT WKS-MONTO-SOBRANTE
005760     MOVE 18 TO WKS-LEN-ENTERO
005770     PERFORM 456-BUSCA-FIN-MONTO THRU 456-BUSCA-FIN-MONTO-E
005780             VARYING WKS-LEN-ENTERO FROM 18 BY -1
005790             UNTIL WKS-LEN-ENTERO = 0 OR
005800                   WKS-MONTO-INT-TXT(WKS-LEN-ENTERO:1) NOT = SPACE
005810     IF WKS-LEN-ENTERO > 0
005820        IF WKS-MONTO-INT-TXT(1:WKS-LEN-ENTERO) IS NUMERICA
005830           MOVE WKS-MONTO-INT-TXT(1:WKS-LEN-ENTERO)
005840                TO WKS-MONTO-ENTERO
005850           MOVE "S" TO WKS-SW-MONTO-OK
005860        END-IF
005870     END-IF
005880     IF WKS-MONTO-SOBRANTE(1:2) IS NUMERICA
005890        MOVE WKS-MONTO-SOBRANTE(1:2) TO WKS-MONTO-DECIMAL
005900        MOVE "S" TO WKS-SW-MONTO-OK
005910     ELSE
005920        IF WKS-MONTO-SOBRANTE(1:1) IS NUMERICA
005930           MOVE WKS-MONTO-SOBRANTE(1:1) TO WKS-MONTO-DECIMAL
005940           MULTIPLY WKS-MONTO-DECIMAL BY 10
005950                    GIVING WKS-MONTO-DECIMAL
005960           MOVE "S" TO WKS-SW-MONTO-OK
005970        END-IF
005980     END-IF
005990     IF WKS-MONTO-ES-VALIDO
006000        COMPUTE WKS-MONTO-MAG = WKS-MONTO-ENTERO +
006010                                 (WKS-MONTO-DECIMAL / 100)
006020     END-IF.
006030 450-CONVIERTE-MONTO-SIN-SIGNO-E. EXIT.
006040
006050*   CUERPO DEL PERFORM VARYING QUE BUSCA HACIA ATRAS EL LARGO     *
006060*   REAL DE LA PARTE ENTERA DEL MONTO YA LIMPIO.                  *
006070 456-BUSCA-FIN-MONTO SECTION.
006080     CONTINUE.
006090 456-BUSCA-FIN-MONTO-E. EXIT.
006100
006110******************************************************************
006120*   QUITA COMAS, SIGNO "-" Y ESPACIOS, COMPACTANDO CARACTER POR   *
006130*   CARACTER PARA NO DEJAR SEPARADORES EMBEBIDOS ENTRE DIGITOS    *
006140******************************************************************
006150 452-QUITA-SEPARADORES-MONTO SECTION.
006160     MOVE SPACES TO WKS-MONTO-TXT-LIMPIO
006170     MOVE 0      TO WKS-POS-DESTINO
006180     PERFORM 454-COPIA-UN-CARACTER-MONTO
006190                               THRU 454-COPIA-UN-CARACTER-MONTO-E
006200             VARYING WKS-POS-ORIGEN FROM 1 BY 1
006210             UNTIL WKS-POS-ORIGEN > 20.
006220 452-QUITA-SEPARADORES-MONTO-E. EXIT.
006230
006240*   CUERPO DEL PERFORM VARYING DE ARRIBA.                         *
006250 454-COPIA-UN-CARACTER-MONTO SECTION.
006260     IF WKS-FTB-MONTO-TXT(WKS-POS-ORIGEN:1) NOT = "," AND
006270        WKS-FTB-MONTO-TXT(WKS-POS-ORIGEN:1) NOT = "-" AND
006280        WKS-FTB-MONTO-TXT(WKS-POS-ORIGEN:1) NOT = SPACE
006290        ADD 1 TO WKS-POS-DESTINO
006300        MOVE WKS-FTB-MONTO-TXT(WKS-POS-ORIGEN:1)
006310             TO WKS-MONTO-TXT-LIMPIO(WKS-POS-DESTINO:1)
006320     END-IF.
006330 454-COPIA-UN-CARACTER-MONTO-E. EXIT.
006340
006350******************************************************************
006360*   ESCRITURA: SOLO SI LA DESCRIPCION NO ESTA VACIA Y ADEMAS HAY  *
006370*   FECHA, MONTO DISTINTO DE CERO U OPERACION. LO QUE NO CALIFICA *
006380*   SE CUENTA COMO FILA DESCARTADA.                               *
006390******************************************************************
006400 470-ESCRIBE-SI-CORRESPONDE SECTION.
006410     IF WKS-FTB-DESC NOT = SPACES AND
006420        (WKS-FECHA-PARSEADA OR WKS-MONTO-CALC NOT = 0 OR
006430         WKS-FTB-OPER-TXT NOT = SPACES)
006440        IF WKS-FECHA-PARSEADA
006450           MOVE WKS-FECHA-TAB-ARMADA-R TO CBIL-FECHA-TRN
006460        ELSE
006470           MOVE CBPM-FECHA-CORRIDA TO CBIL-FECHA-TRN
006480        END-IF
006490        MOVE WKS-FTB-DESC       TO CBIL-DESCRIPCION
006500        MOVE WKS-MONTO-CALC     TO CBIL-MONTO
006510        MOVE WKS-FTB-OPER-TXT   TO CBIL-NUM-OPERACION
006520        ADD 1 TO WKS-LINEAS-CREADAS
006530        MOVE WKS-LINEAS-CREADAS TO CBIL-NUM-LINEA
006540        MOVE WKS-LINEA          TO CBIL-LINEA-ORIGINAL
006550        MOVE "N"                TO CBIL-IND-CONCILIADA
006560        WRITE REG-CBIMPL
006570        IF FS-CBIMPL NOT = 0
006580           DISPLAY "ERROR AL ESCRIBIR CBIMPL, STATUS: " FS-CBIMPL
006590                   UPON CONSOLE
006600        END-IF
006610     ELSE
006620        ADD 1 TO WKS-FILAS-DESCARTADAS
006630     END-IF.
006640 470-ESCRIBE-SI-CORRESPONDE-E. EXIT.
006650
006660******************************************************************
006670*   CONTROL DE LINEAS CREADAS: REPORTA CREADAS Y DESCARTADAS EN   *
006680*   LA BITACORA PARA QUE OPERACIONES CUADRE LEIDAS = AMBOS TOTALES*
006690******************************************************************
006700 800-VALIDA-LINEAS-CREADAS SECTION.
006710     MOVE WKS-LINEAS-CREADAS TO WKS-MASCARA
006720     MOVE SPACES TO REG-CBLOGR
006730     STRING "TOTAL LINEAS EXTRAIDAS EXTRACTO CONTINENTAL: "
006740                                          DELIMITED BY SIZE
006750            WKS-MASCARA                   DELIMITED BY SIZE
006760            INTO REG-CBLOGR
006770     WRITE REG-CBLOGR
006780     MOVE WKS-FILAS-DESCARTADAS TO WKS-MASCARA
006790     MOVE SPACES TO REG-CBLOGR
006800     STRING "TOTAL FILAS DESCARTADAS EXTRACTO CONTINENTAL: "
006810                                          DELIMITED BY SIZE
006820            WKS-MASCARA                   DELIMITED BY SIZE
006830            INTO REG-CBLOGR
006840     WRITE REG-CBLOGR
006850     IF WKS-LINEAS-CREADAS = 0
006860        DISPLAY ">>> NO SE EXTRAJO NINGUN DATO DEL CONTINENTAL <<<"
006870                UPON CONSOLE
006880        MOVE "ERROR: EXTRACTO CONTINENTAL SIN DATOS" TO REG-CBLOGR
006890        WRITE REG-CBLOGR
006900        MOVE 91 TO RETURN-CODE
006910     END-IF.
006920 800-VALIDA-LINEAS-CREADAS-E. EXIT.
006930
006940*   SE LLEGA AQUI SOLO SI NO SE HALLO ENCABEZADO EN 10 FILAS.     *
006950 810-ERROR-SIN-ENCABEZADO SECTION.
006960     DISPLAY ">>> NO SE HALLO ENCABEZADO 'FECHA OPER' / 'CARGO' <<<"
006970             UPON CONSOLE
006980     MOVE SPACES TO REG-CBLOGR
006990     MOVE "ERROR: SIN ENCABEZADO EN EXTRACTO CONTINENTAL" TO REG-CBLOGR
007000     WRITE REG-CBLOGR
007010     MOVE 91 TO RETURN-CODE.
007020 810-ERROR-SIN-ENCABEZADO-E. EXIT.
007030
007040*   CIERRE FINAL DE LOS TRES ARCHIVOS DEL PROGRAMA.               *
007050 900-CIERRA-ARCHIVOS SECTION.
007060     CLOSE CBEXTC-FILE CBIMPL-FILE CBLOGR-FILE.
007070 900-CIERRA-ARCHIVOS-E. EXIT.
