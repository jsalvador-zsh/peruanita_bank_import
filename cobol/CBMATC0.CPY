000100******************************************************************
000110*    COPY       : CBMATC0                                        *
000120*    DESCRIPCION: LAYOUT DEL ARCHIVO DE COINCIDENCIAS (MATCH),    *
000130*                 SALIDA DEL CONCILIADOR ESTANDAR Y DEL AVANZADO. *
000140*                 LAS TRES LLAVES (CORRIDA, LINEA, PAGO) SON      *
000150*                 OBLIGATORIAS EN TODO REGISTRO ESCRITO.          *
000160*    LONGITUD   : 232 BYTES, ORGANIZACION SECUENCIAL FIJA.        *
000170*    MANTENIMIENTO:                                              *
000180*    FECHA     INIC  TICKET   DESCRIPCION                        *
000190*    02/04/1990 JQM  114310   CREACION ORIGINAL                  *
000200*    12/11/1998 LPR  147091   Y2K - FECHA-TRN AMPLIADA 4 DIGITOS *
000210*    20/11/1996 RTV  138220   SE AGREGA BLOQUE DE DATOS DE PAGO   *
000220*                             PARA SOPORTAR EL CONCILIADOR        *
000230*                             AVANZADO (PUNTAJE 0-100)            *
000240******************************************************************
000250 01  REG-CBMATC.
000260     02  CBMT-LLAVE.
000270         04  CBMT-NUM-CORRIDA        PIC 9(06).
000280         04  CBMT-NUM-LINEA          PIC 9(06).
000290         04  CBMT-ID-PAGO            PIC 9(08).
000300     02  CBMT-TIPO-MATCH             PIC X(07).
000310         88  CBMT-ES-EXACTO                   VALUE "EXACT".
000320         88  CBMT-ES-PARCIAL                  VALUE "PARTIAL".
000330     02  CBMT-FECHA-TRN              PIC 9(08).
000340     02  CBMT-FECHA-TRN-R  REDEFINES CBMT-FECHA-TRN.
000350         04  CBMT-FEC-ANO            PIC 9(04).
000360         04  CBMT-FEC-MES            PIC 9(02).
000370         04  CBMT-FEC-DIA            PIC 9(02).
000380     02  CBMT-NUM-OPERACION          PIC X(20).
000390     02  CBMT-MONTO                  PIC S9(14)V9(02).
000400     02  CBMT-MONTO-PAGO             PIC S9(14)V9(02).
000410     02  CBMT-REFERENCIA-PAGO        PIC X(30).
000420     02  CBMT-MEMO-PAGO              PIC X(60).
000430     02  CBMT-NOMBRE-CONTRAPARTE     PIC X(40).
000440     02  FILLER                      PIC X(15).
