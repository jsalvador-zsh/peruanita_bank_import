000010******************************************************************
000020* FECHA       : 10/05/1990                                       *
000030* PROGRAMADOR : JAVIER QUISPE MAMANI (JQM)                       *
000040* APLICACION  : CONCILIACION BANCARIA                           *
000050* PROGRAMA    : CBCONCI                                         *
000060* TIPO        : BATCH                                           *
000070* DESCRIPCION : RESUMEN FINAL DE LA CORRIDA. LEE LAS LINEAS       *
000080*             : IMPORTADAS Y LAS COINCIDENCIAS GRABADAS POR LOS   *
000090*             : CONCILIADORES Y EMITE, EN LA BITACORA, EL TOTAL   *
000100*             : DE OPERACIONES, CONCILIADAS, NO CONCILIADAS Y     *
000110*             : COINCIDENCIAS (DESGLOSADAS EN EXACT/PARTIAL),     *
000120*             : MAS EL DETALLE LINEA POR LINEA SI FUE SOLICITADO. *
000130* ARCHIVOS    : CBIMPL=ENTRADA, CBMATC=ENTRADA, CBLOGR=SALIDA     *
000140* ACCION (ES) : P=EMITE RESUMEN DE CONCILIACION                  *
000150* PROGRAMA(S) : NINGUNO                                          *
000160* INSTALADO   : 21/05/1990                                      *
000170* BPM/RATIONAL: 114306                                          *
000180* NOMBRE      : RESUMEN DE CONCILIACION BANCARIA                 *
000190******************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    CBCONCI.
000220 AUTHOR.        JAVIER QUISPE MAMANI.
000230 INSTALLATION.  GERENCIA DE SISTEMAS - AREA TESORERIA.
000240 DATE-WRITTEN.  10/05/1990.
000250 DATE-COMPILED.
000260 SECURITY.      CONFIDENCIAL - USO INTERNO DE TESORERIA.
000270******************************************************************
000280*                  R E G I S T R O   D E   C A M B I O S         *
000290******************************************************************
000300* 10/05/1990 JQM 114306  VERSION ORIGINAL, SOLO TOTALES.          *
000310* 21/05/1990 JQM 114306  INSTALADO EN PRODUCCION.                *
000320* 16/09/1992 JQM 121008  SE AGREGA DETALLE LINEA POR LINEA,       *
000330*                        OPCIONAL POR PARAMETRO DE CORRIDA.       *
000340* 20/11/1996 RTV 138223  NO CONCILIADAS = TOTAL - COINCIDENCIAS;  *
000350*                        SE DEJA EN CAMPO CON SIGNO PORQUE PUEDE  *
000360*                        RESULTAR NEGATIVO CUANDO UNA LINEA TIENE *
000370*                        MAS DE UNA COINCIDENCIA GRABADA (EL      *
000380*                        INDICADOR DE LA LINEA CUENTA UNA SOLA    *
000390*                        VEZ PERO CADA COINCIDENCIA SE CUENTA     *
000400*                        APARTE). NO SE CORRIGE, ES EL CALCULO    *
000410*                        QUE EL AREA USUARIA PIDE CONSERVAR.      *
000420* 09/11/1998 LPR 147091  Y2K - SIN IMPACTO EN ESTE PROGRAMA (NO   *
000430*                        IMPRIME FECHAS DE 2 DIGITOS); REVISADO   *
000440*                        POR CONTROL DE CALIDAD Y2K.              *
000450* 22/08/2005 MFC 158416  SE ESTANDARIZA EL FORMATO DE LA BITACORA *
000460*                        DE TOTALES CON LAS DEMAS FASES.          *
000470* 14/07/2009 MFC 173315  SE DESGLOSA MATCHED-OPERATIONS EN EXACT  *
000480*                        Y PARTIAL (WKS-MATCHES-PARCIALES) PARA   *
000490*                        QUE TESORERIA PUEDA DISTINGUIR CUANTAS   *
000500*                        COINCIDENCIAS FUERON SOLO APROXIMADAS.   *
000510* 24/07/2009 MFC 173328  AUDITORIA DETECTO QUE EL DETALLE LINEA   *
000520*                        POR LINEA NO INDICABA EL TIPO DE         *
000530*                        COINCIDENCIA (EXACT/PARTIAL). COMO       *
000540*                        CBIMPL Y CBMATC SE LEIAN EN DOS PASADAS  *
000550*                        INDEPENDIENTES, SE ADELANTA LA CARGA DE  *
000560*                        CBMATC A UNA TABLA EN MEMORIA (150-      *
000570*                        CARGA-TABLA-MATCHES) PARA PODER CRUZARLA *
000580*                        CONTRA CADA LINEA POR CBMT-NUM-LINEA AL  *
000590*                        ESCRIBIR SU DETALLE (HALLAZGO DE         *
000600*                        AUDITORIA).                            *
000610******************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS NUMERICA IS "0" THRU "9".
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690*   LINEAS IMPORTADAS (SOLO LECTURA).                             *
000700     SELECT CBIMPL-FILE ASSIGN TO CBIMPL
000710            FILE STATUS    IS FS-CBIMPL.
000720
000730*   COINCIDENCIAS GRABADAS POR LOS CONCILIADORES (SOLO LECTURA).  *
000740     SELECT CBMATC-FILE ASSIGN TO CBMATC
000750            FILE STATUS    IS FS-CBMATC.
000760
000770*   BITACORA / RESUMEN DE LA CORRIDA (SALIDA).                    *
000780     SELECT CBLOGR-FILE ASSIGN TO CBLOGR
000790            ORGANIZATION   IS LINE SEQUENTIAL
000800            FILE STATUS    IS FS-CBLOGR.
000810
000820 DATA DIVISION.
000830 FILE SECTION.
000840******************************************************************
000850*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000860******************************************************************
000870*   LINEAS IMPORTADAS (SOLO LECTURA).
000880 FD  CBIMPL-FILE
000890     LABEL RECORD IS STANDARD.
000900     COPY CBIMPL0.
000910*   COINCIDENCIAS GRABADAS POR LOS CONCILIADORES.
000920 FD  CBMATC-FILE
000930     LABEL RECORD IS STANDARD.
000940     COPY CBMATC0.
000950*   BITACORA DE LA CORRIDA / RESUMEN.
000960 FD  CBLOGR-FILE
000970     LABEL RECORD IS STANDARD.
000980 01  REG-CBLOGR                     PIC X(100).
000990 WORKING-STORAGE SECTION.
001000******************************************************************
001010*                RECURSOS DE VALIDACION FILE-STATUS              *
001020******************************************************************
001030 01  WKS-FS-STATUS.
001040     02  FS-CBIMPL               PIC 9(02) VALUE ZEROES.
001050     02  FS-CBMATC               PIC 9(02) VALUE ZEROES.
001060     02  FS-CBLOGR               PIC 9(02) VALUE ZEROES.
001070******************************************************************
001080*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001090******************************************************************
001100*   CONTADOR INDEPENDIENTE (77); SE REPORTA EN LA BITACORA COMO    *
001110*   DESGLOSE DE MATCHED-OPERATIONS (VER 170-CARGA-UNA-COINCIDENCIA*
001120*   Y 900-GRABA-RESUMEN).                                          *
001130 77  WKS-MATCHES-PARCIALES       PIC 9(06) COMP VALUE ZEROES.
001140*   VISTA DE DEPURACION DEL CONTADOR ANTERIOR, USADA SOLO CUANDO   *
001150*   SE CORRE CON TRAZA ACTIVADA (MISMO IDIOMA QUE WKS-UNMATCHED-   *
001160*   OPER-R MAS ABAJO).                                            *
001170 77  WKS-MATCHES-PARCIALES-R REDEFINES WKS-MATCHES-PARCIALES
001180                                 PIC 9(06).
001190     COPY CBPARM0.
001200******************************************************************
001210*              TABLA EN MEMORIA DE LAS COINCIDENCIAS             *
001220*   SE CARGA POR COMPLETO ANTES DE PROCESAR CBIMPL, PARA QUE      *
001230*   230-ESCRIBE-DETALLE PUEDA CRUZAR CADA LINEA CONTRA SU(S)      *
001240*   COINCIDENCIA(S) POR CBMT-NUM-LINEA Y MOSTRAR EL TIPO.         *
001250******************************************************************
001260 01  WKS-CANT-MATCHES            PIC 9(05) COMP VALUE ZEROES.
001270 01  WKS-TABLA-MATCHES.
001280     02  WKS-MT OCCURS 1 TO 5000 TIMES
001290             DEPENDING ON WKS-CANT-MATCHES
001300             INDEXED BY MT-IDX.
001310         04  WKS-MT-NUM-LINEA        PIC 9(06).
001320         04  WKS-MT-TIPO             PIC X(07).
001330 01  WKS-SW-IMPRIME-DETALLE      PIC X(01) VALUE "N".
001340     88  WKS-IMPRIME-DETALLE-SI          VALUE "S".
001350 01  WKS-CONTADORES.
001360     02  WKS-TOTAL-OPERACIONES   PIC 9(06) COMP VALUE ZEROES.
001370     02  WKS-OPER-CONCILIADAS    PIC 9(06) COMP VALUE ZEROES.
001380     02  WKS-MATCHED-OPERACIONES PIC 9(06) COMP VALUE ZEROES.
001390     02  WKS-UNMATCHED-OPER      PIC S9(06) COMP VALUE ZEROES.
001400*   REDEFINES DE SIEMPRE: LA DIFERENCIA PUEDE SALIR NEGATIVA (VER  *
001410*   REGISTRO DE CAMBIOS DE 1996) Y ESTA VISTA SE USA SOLO PARA     *
001420*   DISPLAY DE DIAGNOSTICO EN CORRIDAS CON TRAZA.                  *
001430     02  WKS-UNMATCHED-OPER-R REDEFINES WKS-UNMATCHED-OPER
001440                                 PIC S9(06).
001450     02  WKS-MASCARA             PIC Z,ZZZ,ZZ9.
001460     02  WKS-MASCARA-SGN         PIC -(5)9.
001470 01  WKS-FLAGS.
001480     02  WKS-SW-FIN-CBIMPL       PIC X(01) VALUE "N".
001490         88  CBIMPL-FIN-ARCHIVO           VALUE "S".
001500     02  WKS-SW-FIN-CBMATC       PIC X(01) VALUE "N".
001510         88  CBMATC-FIN-ARCHIVO           VALUE "S".
001520 01  WKS-LINEA-DETALLE.
001530     02  WKS-DET-FECHA           PIC 9(08).
001540     02  FILLER                  PIC X(01) VALUE SPACE.
001550     02  WKS-DET-OPERACION       PIC X(20).
001560     02  FILLER                  PIC X(01) VALUE SPACE.
001570     02  WKS-DET-MONTO           PIC -(11)9.99.
001580     02  FILLER                  PIC X(01) VALUE SPACE.
001590     02  WKS-DET-CONCILIADA      PIC X(03).
001600     02  FILLER                  PIC X(01) VALUE SPACE.
001610*   TIPO DE COINCIDENCIA (EXACT/PARTIAL) QUE 240-BUSCA-TIPO-MATCH  *
001620*   RESUELVE CONTRA LA TABLA EN MEMORIA; "N/A" SI LA LINEA NO      *
001630*   TIENE NINGUNA COINCIDENCIA GRABADA EN CBMATC.                  *
001640     02  WKS-DET-TIPO            PIC X(07).
001650     02  FILLER                  PIC X(31) VALUE SPACES.
001660*   REDEFINES: VISTA PLANA DE LA LINEA DE DETALLE, LISTA PARA      *
001670*   TRASLADAR DE UN SOLO GOLPE AL REGISTRO DE SALIDA DE CBLOGR.    *
001680 01  WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE
001690                                 PIC X(88).
001700 01  FILLER                      PIC X(20) VALUE SPACES.
001710******************************************************************
001720 PROCEDURE DIVISION.
001730******************************************************************
001740*               S E C C I O N    P R I N C I P A L               *
001750*   CUENTA LINEAS Y COINCIDENCIAS, CALCULA NO-CONCILIADAS Y        *
001760*   GRABA EL RESUMEN EN LA BITACORA.                               *
001770******************************************************************
001780 100-PRINCIPAL SECTION.
001790     PERFORM 110-APERTURA-ARCHIVOS    THRU 110-APERTURA-ARCHIVOS-E
001800     PERFORM 150-CARGA-TABLA-MATCHES  THRU 150-CARGA-TABLA-MATCHES-E
001810     PERFORM 200-PROCESA-LINEAS       THRU 200-PROCESA-LINEAS-E
001820     PERFORM 400-CALCULA-TOTALES      THRU 400-CALCULA-TOTALES-E
001830     PERFORM 900-GRABA-RESUMEN        THRU 900-GRABA-RESUMEN-E
001840     PERFORM 990-CIERRA-ARCHIVOS      THRU 990-CIERRA-ARCHIVOS-E
001850     STOP RUN.
001860 100-PRINCIPAL-E. EXIT.
001870
001880*   PARAMETROS DE CORRIDA, MAS EL INDICADOR DE DETALLE (S/N) QUE   *
001890*   DECIDE SI SE IMPRIME LINEA POR LINEA EN LA BITACORA.           *
001900 110-APERTURA-ARCHIVOS SECTION.
001910     ACCEPT CBPM-CORRIDA-NUM      FROM SYSIN
001920     ACCEPT CBPM-FECHA-CORRIDA    FROM SYSIN
001930     ACCEPT WKS-SW-IMPRIME-DETALLE FROM SYSIN
001940     OPEN INPUT  CBIMPL-FILE CBMATC-FILE
001950     OPEN OUTPUT CBLOGR-FILE
001960     IF FS-CBIMPL NOT = 0 OR FS-CBMATC NOT = 0
001970        DISPLAY ">>> ERROR AL ABRIR LINEAS O COINCIDENCIAS <<<"
001980                UPON CONSOLE
001990        PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
002000        MOVE 91 TO RETURN-CODE
002010        STOP RUN
002020     END-IF.
002030 110-APERTURA-ARCHIVOS-E. EXIT.
002040
002050******************************************************************
002060*   CARGA CBMATC COMPLETO A UNA TABLA EN MEMORIA, ANTES DE LEER    *
002070*   CBIMPL, PARA QUE 230-ESCRIBE-DETALLE PUEDA CRUZAR CADA LINEA   *
002080*   CONTRA SU(S) COINCIDENCIA(S) Y MOSTRAR EL TIPO. DE PASO SE     *
002090*   ACUMULAN MATCHED-OPERATIONS Y SU DESGLOSE DE PARCIALES (ANTES  *
002100*   LO HACIA 300-CUENTA-COINCIDENCIAS EN UNA PASADA APARTE).       *
002110******************************************************************
002120 150-CARGA-TABLA-MATCHES SECTION.
002130     MOVE 0 TO WKS-CANT-MATCHES
002140     PERFORM 160-LEE-UNA-COINCIDENCIA THRU 160-LEE-UNA-COINCIDENCIA-E
002150     PERFORM 170-CARGA-UNA-COINCIDENCIA
002160                                THRU 170-CARGA-UNA-COINCIDENCIA-E
002170             UNTIL CBMATC-FIN-ARCHIVO.
002180 150-CARGA-TABLA-MATCHES-E. EXIT.
002190
002200*   LECTURA ADELANTADA DE CBMATC, UNA POR ITERACION.               *
002210 160-LEE-UNA-COINCIDENCIA SECTION.
002220     READ CBMATC-FILE
002230          AT END SET CBMATC-FIN-ARCHIVO TO TRUE
002240     END-READ.
002250 160-LEE-UNA-COINCIDENCIA-E. EXIT.
002260
002270*   CUENTA LA COINCIDENCIA (Y SU DESGLOSE DE PARCIALES) Y, SI HAY  *
002280*   ESPACIO EN LA TABLA, LA AGREGA PARA QUE 240-BUSCA-TIPO-MATCH   *
002290*   LA PUEDA ENCONTRAR DESPUES POR CBMT-NUM-LINEA.                 *
002300 170-CARGA-UNA-COINCIDENCIA SECTION.
002310     ADD 1 TO WKS-MATCHED-OPERACIONES
002320     IF CBMT-TIPO-MATCH NOT = "EXACT"
002330        ADD 1 TO WKS-MATCHES-PARCIALES
002340     END-IF
002350     IF WKS-CANT-MATCHES < 5000
002360        ADD 1 TO WKS-CANT-MATCHES
002370        SET MT-IDX TO WKS-CANT-MATCHES
002380        MOVE CBMT-NUM-LINEA  TO WKS-MT-NUM-LINEA(MT-IDX)
002390        MOVE CBMT-TIPO-MATCH TO WKS-MT-TIPO(MT-IDX)
002400     END-IF
002410     PERFORM 160-LEE-UNA-COINCIDENCIA THRU 160-LEE-UNA-COINCIDENCIA-E.
002420 170-CARGA-UNA-COINCIDENCIA-E. EXIT.
002430
002440******************************************************************
002450*   TOTAL-OPERATIONS Y, OPCIONALMENTE, DETALLE LINEA POR LINEA    *
002460******************************************************************
002470 200-PROCESA-LINEAS SECTION.
002480     PERFORM 210-LEE-UNA-LINEA THRU 210-LEE-UNA-LINEA-E
002490     PERFORM 220-PROCESA-UNA-LINEA THRU 220-PROCESA-UNA-LINEA-E
002500             UNTIL CBIMPL-FIN-ARCHIVO.
002510 200-PROCESA-LINEAS-E. EXIT.
002520
002530*   LECTURA ADELANTADA DE LAS LINEAS IMPORTADAS, UNA POR           *
002540*   ITERACION.                                                     *
002550 210-LEE-UNA-LINEA SECTION.
002560     READ CBIMPL-FILE
002570          AT END SET CBIMPL-FIN-ARCHIVO TO TRUE
002580     END-READ.
002590 210-LEE-UNA-LINEA-E. EXIT.
002600
002610*   CUENTA LA LINEA Y, SI EL PARAMETRO LO PIDE, IMPRIME SU         *
002620*   DETALLE EN LA BITACORA.                                        *
002630 220-PROCESA-UNA-LINEA SECTION.
002640     ADD 1 TO WKS-TOTAL-OPERACIONES
002650     IF CBIL-ESTA-CONCILIADA
002660        ADD 1 TO WKS-OPER-CONCILIADAS
002670     END-IF
002680     IF WKS-IMPRIME-DETALLE-SI
002690        PERFORM 230-ESCRIBE-DETALLE THRU 230-ESCRIBE-DETALLE-E
002700     END-IF
002710     PERFORM 210-LEE-UNA-LINEA THRU 210-LEE-UNA-LINEA-E.
002720 220-PROCESA-UNA-LINEA-E. EXIT.
002730
002740*   IMPRIME FECHA, OPERACION, MONTO E INDICADOR DE CONCILIADA DE   *
002750*   LA LINEA ACTUAL, USANDO LA VISTA PLANA WKS-LINEA-DETALLE-R.    *
002760 230-ESCRIBE-DETALLE SECTION.
002770     MOVE SPACES             TO WKS-LINEA-DETALLE
002780     MOVE CBIL-FECHA-TRN     TO WKS-DET-FECHA
002790     MOVE CBIL-NUM-OPERACION TO WKS-DET-OPERACION
002800     MOVE CBIL-MONTO         TO WKS-DET-MONTO
002810     IF CBIL-ESTA-CONCILIADA
002820        MOVE "SI"  TO WKS-DET-CONCILIADA
002830     ELSE
002840        MOVE "NO"  TO WKS-DET-CONCILIADA
002850     END-IF
002860     MOVE "N/A"              TO WKS-DET-TIPO
002870     PERFORM 240-BUSCA-TIPO-MATCH THRU 240-BUSCA-TIPO-MATCH-E
002880     MOVE WKS-LINEA-DETALLE-R TO REG-CBLOGR
002890     WRITE REG-CBLOGR.
002900 230-ESCRIBE-DETALLE-E. EXIT.
002910
002920******************************************************************
002930*   RECORRE LA TABLA DE COINCIDENCIAS BUSCANDO LAS QUE SON DE LA   *
002940*   LINEA ACTUAL (CBIL-NUM-LINEA = CBMT-NUM-LINEA); SI HAY VARIAS, *
002950*   PREVALECE EXACT SOBRE PARTIAL (VER 250-EVALUA-UNA-COINCIDEN-   *
002960*   CIA). NO SE USA SEARCH PORQUE LA TABLA NO VIENE ORDENADA.      *
002970******************************************************************
002980 240-BUSCA-TIPO-MATCH SECTION.
002990     PERFORM 250-EVALUA-UNA-COINCIDENCIA
003000                                THRU 250-EVALUA-UNA-COINCIDENCIA-E
003010             VARYING MT-IDX FROM 1 BY 1
003020             UNTIL MT-IDX > WKS-CANT-MATCHES.
003030 240-BUSCA-TIPO-MATCH-E. EXIT.
003040
003050*   CUERPO DEL PERFORM VARYING DE ARRIBA.                          *
003060 250-EVALUA-UNA-COINCIDENCIA SECTION.
003070     IF WKS-MT-NUM-LINEA(MT-IDX) = CBIL-NUM-LINEA
003080        IF WKS-DET-TIPO = "N/A" OR WKS-MT-TIPO(MT-IDX) = "EXACT"
003090           MOVE WKS-MT-TIPO(MT-IDX) TO WKS-DET-TIPO
003100        END-IF
003110     END-IF.
003120 250-EVALUA-UNA-COINCIDENCIA-E. EXIT.
003130
003140******************************************************************
003150*   NO CONCILIADAS = TOTAL - COINCIDENCIAS. SE CONSERVA CON SIGNO *
003160*   PORQUE PUEDE RESULTAR NEGATIVO (VER REGISTRO DE CAMBIOS).     *
003170******************************************************************
003180 400-CALCULA-TOTALES SECTION.
003190     COMPUTE WKS-UNMATCHED-OPER =
003200             WKS-TOTAL-OPERACIONES - WKS-MATCHED-OPERACIONES.
003210 400-CALCULA-TOTALES-E. EXIT.
003220
003230******************************************************************
003240*   GRABA EL RESUMEN DE LA CORRIDA EN LA BITACORA: TOTALES,        *
003250*   CONCILIADAS, COINCIDENCIAS (CON DESGLOSE DE PARCIALES) Y NO    *
003260*   CONCILIADAS.                                                  *
003270******************************************************************
003280 900-GRABA-RESUMEN SECTION.
003290     MOVE WKS-TOTAL-OPERACIONES TO WKS-MASCARA
003300     MOVE SPACES TO REG-CBLOGR
003310     STRING "TOTAL DE OPERACIONES (TOTAL-OPERATIONS): "
003320                                       DELIMITED BY SIZE
003330            WKS-MASCARA                DELIMITED BY SIZE
003340            INTO REG-CBLOGR
003350     WRITE REG-CBLOGR
003360     MOVE WKS-OPER-CONCILIADAS TO WKS-MASCARA
003370     MOVE SPACES TO REG-CBLOGR
003380     STRING "LINEAS CONCILIADAS (INDICADOR POR LINEA): "
003390                                       DELIMITED BY SIZE
003400            WKS-MASCARA                DELIMITED BY SIZE
003410            INTO REG-CBLOGR
003420     WRITE REG-CBLOGR
003430     MOVE WKS-MATCHED-OPERACIONES TO WKS-MASCARA
003440     MOVE SPACES TO REG-CBLOGR
003450     STRING "COINCIDENCIAS GRABADAS (MATCHED-OPERATIONS): "
003460                                       DELIMITED BY SIZE
003470            WKS-MASCARA                DELIMITED BY SIZE
003480            INTO REG-CBLOGR
003490     WRITE REG-CBLOGR
003500     MOVE WKS-MATCHES-PARCIALES TO WKS-MASCARA
003510     MOVE SPACES TO REG-CBLOGR
003520     STRING "  DE LAS CUALES PARTIAL: " DELIMITED BY SIZE
003530            WKS-MASCARA                 DELIMITED BY SIZE
003540            INTO REG-CBLOGR
003550     WRITE REG-CBLOGR
003560     MOVE WKS-UNMATCHED-OPER TO WKS-MASCARA-SGN
003570     MOVE SPACES TO REG-CBLOGR
003580     STRING "NO CONCILIADAS (UNMATCHED-OPERATIONS): "
003590                                       DELIMITED BY SIZE
003600            WKS-MASCARA-SGN            DELIMITED BY SIZE
003610            INTO REG-CBLOGR
003620     WRITE REG-CBLOGR.
003630 900-GRABA-RESUMEN-E. EXIT.
003640
003650*   CIERRE FINAL DE LOS TRES ARCHIVOS DEL PROGRAMA.                *
003660 990-CIERRA-ARCHIVOS SECTION.
003670     CLOSE CBIMPL-FILE CBMATC-FILE CBLOGR-FILE.
003680 990-CIERRA-ARCHIVOS-E. EXIT.
