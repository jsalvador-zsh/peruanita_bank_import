000100******************************************************************
000110*    COPY       : CBPAGM0                                        *
000120*    DESCRIPCION: LAYOUT DEL MAESTRO DE PAGOS REGISTRADOS EN LA   *
000130*                 EMPRESA, CONTRA EL CUAL SE BUSCAN LAS LINEAS    *
000140*                 IMPORTADAS DEL BANCO. SE CARGA COMPLETO A UNA   *
000150*                 TABLA EN WORKING-STORAGE PARA BUSQUEDA.         *
000160*    LONGITUD   : 212 BYTES, ORGANIZACION SECUENCIAL.             *
000170*    MANTENIMIENTO:                                              *
000180*    FECHA     INIC  TICKET   DESCRIPCION                        *
000190*    19/03/1990 JQM  114303   CREACION ORIGINAL                  *
000200*    11/11/1998 LPR  147091   Y2K - FECHA-PAGO AMPLIADA 4 DIGITOS*
000210*    20/11/1996 RTV  138220   SE AGREGA CBPG-REFERENCIA PARA EL   *
000220*                             CONCILIADOR AVANZADO               *
000230******************************************************************
000240 01  REG-CBPAGM.
000250     02  CBPG-LLAVE.
000260         04  CBPG-ID-PAGO            PIC 9(08).
000270     02  CBPG-ESTADO                 PIC X(10).
000280         88  CBPG-EST-CONTABILIZADO          VALUE "POSTED".
000290         88  CBPG-EST-ENVIADO                VALUE "SENT".
000300         88  CBPG-EST-EN-PROCESO             VALUE "IN-PROCESS".
000310     02  CBPG-FECHA-PAGO             PIC 9(08).
000320     02  CBPG-FECHA-PAGO-R REDEFINES CBPG-FECHA-PAGO.
000330         04  CBPG-FEC-ANO            PIC 9(04).
000340         04  CBPG-FEC-MES            PIC 9(02).
000350         04  CBPG-FEC-DIA            PIC 9(02).
000360     02  CBPG-MONTO                  PIC S9(14)V9(02).
000370     02  CBPG-NUMERO                 PIC X(30).
000380     02  CBPG-MEMO                   PIC X(60).
000390     02  CBPG-REFERENCIA             PIC X(30).
000400     02  CBPG-NOMBRE-CONTRAPARTE     PIC X(40).
000410     02  FILLER                      PIC X(10).
