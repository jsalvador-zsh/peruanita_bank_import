000010******************************************************************
000020* FECHA       : 12/03/1990                                       *
000030* PROGRAMADOR : JAVIER QUISPE MAMANI (JQM)                       *
000040* APLICACION  : CONCILIACION BANCARIA                           *
000050* PROGRAMA    : CBIMTXT                                         *
000060* TIPO        : BATCH                                           *
000070* DESCRIPCION : LEE EL EXTRACTO DE MOVIMIENTOS QUE ENTREGA EL    *
000080*             : BCP EN FORMATO TEXTO, CAMPOS ENTRE COMILLAS Y    *
000090*             : SEPARADOS POR PUNTO Y COMA, Y GENERA EL ARCHIVO  *
000100*             : DE LINEAS IMPORTADAS (CBIMPL) PARA EL POSTERIOR  *
000110*             : PROCESO DE CONCILIACION CONTRA PAGOS.            *
000120* ARCHIVOS    : CBEXTB=ENTRADA, CBIMPL=SALIDA, CBLOGR=SALIDA     *
000130* ACCION (ES) : P=PROCESA EXTRACTO                               *
000140* PROGRAMA(S) : DEBD1R00                                        *
000150* INSTALADO   : 02/04/1990                                      *
000160* BPM/RATIONAL: 114302                                          *
000170* NOMBRE      : IMPORTACION DE EXTRACTO BCP (TEXTO)              *
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CBIMTXT.
000210 AUTHOR.        JAVIER QUISPE MAMANI.
000220 INSTALLATION.  GERENCIA DE SISTEMAS - AREA TESORERIA.
000230 DATE-WRITTEN.  12/03/1990.
000240 DATE-COMPILED.
000250 SECURITY.      CONFIDENCIAL - USO INTERNO DE TESORERIA.
000260******************************************************************
000270*                  R E G I S T R O   D E   C A M B I O S         *
000280******************************************************************
000290* 12/03/1990 JQM 114302  VERSION ORIGINAL. EXTRACTO BCP DE CINTA *
000300*                        CON FECHA DE TRANSACCION DE 2 DIGITOS.  *
000310* 02/04/1990 JQM 114302  INSTALADO EN PRODUCCION. CORRIGE CONTEO *
000320*                        DE CAMPOS CUANDO EL CAMPO 6 VIENE VACIO.*
000330* 30/08/1991 JQM 119944  SE AGREGA VALIDACION DE RANGO DIA/MES   *
000340*                        PARA DESCARTAR ENCABEZADOS DEL EXTRACTO*
000350* 14/05/1994 RTV 126650  REGLA BCP: NUMERO DE OPERACION SE TRUNCA*
000360*                        A LOS ULTIMOS 6 CARACTERES CUANDO SU    *
000370*                        LONGITUD ES MAYOR O IGUAL A 6.          *
000380* 09/11/1998 LPR 147091  Y2K - FECHA DE TRANSACCION AMPLIADA A   *
000390*                        4 DIGITOS DE ANO EN CBIMPL0. SE REVISA  *
000400*                        TODO EL MODULO DE EXTRACCION DE FECHA.  *
000410* 21/01/1999 LPR 147091  Y2K - PRUEBAS DE REGRESION CON EXTRACTOS*
000420*                        DE AMBOS SIGLOS. SIN HALLAZGOS.         *
000430* 18/06/2003 CSN 152201  MONTOS CON COMA DE MILES AHORA SE LIMPIAN*
000440*                        ANTES DE CONVERTIR; SI NO SE PUEDE      *
000450*                        CONVERTIR SE GRABA 0.00, YA NO SE       *
000460*                        DESCARTA LA LINEA.                      *
000470* 07/02/2008 MFC 161877  SE AGREGA BITACORA DE CORRIDA (CBLOGR)  *
000480*                        CON EL TOTAL DE LINEAS EXTRAIDAS.       *
000490* 14/07/2009 MFC 173399  SE AGREGA CONTADOR DE LINEAS DESCARTADAS*
000500*                        (WKS-LINEAS-DESCARTADAS) Y SE REPORTA   *
000510*                        EN LA BITACORA JUNTO AL TOTAL CREADO,   *
000520*                        PARA CUADRAR RAPIDO CONTRA LO LEIDO.    *
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560*   UPSI Y CLASE DE DIGITOS SE USAN EN EL CHEQUEO DE FECHA Y      *
000570*   MONTO MAS ABAJO EN LA DIVISION DE PROCEDIMIENTOS.             *
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS NUMERICA IS "0" THRU "9".
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630*   EXTRACTO BCP: VIENE EN TEXTO PLANO, UNA LINEA POR MOVIMIENTO. *
000640     SELECT CBEXTB-FILE ASSIGN TO CBEXTB
000650            ORGANIZATION   IS LINE SEQUENTIAL
000660            FILE STATUS    IS FS-CBEXTB.
000670
000680*   ARCHIVO DE LINEAS IMPORTADAS, COMUN A LOS TRES PARSERS.       *
000690     SELECT CBIMPL-FILE ASSIGN TO CBIMPL
000700            FILE STATUS    IS FS-CBIMPL
000710                              FSE-CBIMPL.
000720
000730*   BITACORA DE CORRIDA, LA REVISA OPERACIONES CADA MADRUGADA.    *
000740     SELECT CBLOGR-FILE ASSIGN TO CBLOGR
000750            ORGANIZATION   IS LINE SEQUENTIAL
000760            FILE STATUS    IS FS-CBLOGR.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800******************************************************************
000810*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000820******************************************************************
000830*   EXTRACTO DE MOVIMIENTOS BCP (TEXTO, PUNTO Y COMA).
000840 FD  CBEXTB-FILE
000850     LABEL RECORD IS STANDARD.
000860 01  REG-CBEXTB                     PIC X(250).
000870*   ARCHIVO DE LINEAS IMPORTADAS.
000880 FD  CBIMPL-FILE
000890     LABEL RECORD IS STANDARD.
000900     COPY CBIMPL0.
000910*   BITACORA DE LA CORRIDA.
000920 FD  CBLOGR-FILE
000930     LABEL RECORD IS STANDARD.
000940 01  REG-CBLOGR                     PIC X(100).
000950 WORKING-STORAGE SECTION.
000960******************************************************************
000970*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000980******************************************************************
000990 01  WKS-FS-STATUS.
001000     02  FS-CBEXTB               PIC 9(02) VALUE ZEROES.
001010     02  FS-CBIMPL               PIC 9(02) VALUE ZEROES.
001020     02  FSE-CBIMPL.
001030         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001040         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001050         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001060     02  FS-CBLOGR               PIC 9(02) VALUE ZEROES.
001070     02  PROGRAMA                PIC X(08) VALUE SPACES.
001080     02  ARCHIVO                 PIC X(08) VALUE SPACES.
001090     02  ACCION                  PIC X(10) VALUE SPACES.
001100     02  LLAVE                   PIC X(32) VALUE SPACES.
001110******************************************************************
001120*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001130******************************************************************
001140*   CONTADOR INDEPENDIENTE (77), NO VIVE DENTRO DE WKS-CONTADORES *
001150*   PORQUE SE AGREGO DESPUES Y SE REPORTA SOLO EN LA BITACORA.    *
001160 77  WKS-LINEAS-DESCARTADAS      PIC 9(07) COMP VALUE ZEROES.
001170     COPY CBPARM0.
001180 01  WKS-CONTADORES.
001190     02  WKS-LINEAS-LEIDAS       PIC 9(07) COMP VALUE ZEROES.
001200     02  WKS-LINEAS-VALIDAS      PIC 9(07) COMP VALUE ZEROES.
001210     02  WKS-LINEAS-CREADAS      PIC 9(06) COMP VALUE ZEROES.
001220     02  WKS-CANT-CAMPOS         PIC 9(02) COMP VALUE ZEROES.
001230     02  WKS-POS                 PIC 9(02) COMP VALUE ZEROES.
001240     02  WKS-MASCARA             PIC Z,ZZZ,ZZ9.
001250 01  WKS-FLAGS.
001260     02  WKS-SW-FIN-CBEXTB       PIC X(01) VALUE "N".
001270         88  CBEXTB-FIN-ARCHIVO           VALUE "S".
001280     02  WKS-SW-LINEA-VALIDA     PIC X(01) VALUE "N".
001290         88  WKS-LINEA-ES-VALIDA          VALUE "S".
001300     02  WKS-SW-FECHA-OK         PIC X(01) VALUE "N".
001310         88  WKS-FECHA-CAMPO1-OK          VALUE "S".
001320     02  WKS-SW-MONTO-NEGATIVO   PIC X(01) VALUE "N".
001330         88  WKS-MONTO-ES-NEGATIVO        VALUE "S".
001340 01  WKS-LINEA-LEIDA             PIC X(250).
001350 01  WKS-CAMPOS-BCP.
001360     02  WKS-CAMPO-1             PIC X(40).
001370     02  WKS-CAMPO-2             PIC X(40).
001380     02  WKS-CAMPO-3             PIC X(60).
001390     02  WKS-CAMPO-4             PIC X(20).
001400     02  WKS-CAMPO-5             PIC X(20).
001410     02  WKS-CAMPO-6             PIC X(30).
001420     02  WKS-CAMPO-SOBRANTE      PIC X(60).
001430 01  WKS-CAMPOS-LIMPIOS.
001440     02  WKS-DESCARTE            PIC X(60).
001450     02  WKS-FECHA-TXT           PIC X(12).
001460     02  WKS-DESCRIPCION-TXT     PIC X(60).
001470     02  WKS-MONTO-TXT           PIC X(20).
001480     02  WKS-MONTO-TXT-LIMPIO    PIC X(20).
001490     02  WKS-POS-ORIGEN          PIC 9(02) COMP VALUE ZEROES.
001500     02  WKS-POS-DESTINO         PIC 9(02) COMP VALUE ZEROES.
001510     02  WKS-OPERACION-TXT       PIC X(30).
001520 01  WKS-FECHA-CAMPO1.
001530     02  WKS-DIA-TXT             PIC X(02).
001540     02  WKS-MES-TXT             PIC X(02).
001550     02  WKS-ANO-TXT             PIC X(04).
001560*   REDEFINES 1 DE 3: LA FECHA DD/MM/AAAA SE ARMA CAMPO POR CAMPO *
001570*   Y SE RELEE COMO NUMERICA VIA REDEFINES PARA MOVER A CBIL.     *
001580 01  WKS-FECHA-ARMADA.
001590     02  WKS-FEC-ANO             PIC 9(04).
001600     02  WKS-FEC-MES             PIC 9(02).
001610     02  WKS-FEC-DIA             PIC 9(02).
001620 01  WKS-FECHA-ARMADA-R  REDEFINES WKS-FECHA-ARMADA
001630                                  PIC 9(08).
001640 01  WKS-MONTO-PARTES.
001650     02  WKS-MONTO-ENTERO        PIC 9(14).
001660     02  WKS-MONTO-DECIMAL       PIC 9(02).
001670     02  WKS-MONTO-INT-TXT       PIC X(18).
001680     02  WKS-LEN-ENTERO          PIC 9(02) COMP VALUE ZEROES.
001690*   REDEFINES 2 DE 3: EL MONTO CALCULADO (ENTERO+DECIMAL) SE      *
001700*   RELEE SIN SIGNO PARA PODER NEGARLO CON MULTIPLY POR -1.       *
001710 01  WKS-MONTO-CALC              PIC S9(14)V9(02).
001720 01  WKS-MONTO-CALC-R  REDEFINES WKS-MONTO-CALC
001730                                 PIC S9(16).
001740*   REDEFINES 3 DE 3: EL NUMERO DE OPERACION SE RELEE POR VENTANA *
001750*   DE 6 AL TRUNCAR SEGUN LA REGLA BCP (VER 250-TRUNCA-...).      *
001760 01  WKS-OP-TEMP                 PIC X(20).
001770 01  WKS-OP-TEMP-R  REDEFINES WKS-OP-TEMP.
001780     02  WKS-OP-TEMP-6           PIC X(06).
001790     02  WKS-OP-TEMP-RESTO       PIC X(14).
001800 01  FILLER                      PIC X(20) VALUE SPACES.
001810******************************************************************
001820 PROCEDURE DIVISION.
001830******************************************************************
001840*               S E C C I O N    P R I N C I P A L               *
001850*   ORQUESTA LAS TRES ETAPAS DEL PARSER BCP: ABRIR, LEER/PROCESAR *
001860*   TODO EL EXTRACTO, CUADRAR CONTADORES, CERRAR.                 *
001870******************************************************************
001880 100-PRINCIPAL SECTION.
001890     PERFORM 110-APERTURA-ARCHIVOS    THRU 110-APERTURA-ARCHIVOS-E
001900     PERFORM 200-PROCESA-ARCHIVO      THRU 200-PROCESA-ARCHIVO-E
001910     PERFORM 800-VALIDA-LINEAS-CREADAS
001920                                THRU 800-VALIDA-LINEAS-CREADAS-E
001930     PERFORM 900-CIERRA-ARCHIVOS      THRU 900-CIERRA-ARCHIVOS-E
001940     STOP RUN.
001950 100-PRINCIPAL-E. EXIT.
001960
001970******************************************************************
001980*   APERTURA: EL NUMERO DE CORRIDA SE LEE DE SYSIN (LO COLOCA EL  *
001990*   JCL) PARA QUE QUEDE DISPONIBLE SI MAS ADELANTE SE NECESITA    *
002000*   IDENTIFICAR LA CORRIDA EN LA BITACORA O EN UN REPROCESO.      *
002010******************************************************************
002020 110-APERTURA-ARCHIVOS SECTION.
002030     ACCEPT CBPM-CORRIDA-NUM FROM SYSIN
002040     MOVE "CBIMTXT" TO PROGRAMA
002050     OPEN INPUT  CBEXTB-FILE
002060          OUTPUT CBIMPL-FILE CBLOGR-FILE
002070     IF FS-CBEXTB NOT = 0
002080        MOVE "OPEN"   TO ACCION
002090        MOVE SPACES   TO LLAVE
002100        MOVE "CBEXTB" TO ARCHIVO
002110        DISPLAY ">>> ERROR AL ABRIR EL EXTRACTO BCP <<<"
002120                UPON CONSOLE
002130        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002140        MOVE 91 TO RETURN-CODE
002150        STOP RUN
002160     END-IF
002170     IF FS-CBIMPL NOT = 0
002180        MOVE "OPEN"   TO ACCION
002190        MOVE SPACES   TO LLAVE
002200        MOVE "CBIMPL" TO ARCHIVO
002210        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002220                              FS-CBIMPL, FSE-CBIMPL
002230        DISPLAY ">>> ERROR AL ABRIR CBIMPL <<<" UPON CONSOLE
002240        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002250        MOVE 91 TO RETURN-CODE
002260        STOP RUN
002270     END-IF.
002280 110-APERTURA-ARCHIVOS-E. EXIT.
002290
002300******************************************************************
002310*         L E C T U R A   Y   P R O C E S O   D E L   T X T      *
002320*   UN READ POR ITERACION, AL ESTILO CLASICO DE ESTE SHOP (LEE    *
002330*   ADELANTADO ANTES DEL PRIMER PERFORM Y AL FINAL DE CADA CICLO).*
002335******************************************************************
002340 200-PROCESA-ARCHIVO SECTION.
002350     READ CBEXTB-FILE INTO WKS-LINEA-LEIDA
002360          AT END SET CBEXTB-FIN-ARCHIVO TO TRUE
002370     END-READ
002380     PERFORM 220-PROCESA-LINEA THRU 220-PROCESA-LINEA-E
002390             UNTIL CBEXTB-FIN-ARCHIVO.
002400 200-PROCESA-ARCHIVO-E. EXIT.
002410
002420******************************************************************
002430*   POR CADA LINEA LEIDA: SI PASA LA VALIDACION SE EXTRAEN LOS    *
002440*   CAMPOS Y SE ESCRIBE CBIMPL; SI NO, SE CUENTA COMO DESCARTADA  *
002450*   (ENCABEZADOS, LINEAS DE CARATULA, LINEAS EN BLANCO, ETC).     *
002460******************************************************************
002470 220-PROCESA-LINEA SECTION.
002480     ADD 1 TO WKS-LINEAS-LEIDAS
002490     PERFORM 230-VALIDA-LINEA-TXN THRU 230-VALIDA-LINEA-TXN-E
002500     IF WKS-LINEA-ES-VALIDA
002510        ADD 1 TO WKS-LINEAS-VALIDAS
002520        PERFORM 240-EXTRAE-CAMPOS   THRU 240-EXTRAE-CAMPOS-E
002530        PERFORM 250-TRUNCA-OPERACION-BCP
002540                               THRU 250-TRUNCA-OPERACION-BCP-E
002550        PERFORM 260-ESCRIBE-IMPORT-LINE
002560                               THRU 260-ESCRIBE-IMPORT-LINE-E
002570     ELSE
002580        ADD 1 TO WKS-LINEAS-DESCARTADAS
002590     END-IF
002600     READ CBEXTB-FILE INTO WKS-LINEA-LEIDA
002610          AT END SET CBEXTB-FIN-ARCHIVO TO TRUE
002620     END-READ.
002630 220-PROCESA-LINEA-E. EXIT.
002640
002650******************************************************************
002660*   VALIDACION: NO EN BLANCO, INICIA CON COMILLAS, >= 6 CAMPOS,   *
002670*   CAMPO 1 VALIDO COMO FECHA DD/MM/AAAA                         *
002680******************************************************************
002690 230-VALIDA-LINEA-TXN SECTION.
002700     MOVE "N" TO WKS-SW-LINEA-VALIDA
002710     IF WKS-LINEA-LEIDA NOT = SPACES
002720        IF WKS-LINEA-LEIDA(1:1) = QUOTE
002730           PERFORM 232-PARTE-CAMPOS-BCP THRU 232-PARTE-CAMPOS-BCP-E
002740           IF WKS-CANT-CAMPOS NOT LESS THAN 6
002750              PERFORM 234-VALIDA-FECHA-CAMPO1
002760                                 THRU 234-VALIDA-FECHA-CAMPO1-E
002770              IF WKS-FECHA-CAMPO1-OK
002780                 MOVE "S" TO WKS-SW-LINEA-VALIDA
002790              END-IF
002800           END-IF
002810        END-IF
002820     END-IF.
002830 230-VALIDA-LINEA-TXN-E. EXIT.
002840
002850******************************************************************
002860*   PARTE LA LINEA POR ";" EN LOS 6 CAMPOS DEL LAYOUT BCP MAS UN  *
002870*   SOBRANTE; TALLYING IN DA EL NUMERO REAL DE CAMPOS ENCONTRADOS.*
002880******************************************************************
002890 232-PARTE-CAMPOS-BCP SECTION.
002900     MOVE SPACES TO WKS-CAMPOS-BCP
002910     MOVE ZEROES TO WKS-CANT-CAMPOS
002920     UNSTRING WKS-LINEA-LEIDA DELIMITED BY ";"
002930              INTO WKS-CAMPO-1  WKS-CAMPO-2  WKS-CAMPO-3
002940                   WKS-CAMPO-4  WKS-CAMPO-5  WKS-CAMPO-6
002950                   WKS-CAMPO-SOBRANTE
002960              TALLYING IN WKS-CANT-CAMPOS.
002970 232-PARTE-CAMPOS-BCP-E. EXIT.
002980
002990******************************************************************
003000*   EL CAMPO 1 TRAE LA FECHA ENTRE COMILLAS; SE VUELVE A PARTIR   *
003010*   POR "/" Y SE VALIDA QUE DIA/MES SEAN NUMERICOS Y ESTEN EN     *
003020*   RANGO. ESTO ES LO QUE DESCARTA LAS FILAS DE ENCABEZADO.       *
003030******************************************************************
003040 234-VALIDA-FECHA-CAMPO1 SECTION.
003050     MOVE "N" TO WKS-SW-FECHA-OK
003060     UNSTRING WKS-CAMPO-1 DELIMITED BY QUOTE
003070              INTO WKS-DESCARTE WKS-FECHA-TXT
003080     UNSTRING WKS-FECHA-TXT DELIMITED BY "/"
003090              INTO WKS-DIA-TXT WKS-MES-TXT WKS-ANO-TXT
003100     IF WKS-DIA-TXT IS NUMERICA AND WKS-MES-TXT IS NUMERICA
003110        AND WKS-ANO-TXT IS NUMERICA
003120        IF WKS-DIA-TXT NOT LESS THAN "01" AND
003130           WKS-DIA-TXT NOT GREATER THAN "31" AND
003140           WKS-MES-TXT NOT LESS THAN "01" AND
003150           WKS-MES-TXT NOT GREATER THAN "12"
003160           MOVE "S" TO WKS-SW-FECHA-OK
003170        END-IF
003180     END-IF.
003190 234-VALIDA-FECHA-CAMPO1-E. EXIT.
003200
003210******************************************************************
003220*   EXTRACCION DE CAMPOS: FECHA, DESCRIPCION, MONTO Y OPERACION   *
003230*   (CAMPOS 1, 3, 4 Y 6 DEL LAYOUT BCP; 2 Y 5 NO SE USAN POR      *
003240*   AHORA, QUEDAN EN WKS-CAMPOS-BCP POR SI EL BANCO LOS PIDE).    *
003250******************************************************************
003260 240-EXTRAE-CAMPOS SECTION.
003270     MOVE WKS-DIA-TXT TO WKS-FEC-DIA
003280     MOVE WKS-MES-TXT TO WKS-FEC-MES
003290     MOVE WKS-ANO-TXT TO WKS-FEC-ANO
003300     MOVE WKS-FECHA-ARMADA-R TO CBIL-FECHA-TRN
003310
003320     UNSTRING WKS-CAMPO-3 DELIMITED BY QUOTE
003330              INTO WKS-DESCARTE WKS-DESCRIPCION-TXT
003340     MOVE WKS-DESCRIPCION-TXT TO CBIL-DESCRIPCION
003350
003360     UNSTRING WKS-CAMPO-4 DELIMITED BY QUOTE
003370              INTO WKS-DESCARTE WKS-MONTO-TXT
003380     PERFORM 242-CONVIERTE-MONTO THRU 242-CONVIERTE-MONTO-E
003390     MOVE WKS-MONTO-CALC TO CBIL-MONTO
003400
003410     UNSTRING WKS-CAMPO-6 DELIMITED BY QUOTE
003420              INTO WKS-DESCARTE WKS-OPERACION-TXT
003430     MOVE WKS-OPERACION-TXT TO CBIL-NUM-OPERACION.
003440 240-EXTRAE-CAMPOS-E. EXIT.
003450
003460******************************************************************
003470*   CONVERSION DE MONTO: QUITA COMAS DE MILES, DETECTA SIGNO,     *
003480*   SEPARA ENTERO/DECIMAL POR UNSTRING. NO CONVIERTE = 0.00       *
003490******************************************************************
003500 242-CONVIERTE-MONTO SECTION.
003510     MOVE ZEROES   TO WKS-MONTO-CALC WKS-MONTO-ENTERO
003520                      WKS-MONTO-DECIMAL
003530     MOVE "N"      TO WKS-SW-MONTO-NEGATIVO
003540     IF WKS-MONTO-TXT(1:1) = "-"
003550        MOVE "S" TO WKS-SW-MONTO-NEGATIVO
003560        MOVE " " TO WKS-MONTO-TXT(1:1)
003570     END-IF
003580     PERFORM 243-QUITA-COMAS-MONTO THRU 243-QUITA-COMAS-MONTO-E
003590     PERFORM 244-SEPARA-ENTERO-DECIMAL
003600                                THRU 244-SEPARA-ENTERO-DECIMAL-E.
003610 242-CONVIERTE-MONTO-E. EXIT.
003620
003630******************************************************************
003640*   QUITA COMAS DE MILES COMPACTANDO CARACTER POR CARACTER, PARA  *
003650*   EVITAR QUE QUEDEN ESPACIOS INTERMEDIOS ENTRE DIGITOS          *
003660******************************************************************
003670 243-QUITA-COMAS-MONTO SECTION.
003680     MOVE SPACES TO WKS-MONTO-TXT-LIMPIO
003690     MOVE 0      TO WKS-POS-DESTINO
003700     PERFORM 247-COPIA-UN-CARACTER-MONTO
003710                               THRU 247-COPIA-UN-CARACTER-MONTO-E
003720             VARYING WKS-POS-ORIGEN FROM 1 BY 1
003730             UNTIL WKS-POS-ORIGEN > 20
003740     MOVE WKS-MONTO-TXT-LIMPIO TO WKS-MONTO-TXT.
003750 243-QUITA-COMAS-MONTO-E. EXIT.
003760
003770*   CUERPO DEL PERFORM VARYING DE ARRIBA; COPIA UN CARACTER SI NO *
003780*   ES COMA NI ESPACIO, COMPACTANDO HACIA LA IZQUIERDA.           *
003790 247-COPIA-UN-CARACTER-MONTO SECTION.
003800     IF WKS-MONTO-TXT(WKS-POS-ORIGEN:1) NOT = ","  AND
003810        WKS-MONTO-TXT(WKS-POS-ORIGEN:1) NOT = SPACE
003820        ADD 1 TO WKS-POS-DESTINO
003830        MOVE WKS-MONTO-TXT(WKS-POS-ORIGEN:1)
003840             TO WKS-MONTO-TXT-LIMPIO(WKS-POS-DESTINO:1)
003850     END-IF.
003860 247-COPIA-UN-CARACTER-MONTO-E. EXIT.
003870
003880*   SEPARA LA PARTE ENTERA DE LA DECIMAL POR EL PUNTO; SI LA      *
003890*   PARTE ENTERA NO ES NUMERICA (BASURA EN EL EXTRACTO) SE DEJA   *
003900*   EN 0.00 EN VEZ DE DESCARTAR LA LINEA (REGLA DEL 18/06/2003).  *
003910 244-SEPARA-ENTERO-DECIMAL SECTION.
003920     MOVE SPACES TO WKS-MONTO-INT-TXT
003930     UNSTRING WKS-MONTO-TXT DELIMITED BY "."
003940              INTO WKS-MONTO-INT-TXT WKS-CAMPO-SOBRANTE
003950     MOVE 18 TO WKS-LEN-ENTERO
003960     PERFORM 246-BUSCA-FIN-ENTERO THRU 246-BUSCA-FIN-ENTERO-E
003970             VARYING WKS-LEN-ENTERO FROM 18 BY -1
003980             UNTIL WKS-LEN-ENTERO = 0 OR
003990                   WKS-MONTO-INT-TXT(WKS-LEN-ENTERO:1) NOT = SPACE
004000     IF WKS-LEN-ENTERO > 0
004010        IF WKS-MONTO-INT-TXT(1:WKS-LEN-ENTERO) IS NUMERICA
004020           MOVE WKS-MONTO-INT-TXT(1:WKS-LEN-ENTERO)
004030                TO WKS-MONTO-ENTERO
004040        END-IF
004050     END-IF
004060     IF WKS-CAMPO-SOBRANTE(1:2) IS NUMERICA
004070        MOVE WKS-CAMPO-SOBRANTE(1:2) TO WKS-MONTO-DECIMAL
004080     ELSE
004090        IF WKS-CAMPO-SOBRANTE(1:1) IS NUMERICA
004100           MOVE WKS-CAMPO-SOBRANTE(1:1) TO WKS-MONTO-DECIMAL
004110           MULTIPLY WKS-MONTO-DECIMAL BY 10
004120                    GIVING WKS-MONTO-DECIMAL
004130        END-IF
004140     END-IF
004150     COMPUTE WKS-MONTO-CALC = WKS-MONTO-ENTERO +
004160                              (WKS-MONTO-DECIMAL / 100)
004170     IF WKS-MONTO-ES-NEGATIVO
004180        COMPUTE WKS-MONTO-CALC = WKS-MONTO-CALC * -1
004190     END-IF.
004200 244-SEPARA-ENTERO-DECIMAL-E. EXIT.
004210
004220*   CUERPO DEL PERFORM VARYING QUE BUSCA HACIA ATRAS EL ULTIMO    *
004230*   DIGITO NO-ESPACIO DE LA PARTE ENTERA (LARGO REAL DEL MONTO).  *
004240 246-BUSCA-FIN-ENTERO SECTION.
004250     CONTINUE.
004260 246-BUSCA-FIN-ENTERO-E. EXIT.
004270
004280******************************************************************
004290*   REGLA BCP: OPERACION >= 6 CARACTERES -> ULTIMOS 6 CARACTERES  *
004300******************************************************************
004310 250-TRUNCA-OPERACION-BCP SECTION.
004320     MOVE 20 TO WKS-POS
004330     PERFORM 252-BUSCA-FIN-TEXTO THRU 252-BUSCA-FIN-TEXTO-E
004340             VARYING WKS-POS FROM 20 BY -1
004350             UNTIL WKS-POS = 0 OR
004360                   CBIL-NUM-OPERACION(WKS-POS:1) NOT = SPACE
004370     IF WKS-POS NOT LESS THAN 6
004380        MOVE CBIL-NUM-OPERACION(WKS-POS - 5:6) TO WKS-OP-TEMP
004390        MOVE SPACES TO CBIL-NUM-OPERACION
004400        MOVE WKS-OP-TEMP(1:6) TO CBIL-NUM-OPERACION
004410     END-IF.
004420 250-TRUNCA-OPERACION-BCP-E. EXIT.
004430
004440*   CUERPO DEL PERFORM VARYING QUE BUSCA HACIA ATRAS EL LARGO     *
004450*   REAL DEL NUMERO DE OPERACION DENTRO DE SUS 20 BYTES.          *
004460 252-BUSCA-FIN-TEXTO SECTION.
004470     CONTINUE.
004480 252-BUSCA-FIN-TEXTO-E. EXIT.
004490
004500******************************************************************
004510*              E S C R I T U R A   D E   C B I M P L             *
004520******************************************************************
004530 260-ESCRIBE-IMPORT-LINE SECTION.
004540     ADD 1 TO WKS-LINEAS-CREADAS
004550     MOVE WKS-LINEAS-CREADAS     TO CBIL-NUM-LINEA
004560     MOVE WKS-LINEA-LEIDA        TO CBIL-LINEA-ORIGINAL
004570     MOVE "N"                    TO CBIL-IND-CONCILIADA
004580     MOVE SPACE                  TO CBIL-IND-TIPO-MOV
004590     WRITE REG-CBIMPL
004600     IF FS-CBIMPL NOT = 0
004610        DISPLAY "ERROR AL ESCRIBIR CBIMPL, STATUS: " FS-CBIMPL
004620                UPON CONSOLE
004630     END-IF.
004640 260-ESCRIBE-IMPORT-LINE-E. EXIT.
004650
004660******************************************************************
004670*         C O N T R O L   D E   L I N E A S   C R E A D A S      *
004680*   SE REPORTA EN LA BITACORA EL TOTAL CREADO Y, DESDE 2009, EL   *
004690*   TOTAL DESCARTADO; LEIDAS = CREADAS + DESCARTADAS SIEMPRE.     *
004700******************************************************************
004710 800-VALIDA-LINEAS-CREADAS SECTION.
004720     MOVE WKS-LINEAS-CREADAS TO WKS-MASCARA
004730     MOVE SPACES TO REG-CBLOGR
004740     STRING "TOTAL LINEAS EXTRAIDAS EXTRACTO BCP: " DELIMITED BY SIZE
004750            WKS-MASCARA                            DELIMITED BY SIZE
004760            INTO REG-CBLOGR
004770     WRITE REG-CBLOGR
004780     MOVE WKS-LINEAS-DESCARTADAS TO WKS-MASCARA
004790     MOVE SPACES TO REG-CBLOGR
004800     STRING "TOTAL LINEAS DESCARTADAS EXTRACTO BCP: " DELIMITED BY SIZE
004810            WKS-MASCARA                              DELIMITED BY SIZE
004820            INTO REG-CBLOGR
004830     WRITE REG-CBLOGR
004840     IF WKS-LINEAS-CREADAS = 0
004850        DISPLAY "*****************************************"
004860                UPON CONSOLE
004870        DISPLAY ">>> NO SE EXTRAJO NINGUN DATO <<<"
004880                UPON CONSOLE
004890        DISPLAY "*****************************************"
004900                UPON CONSOLE
004910        MOVE "ERROR: EXTRACTO BCP SIN DATOS" TO REG-CBLOGR
004920        WRITE REG-CBLOGR
004930        MOVE 91 TO RETURN-CODE
004940     END-IF.
004950 800-VALIDA-LINEAS-CREADAS-E. EXIT.
004960
004970******************************************************************
004980*   CIERRE FINAL DE LOS TRES ARCHIVOS DEL PROGRAMA.               *
004990******************************************************************
005000 900-CIERRA-ARCHIVOS SECTION.
005010     CLOSE CBEXTB-FILE CBIMPL-FILE CBLOGR-FILE.
005020 900-CIERRA-ARCHIVOS-E. EXIT.
