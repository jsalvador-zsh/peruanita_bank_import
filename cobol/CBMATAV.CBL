000010******************************************************************
000020* FECHA       : 18/12/1996                                       *
000030* PROGRAMADOR : ROSA TORRES VEGA (RTV)                           *
000040* APLICACION  : CONCILIACION BANCARIA                           *
000050* PROGRAMA    : CBMATAV                                         *
000060* TIPO        : BATCH                                           *
000070* DESCRIPCION : CONCILIADOR AVANZADO (PARAMETRIZABLE). RECIBE    *
000080*             : POR SYSIN UNA VENTANA DE FECHAS DE PAGO, UN       *
000090*             : PORCENTAJE DE TOLERANCIA DE MONTO Y TRES          *
000100*             : SELECTORES DE CAMPO, Y CALIFICA CADA PAR LINEA/   *
000110*             : PAGO CON UN PUNTAJE DE 0 A 100 (50 POR MONTO Y    *
000120*             : 50 POR OPERACION).                                *
000130* ARCHIVOS    : CBPAGM=ENTRADA, CBIMPL=ENTRADA/SALIDA,            *
000140*             : CBMATCO=ENTRADA (OPCIONAL), CBMATC=SALIDA,        *
000150*             : CBLOGR=SALIDA                                    *
000160* ACCION (ES) : P=PROCESA CONCILIACION AVANZADA                  *
000170* PROGRAMA(S) : DEBD1R00                                        *
000180* INSTALADO   : 02/01/1997                                      *
000190* BPM/RATIONAL: 138222                                          *
000200* NOMBRE      : CONCILIADOR AVANZADO PARAMETRIZABLE              *
000210******************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.    CBMATAV.
000240 AUTHOR.        ROSA TORRES VEGA.
000250 INSTALLATION.  GERENCIA DE SISTEMAS - AREA TESORERIA.
000260 DATE-WRITTEN.  18/12/1996.
000270 DATE-COMPILED.
000280 SECURITY.      CONFIDENCIAL - USO INTERNO DE TESORERIA.
000290******************************************************************
000300*                  R E G I S T R O   D E   C A M B I O S         *
000310******************************************************************
000320* 18/12/1996 RTV 138222  VERSION ORIGINAL DEL CONCILIADOR         *
000330*                        AVANZADO, SOLICITADO POR TESORERIA PARA  *
000340*                        CASOS QUE EL CONCILIADOR ESTANDAR NO     *
000350*                        RESUELVE (MONTOS CON DIFERENCIA % Y      *
000360*                        BUSQUEDA DE OPERACION MAS AMPLIA).       *
000370* 02/01/1997 RTV 138222  INSTALADO EN PRODUCCION.                *
000380* 11/03/1997 JQM 139010  EL ARCHIVO DE COINCIDENCIAS SE RECONSTR- *
000390*                        UYE: SE CONSERVAN LAS CORRIDAS ANTERIORES*
000400*                        Y SE DESCARTAN SOLO LAS DE LA CORRIDA    *
000410*                        ACTUAL ANTES DE GRABAR LAS NUEVAS.       *
000420* 09/11/1998 LPR 147091  Y2K - FECHAS DESDE/HASTA Y FECHA DE PAGO *
000430*                        AMPLIADAS A 4 DIGITOS DE ANO.           *
000440* 21/01/1999 LPR 147091  Y2K - PRUEBAS DE REGRESION. SIN          *
000450*                        HALLAZGOS.                              *
000460* 22/08/2005 MFC 158415  SE AGREGA BITACORA DE CORRIDA (CBLOGR)   *
000470*                        CON EL RESULTADO DE LA CORRIDA.          *
000480* 11/03/2008 MFC 161902  LA BUSQUEDA DE OPERACION COMPARABA EL    *
000490*                        CAMPO X(20) COMPLETO, CON LOS ESPACIOS   *
000500*                        DE RELLENO, Y NUNCA CALZABA; SE RECORTA  *
000510*                        AL LARGO REAL ANTES DE BUSCAR (IGUAL QUE *
000520*                        EN CBMATCH). SE ABRE CBIMPL EN MODO I-O  *
000530*                        Y SE REGRABA EL INDICADOR DE CONCILIADA  *
000540*                        DE LA LINEA CUANDO EL CONCILIADOR        *
000550*                        AVANZADO ENCUENTRA UN CALCE (ANTES SOLO  *
000560*                        LO HACIA EL CONCILIADOR ESTANDAR, Y EL   *
000570*                        RESUMEN REPORTABA "NO CONCILIADA" PARA   *
000580*                        LINEAS QUE SOLO CALZARON POR ESTA VIA).  *
000590*                        HALLAZGO DE AUDITORIA INTERNA.           *
000600* 14/07/2009 MFC 173314  SE AGREGA CONTADOR DE PAGOS FILTRADOS    *
000610*                        AL CARGAR EL MAESTRO (ESTADO O VENTANA   *
000620*                        DE FECHAS), REPORTADO EN LA BITACORA.    *
000621* 21/07/2009 MFC 173321  AUDITORIA DETECTO QUE EL SELECTOR DE     *
000622*                        REFERENCIA/NOMBRE BUSCABA EN EL NOMBRE   *
000623*                        DE LA CONTRAPARTE (NO ES UN CAMPO DEL    *
000624*                        PAGO) Y QUE EL SELECTOR DE COMUNICACION  *
000625*                        BUSCABA EN EL NUMERO EN VEZ DEL MEMO. SE *
000626*                        CORRIGE 340-EVALUA-OPERACION-SELEC PARA  *
000627*                        QUE REFERENCIA/NOMBRE CUBRA REFERENCIA Y *
000628*                        NUMERO DEL PAGO, Y COMUNICACION CUBRA EL *
000629*                        MEMO (MISMO HALLAZGO QUE EN CBMATCH).    *
000630******************************************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     CLASS NUMERICA IS "0" THRU "9".
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*   MAESTRO DE PAGOS.                                            *
000720     SELECT CBPAGM-FILE ASSIGN TO CBPAGM
000730            FILE STATUS    IS FS-CBPAGM.
000740
000750*   LINEAS IMPORTADAS; SE ABRE I-O PORQUE ESTE CONCILIADOR TAMBIEN*
000760*   REGRABA CBIL-IND-CONCILIADA CUANDO ENCUENTRA UN CALCE.        *
000770     SELECT CBIMPL-FILE ASSIGN TO CBIMPL
000780            FILE STATUS    IS FS-CBIMPL.
000790
000800*   COINCIDENCIAS DE CORRIDAS ANTERIORES (ENTRADA, OPCIONAL).     *
000810     SELECT CBMATCO-FILE ASSIGN TO CBMATCO
000820            FILE STATUS    IS FS-CBMATCO.
000830
000840*   ARCHIVO DE COINCIDENCIAS RECONSTRUIDO (SALIDA).               *
000850     SELECT CBMATC-FILE ASSIGN TO CBMATC
000860            FILE STATUS    IS FS-CBMATC
000870                              FSE-CBMATC.
000880
000890*   BITACORA DE LA CORRIDA.                                       *
000900     SELECT CBLOGR-FILE ASSIGN TO CBLOGR
000910            ORGANIZATION   IS LINE SEQUENTIAL
000920            FILE STATUS    IS FS-CBLOGR.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960******************************************************************
000970*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000980******************************************************************
000990*   MAESTRO DE PAGOS.
001000 FD  CBPAGM-FILE
001010     LABEL RECORD IS STANDARD.
001020     COPY CBPAGM0.
001030*   LINEAS IMPORTADAS DEL EXTRACTO (SE ACTUALIZA IND-CONCILIADA).
001040 FD  CBIMPL-FILE
001050     LABEL RECORD IS STANDARD.
001060     COPY CBIMPL0.
001070*   COINCIDENCIAS DE CORRIDAS ANTERIORES (ENTRADA, OPCIONAL).
001080 FD  CBMATCO-FILE
001090     LABEL RECORD IS STANDARD.
001100 01  REG-CBMATCO                    PIC X(232).
001110*   REDEFINES 1 DE 3: SOLO INTERESA EL NUMERO DE CORRIDA PARA       *
001120*   DECIDIR QUE REGISTROS SE DESCARTAN AL RECONSTRUIR CBMATC.       *
001130 01  REG-CBMATCO-R REDEFINES REG-CBMATCO.
001140     02  CBMO-NUM-CORRIDA           PIC 9(06).
001150     02  FILLER                     PIC X(226).
001160*   ARCHIVO DE COINCIDENCIAS RECONSTRUIDO.
001170 FD  CBMATC-FILE
001180     LABEL RECORD IS STANDARD.
001190     COPY CBMATC0.
001200*   BITACORA DE LA CORRIDA.
001210 FD  CBLOGR-FILE
001220     LABEL RECORD IS STANDARD.
001230 01  REG-CBLOGR                     PIC X(100).
001240 WORKING-STORAGE SECTION.
001250******************************************************************
001260*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001270******************************************************************
001280 01  WKS-FS-STATUS.
001290     02  FS-CBPAGM               PIC 9(02) VALUE ZEROES.
001300     02  FS-CBIMPL               PIC 9(02) VALUE ZEROES.
001310     02  FS-CBMATCO              PIC 9(02) VALUE ZEROES.
001320     02  FS-CBMATC               PIC 9(02) VALUE ZEROES.
001330     02  FSE-CBMATC.
001340         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001350         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001360         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001370     02  FS-CBLOGR               PIC 9(02) VALUE ZEROES.
001380     02  PROGRAMA                PIC X(08) VALUE SPACES.
001390     02  ARCHIVO                 PIC X(08) VALUE SPACES.
001400     02  ACCION                  PIC X(10) VALUE SPACES.
001410     02  LLAVE                   PIC X(32) VALUE SPACES.
001420******************************************************************
001430*              TABLA EN MEMORIA DEL MAESTRO DE PAGOS              *
001440*   SOLO SE CARGAN LOS PAGOS QUE PASEN 225-EVALUA-CANDIDATO-      *
001450*   FILTRO (ESTADO Y VENTANA DE FECHAS); LOS DEMAS SE CUENTAN EN  *
001460*   WKS-PAGOS-FILTRADOS Y NUNCA OCUPAN UNA POSICION DE LA TABLA.  *
001470******************************************************************
001480*   CONTADOR INDEPENDIENTE (77); SE REPORTA EN LA BITACORA JUNTO  *
001490*   A LOS DEMAS TOTALES DE LA CORRIDA.                            *
001500 77  WKS-PAGOS-FILTRADOS         PIC 9(05) COMP VALUE ZEROES.
001510     COPY CBPARM0.
001520 01  WKS-CANT-PAGOS              PIC 9(05) COMP VALUE ZEROES.
001530 01  WKS-TABLA-PAGOS.
001540     02  WKS-PG OCCURS 1 TO 3000 TIMES
001550               DEPENDING ON WKS-CANT-PAGOS
001560               INDEXED BY PG-IDX.
001570         04  WKS-PG-ID-PAGO          PIC 9(08).
001580         04  WKS-PG-ESTADO           PIC X(10).
001590         04  WKS-PG-FECHA-PAGO       PIC 9(08).
001600         04  WKS-PG-MONTO            PIC S9(14)V9(02).
001610         04  WKS-PG-NUMERO           PIC X(30).
001620         04  WKS-PG-MEMO             PIC X(60).
001630         04  WKS-PG-REFERENCIA       PIC X(30).
001640         04  WKS-PG-NOMBRE-CTP       PIC X(40).
001650******************************************************************
001660*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001670******************************************************************
001680 01  WKS-CONTADORES.
001690     02  WKS-TOTAL-LINEAS        PIC 9(06) COMP VALUE ZEROES.
001700     02  WKS-TOTAL-MATCHES       PIC 9(06) COMP VALUE ZEROES.
001710     02  WKS-REG-CONSERVADOS     PIC 9(06) COMP VALUE ZEROES.
001720     02  WKS-SCORE               PIC 9(03) COMP VALUE ZEROES.
001730     02  WKS-CONT-KW             PIC 9(02) COMP VALUE ZEROES.
001740     02  WKS-OP-LINEA-LEN        PIC 9(02) COMP VALUE ZEROES.
001750     02  WKS-MASCARA             PIC Z,ZZZ,ZZ9.
001760 01  WKS-FLAGS.
001770     02  WKS-SW-FIN-CBPAGM       PIC X(01) VALUE "N".
001780         88  CBPAGM-FIN-ARCHIVO           VALUE "S".
001790     02  WKS-SW-FIN-CBIMPL       PIC X(01) VALUE "N".
001800         88  CBIMPL-FIN-ARCHIVO           VALUE "S".
001810     02  WKS-SW-FIN-CBMATCO      PIC X(01) VALUE "N".
001820         88  CBMATCO-FIN-ARCHIVO          VALUE "S".
001830     02  WKS-SW-NO-HAY-OLD       PIC X(01) VALUE "N".
001840         88  WKS-NO-HAY-CBMATCO           VALUE "S".
001850     02  WKS-SW-ES-CANDIDATO     PIC X(01) VALUE "N".
001860         88  WKS-PAGO-ES-CANDIDATO        VALUE "S".
001870     02  WKS-SW-HUBO-MATCH-CORR  PIC X(01) VALUE "N".
001880         88  WKS-CORRIDA-TUVO-MATCH       VALUE "S".
001890     02  WKS-SW-AMT-OK           PIC X(01) VALUE "N".
001900         88  WKS-MONTO-CALZO              VALUE "S".
001910     02  WKS-SW-OP-OK            PIC X(01) VALUE "N".
001920         88  WKS-OPERACION-CALZO          VALUE "S".
001930     02  WKS-SW-LINEA-CALZO      PIC X(01) VALUE "N".
001940         88  WKS-LINEA-TUVO-MATCH         VALUE "S".
001950 01  WKS-DIFERENCIA-MONTO        PIC S9(14)V9(02) VALUE ZEROES.
001960*   REDEFINES 2 DE 3: LA DIFERENCIA DE MONTO SE RELEE SIN SIGNO    *
001970*   PARA EL DISPLAY DE DIAGNOSTICO CUANDO SE CORRE CON TRAZA.      *
001980 01  WKS-DIFERENCIA-MONTO-R REDEFINES WKS-DIFERENCIA-MONTO
001990                                 PIC S9(16).
002000*   REDEFINES 3 DE 3: VISTA PLANA DEL MONTO ABSOLUTO DE LA LINEA   *
002010*   Y DE LA TOLERANCIA YA CALCULADA, PARA TRAZA EN UN SOLO DISPLAY.*
002020 01  WKS-MONTO-CALC-TRAZA.
002030     02  WKS-ABS-MONTO-LINEA     PIC 9(14)V9(02) VALUE ZEROES.
002040     02  WKS-TOLERANCIA-CALC     PIC 9(14)V9(02) VALUE ZEROES.
002050 01  WKS-MONTO-CALC-TRAZA-R REDEFINES WKS-MONTO-CALC-TRAZA
002060                                 PIC X(32).
002070 01  FILLER                      PIC X(20) VALUE SPACES.
002080******************************************************************
002090 PROCEDURE DIVISION.
002100******************************************************************
002110*               S E C C I O N    P R I N C I P A L               *
002120*   RECONSTRUYE EL ARCHIVO DE COINCIDENCIAS, CARGA EL MAESTRO DE   *
002130*   PAGOS FILTRADO, CALIFICA CADA LINEA, GRABA LA BITACORA Y       *
002140*   CIERRA.                                                       *
002150******************************************************************
002160 100-PRINCIPAL SECTION.
002170     PERFORM 110-APERTURA-ARCHIVOS    THRU 110-APERTURA-ARCHIVOS-E
002180     PERFORM 150-RECONSTRUYE-CBMATC   THRU 150-RECONSTRUYE-CBMATC-E
002190     PERFORM 200-CARGA-MAESTRO-PAGOS  THRU 200-CARGA-MAESTRO-PAGOS-E
002200     PERFORM 300-PROCESA-LINEAS       THRU 300-PROCESA-LINEAS-E
002210     PERFORM 900-GRABA-BITACORA       THRU 900-GRABA-BITACORA-E
002220     PERFORM 990-CIERRA-ARCHIVOS      THRU 990-CIERRA-ARCHIVOS-E
002230     STOP RUN.
002240 100-PRINCIPAL-E. EXIT.
002250
002260******************************************************************
002270*   PARAMETROS DE CORRIDA: CORRIDA/FECHA (OBLIGATORIOS) MAS       *
002280*   TOLERANCIA %, VENTANA DE FECHAS DE PAGO Y SELECTORES DE       *
002290*   CAMPO (OPCIONALES, CERO/ESPACIO = SIN FILTRO). CBIMPL SE ABRE *
002300*   I-O PORQUE ESTE PROGRAMA TAMBIEN REGRABA EL INDICADOR DE      *
002310*   CONCILIADA (VER 320-PROCESA-UNA-LINEA).                      *
002320******************************************************************
002330 110-APERTURA-ARCHIVOS SECTION.
002340     ACCEPT CBPM-CORRIDA-NUM     FROM SYSIN
002350     ACCEPT CBPM-FECHA-CORRIDA   FROM SYSIN
002360     ACCEPT CBPM-TOLERANCIA-PCT  FROM SYSIN
002370     ACCEPT CBPM-FECHA-DESDE     FROM SYSIN
002380     ACCEPT CBPM-FECHA-HASTA     FROM SYSIN
002390     ACCEPT CBPM-BUSCA-REFERENCIA   FROM SYSIN
002400     ACCEPT CBPM-BUSCA-COMUNICACION FROM SYSIN
002410     ACCEPT CBPM-BUSCA-NARRACION    FROM SYSIN
002420     MOVE "CBMATAV" TO PROGRAMA
002430     OPEN INPUT CBPAGM-FILE
002440     OPEN I-O   CBIMPL-FILE
002450     IF FS-CBPAGM NOT = 0 OR FS-CBIMPL NOT = 0
002460        DISPLAY ">>> ERROR AL ABRIR MAESTRO DE PAGOS O LINEAS <<<"
002470                UPON CONSOLE
002480        PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
002490        MOVE 91 TO RETURN-CODE
002500        STOP RUN
002510     END-IF
002520     OPEN INPUT CBMATCO-FILE
002530     IF FS-CBMATCO NOT = 0
002540        SET WKS-NO-HAY-CBMATCO TO TRUE
002550        SET CBMATCO-FIN-ARCHIVO TO TRUE
002560     END-IF
002570     OPEN OUTPUT CBMATC-FILE CBLOGR-FILE
002580     IF FS-CBMATC NOT = 0
002590        MOVE "OPEN"   TO ACCION
002600        MOVE SPACES   TO LLAVE
002610        MOVE "CBMATC" TO ARCHIVO
002620        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002630                              FS-CBMATC, FSE-CBMATC
002640        DISPLAY ">>> ERROR AL ABRIR CBMATC <<<" UPON CONSOLE
002650        PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
002660        MOVE 91 TO RETURN-CODE
002670        STOP RUN
002680     END-IF.
002690 110-APERTURA-ARCHIVOS-E. EXIT.
002700
002710******************************************************************
002720*   SE COPIAN AL ARCHIVO NUEVO TODOS LOS REGISTROS DE             *
002730*   COINCIDENCIA DE CORRIDAS ANTERIORES DISTINTAS A LA ACTUAL;    *
002740*   LOS DE LA CORRIDA ACTUAL SE DESCARTAN (EQUIVALE A BORRARLOS). *
002750*   SI NO EXISTE CBMATCO (PRIMERA CORRIDA), SE OMITE TODO EL PASO.*
002760******************************************************************
002770 150-RECONSTRUYE-CBMATC SECTION.
002780     IF NOT WKS-NO-HAY-CBMATCO
002790        PERFORM 160-LEE-CBMATCO THRU 160-LEE-CBMATCO-E
002800        PERFORM 170-COPIA-SI-OTRA-CORRIDA THRU 170-COPIA-SI-OTRA-CORRIDA-E
002810                UNTIL CBMATCO-FIN-ARCHIVO
002820     END-IF.
002830 150-RECONSTRUYE-CBMATC-E. EXIT.
002840
002850*   LECTURA ADELANTADA DE CBMATCO, UNA POR ITERACION.              *
002860 160-LEE-CBMATCO SECTION.
002870     READ CBMATCO-FILE
002880          AT END SET CBMATCO-FIN-ARCHIVO TO TRUE
002890     END-READ.
002900 160-LEE-CBMATCO-E. EXIT.
002910
002920*   COPIA EL REGISTRO SOLO SI NO PERTENECE A LA CORRIDA ACTUAL.    *
002930 170-COPIA-SI-OTRA-CORRIDA SECTION.
002940     IF CBMO-NUM-CORRIDA NOT = CBPM-CORRIDA-NUM
002950        MOVE REG-CBMATCO TO REG-CBMATC
002960        WRITE REG-CBMATC
002970        ADD 1 TO WKS-REG-CONSERVADOS
002980     END-IF
002990     PERFORM 160-LEE-CBMATCO THRU 160-LEE-CBMATCO-E.
003000 170-COPIA-SI-OTRA-CORRIDA-E. EXIT.
003010
003020******************************************************************
003030*   CARGA COMPLETA DEL MAESTRO DE PAGOS A LA TABLA EN MEMORIA,     *
003040*   LIMITADA A 3000 PAGOS (LIMITE DE WKS-TABLA-PAGOS).             *
003050******************************************************************
003060 200-CARGA-MAESTRO-PAGOS SECTION.
003070     MOVE 0 TO WKS-CANT-PAGOS
003080     PERFORM 210-LEE-UN-PAGO THRU 210-LEE-UN-PAGO-E
003090     PERFORM 220-CARGA-UN-PAGO THRU 220-CARGA-UN-PAGO-E
003100             UNTIL CBPAGM-FIN-ARCHIVO OR WKS-CANT-PAGOS = 3000.
003110 200-CARGA-MAESTRO-PAGOS-E. EXIT.
003120
003130*   LECTURA ADELANTADA DEL MAESTRO, UNA POR ITERACION.             *
003140 210-LEE-UN-PAGO SECTION.
003150     READ CBPAGM-FILE
003160          AT END SET CBPAGM-FIN-ARCHIVO TO TRUE
003170     END-READ.
003180 210-LEE-UN-PAGO-E. EXIT.
003190
003200******************************************************************
003210*   SOLO CALIFICAN ESTADOS POSTED O SENT, Y DENTRO DE LA VENTANA  *
003220*   DE FECHAS DE PAGO CUANDO ESTA SE HAYA INFORMADO (DISTINTA     *
003230*   DE CERO). LOS RECHAZADOS SE CUENTAN EN WKS-PAGOS-FILTRADOS Y  *
003240*   NO OCUPAN UNA POSICION DE LA TABLA.                            *
003250******************************************************************
003260 220-CARGA-UN-PAGO SECTION.
003270     PERFORM 225-EVALUA-CANDIDATO-FILTRO
003280                             THRU 225-EVALUA-CANDIDATO-FILTRO-E
003290     IF WKS-PAGO-ES-CANDIDATO
003300        ADD 1 TO WKS-CANT-PAGOS
003310        SET PG-IDX TO WKS-CANT-PAGOS
003320        MOVE CBPG-ID-PAGO          TO WKS-PG-ID-PAGO(PG-IDX)
003330        MOVE CBPG-ESTADO           TO WKS-PG-ESTADO(PG-IDX)
003340        MOVE CBPG-FECHA-PAGO       TO WKS-PG-FECHA-PAGO(PG-IDX)
003350        MOVE CBPG-MONTO            TO WKS-PG-MONTO(PG-IDX)
003360        MOVE CBPG-NUMERO           TO WKS-PG-NUMERO(PG-IDX)
003370        MOVE CBPG-MEMO             TO WKS-PG-MEMO(PG-IDX)
003380        MOVE CBPG-REFERENCIA       TO WKS-PG-REFERENCIA(PG-IDX)
003390        MOVE CBPG-NOMBRE-CONTRAPARTE TO WKS-PG-NOMBRE-CTP(PG-IDX)
003400     ELSE
003410        ADD 1 TO WKS-PAGOS-FILTRADOS
003420     END-IF
003430     PERFORM 210-LEE-UN-PAGO THRU 210-LEE-UN-PAGO-E.
003440 220-CARGA-UN-PAGO-E. EXIT.
003450
003460******************************************************************
003470*   FILTRO DE CANDIDATO: ESTADO POSTED/SENT Y FECHA DENTRO DE LA  *
003480*   VENTANA DESDE/HASTA (SI FUE INFORMADA, ES DECIR DISTINTA DE   *
003490*   CERO).                                                       *
003500******************************************************************
003510 225-EVALUA-CANDIDATO-FILTRO SECTION.
003520     MOVE "N" TO WKS-SW-ES-CANDIDATO
003530     IF CBPG-ESTADO = "POSTED" OR CBPG-ESTADO = "SENT"
003540        IF (CBPM-FECHA-DESDE = 0 OR
003550            CBPG-FECHA-PAGO NOT LESS THAN CBPM-FECHA-DESDE)
003560           AND
003570           (CBPM-FECHA-HASTA = 0 OR
003580            CBPG-FECHA-PAGO NOT GREATER THAN CBPM-FECHA-HASTA)
003590           SET WKS-PAGO-ES-CANDIDATO TO TRUE
003600        END-IF
003610     END-IF.
003620 225-EVALUA-CANDIDATO-FILTRO-E. EXIT.
003630
003640******************************************************************
003650*           P R O C E S O   D E   L A S   L I N E A S             *
003660*   UNA PASADA SOBRE CBIMPL; POR CADA LINEA SE CALIFICAN TODOS    *
003670*   LOS PAGOS DE LA TABLA CONTRA ELLA.                            *
003680******************************************************************
003690 300-PROCESA-LINEAS SECTION.
003700     PERFORM 310-LEE-UNA-LINEA THRU 310-LEE-UNA-LINEA-E
003710     PERFORM 320-PROCESA-UNA-LINEA THRU 320-PROCESA-UNA-LINEA-E
003720             UNTIL CBIMPL-FIN-ARCHIVO.
003730 300-PROCESA-LINEAS-E. EXIT.
003740
003750*   LECTURA ADELANTADA DE LAS LINEAS IMPORTADAS, UNA POR           *
003760*   ITERACION.                                                     *
003770 310-LEE-UNA-LINEA SECTION.
003780     READ CBIMPL-FILE
003790          AT END SET CBIMPL-FIN-ARCHIVO TO TRUE
003800     END-READ.
003810 310-LEE-UNA-LINEA-E. EXIT.
003820
003830******************************************************************
003840*   POR LINEA: MONTO ABSOLUTO Y BARRIDO COMPLETO DE LA TABLA DE   *
003850*   PAGOS (330-CALIFICA-CANDIDATOS). SI HUBO ALGUN CALCE CON      *
003860*   PUNTAJE > 0, SE REGRABA EL INDICADOR DE CONCILIADA DE LA      *
003870*   LINEA (HALLAZGO DE AUDITORIA INTERNA, VER REGISTRO DE         *
003880*   CAMBIOS).                                                     *
003890******************************************************************
003900 320-PROCESA-UNA-LINEA SECTION.
003910     ADD 1 TO WKS-TOTAL-LINEAS
003920     MOVE "N" TO WKS-SW-LINEA-CALZO
003930     MOVE CBIL-MONTO TO WKS-ABS-MONTO-LINEA
003940     IF WKS-ABS-MONTO-LINEA < 0
003950        MULTIPLY WKS-ABS-MONTO-LINEA BY -1
003960     END-IF
003970     PERFORM 330-CALIFICA-CANDIDATOS THRU 330-CALIFICA-CANDIDATOS-E
003980             VARYING PG-IDX FROM 1 BY 1
003990             UNTIL PG-IDX > WKS-CANT-PAGOS
004000     IF WKS-LINEA-TUVO-MATCH
004010        MOVE "S" TO CBIL-IND-CONCILIADA
004020        REWRITE REG-CBIMPL
004030        IF FS-CBIMPL NOT = 0
004040           DISPLAY "ERROR AL REGRABAR CBIMPL, STATUS: " FS-CBIMPL
004050                   UPON CONSOLE
004060        END-IF
004070     END-IF
004080     PERFORM 310-LEE-UNA-LINEA THRU 310-LEE-UNA-LINEA-E.
004090 320-PROCESA-UNA-LINEA-E. EXIT.
004100
004110******************************************************************
004120*   PUNTAJE: 50 POR MONTO (CON TOLERANCIA %) + 50 POR OPERACION   *
004130*   (SOLO SI LA LINEA TRAE NUMERO DE OPERACION). PUNTAJE >= 100   *
004140*   ES CALCE EXACTO; PUNTAJE > 0 ES CALCE PARCIAL; PUNTAJE = 0    *
004150*   NO GENERA REGISTRO.                                           *
004160******************************************************************
004170 330-CALIFICA-CANDIDATOS SECTION.
004180     MOVE 0 TO WKS-SCORE
004190     MOVE "N" TO WKS-SW-AMT-OK  MOVE "N" TO WKS-SW-OP-OK
004200     COMPUTE WKS-TOLERANCIA-CALC ROUNDED =
004210             WKS-ABS-MONTO-LINEA * CBPM-TOLERANCIA-PCT / 100
004220     COMPUTE WKS-DIFERENCIA-MONTO =
004230             WKS-PG-MONTO(PG-IDX) - WKS-ABS-MONTO-LINEA
004240     IF WKS-DIFERENCIA-MONTO < 0
004250        MULTIPLY WKS-DIFERENCIA-MONTO BY -1
004260     END-IF
004270     IF WKS-DIFERENCIA-MONTO NOT GREATER THAN WKS-TOLERANCIA-CALC
004280        SET WKS-MONTO-CALZO TO TRUE
004290        ADD 50 TO WKS-SCORE
004300     END-IF
004310     IF CBIL-NUM-OPERACION NOT = SPACES
004320        PERFORM 345-CALCULA-LARGO-OPERACION
004330                              THRU 345-CALCULA-LARGO-OPERACION-E
004340        PERFORM 340-EVALUA-OPERACION-SELEC
004350                              THRU 340-EVALUA-OPERACION-SELEC-E
004360        IF WKS-OPERACION-CALZO
004370           ADD 50 TO WKS-SCORE
004380        END-IF
004390     END-IF
004400     IF WKS-SCORE > 0
004410        PERFORM 700-ESCRIBE-MATCH THRU 700-ESCRIBE-MATCH-E
004420        SET WKS-CORRIDA-TUVO-MATCH TO TRUE
004430        SET WKS-LINEA-TUVO-MATCH TO TRUE
004440     END-IF.
004450 330-CALIFICA-CANDIDATOS-E. EXIT.
004460
004470******************************************************************
004480*   LARGO REAL DEL NUMERO DE OPERACION DE LA LINEA (SIN LOS       *
004490*   ESPACIOS DE RELLENO A LA DERECHA). NECESARIO PORQUE EL CAMPO  *
004500*   DEL IMPORT-LINE ES X(20) Y LA OPERACION REAL CASI SIEMPRE ES  *
004510*   MAS CORTA; SIN ESTO LA BUSQUEDA POR SUBCADENA NUNCA CALZA     *
004520*   (HALLAZGO DE AUDITORIA INTERNA, VER REGISTRO DE CAMBIOS).     *
004530******************************************************************
004540 345-CALCULA-LARGO-OPERACION SECTION.
004550     MOVE 20 TO WKS-OP-LINEA-LEN
004560     PERFORM 346-RETROCEDE-ESPACIO
004570             VARYING WKS-OP-LINEA-LEN FROM 20 BY -1
004580             UNTIL WKS-OP-LINEA-LEN = 0 OR
004590                CBIL-NUM-OPERACION(WKS-OP-LINEA-LEN:1) NOT = SPACE.
004600 345-CALCULA-LARGO-OPERACION-E. EXIT.
004610
004620*   CUERPO DEL PERFORM VARYING DE ARRIBA.                          *
004630 346-RETROCEDE-ESPACIO SECTION.
004640     CONTINUE.
004650 346-RETROCEDE-ESPACIO-E. EXIT.
004660
004670******************************************************************
004680*   BUSQUEDA DE LA OPERACION SOLO EN LOS GRUPOS DE CAMPOS         *
004690*   HABILITADOS POR LOS SELECTORES. EL MAESTRO DE PAGOS SOLO      *
004700*   TRAE CUATRO CAMPOS DE TEXTO (NUMERO, MEMO, REFERENCIA Y       *
004705*   NOMBRE DE CONTRAPARTE); COMO EL NOMBRE DE CONTRAPARTE NO ES   *
004710*   UN CAMPO DEL PAGO MISMO, NUNCA SE BUSCA (MISMO HALLAZGO DE    *
004715*   AUDITORIA QUE EN CBMATCH, VER REGISTRO DE CAMBIOS). LOS TRES  *
004720*   SELECTORES QUEDAN: REFERENCIA/NOMBRE = REFERENCIA + NUMERO    *
004722*   DEL PAGO; COMUNICACION = MEMO (EN ESTE MAESTRO EL MEMO ES     *
004724*   TAMBIEN EL CAMPO DE COMUNICACION DEL BANCO, NO HAY UNO POR    *
004726*   SEPARADO); NARRACION = MEMO. LA OPERACION SE BUSCA RECORTADA  *
004728*   A SU LARGO REAL (WKS-OP-LINEA-LEN), NUNCA CON LOS ESPACIOS    *
004730*   DE RELLENO DEL CAMPO X(20) COMPLETO.                          *
004735******************************************************************
004740 340-EVALUA-OPERACION-SELEC SECTION.
004750     MOVE "N" TO WKS-SW-OP-OK
004760     IF CBPM-BUSCAR-REFERENCIA
004770        MOVE 0 TO WKS-CONT-KW
004780        INSPECT WKS-PG-REFERENCIA(PG-IDX) TALLYING WKS-CONT-KW
004790                FOR ALL CBIL-NUM-OPERACION(1:WKS-OP-LINEA-LEN)
004800        IF WKS-CONT-KW = 0
004810           INSPECT WKS-PG-NUMERO(PG-IDX) TALLYING WKS-CONT-KW
004820                   FOR ALL CBIL-NUM-OPERACION(1:WKS-OP-LINEA-LEN)
004830        END-IF
004840        IF WKS-CONT-KW > 0
004850           SET WKS-OPERACION-CALZO TO TRUE
004860        END-IF
004870     END-IF
004880     IF NOT WKS-OPERACION-CALZO AND CBPM-BUSCAR-COMUNICACION
004890        MOVE 0 TO WKS-CONT-KW
004900        INSPECT WKS-PG-MEMO(PG-IDX) TALLYING WKS-CONT-KW
004910                FOR ALL CBIL-NUM-OPERACION(1:WKS-OP-LINEA-LEN)
004920        IF WKS-CONT-KW > 0
004930           SET WKS-OPERACION-CALZO TO TRUE
004940        END-IF
004950     END-IF
004960     IF NOT WKS-OPERACION-CALZO AND CBPM-BUSCAR-NARRACION
004970        MOVE 0 TO WKS-CONT-KW
004980        INSPECT WKS-PG-MEMO(PG-IDX) TALLYING WKS-CONT-KW
004990                FOR ALL CBIL-NUM-OPERACION(1:WKS-OP-LINEA-LEN)
005000        IF WKS-CONT-KW > 0
005010           SET WKS-OPERACION-CALZO TO TRUE
005020        END-IF
005030     END-IF.
005040 340-EVALUA-OPERACION-SELEC-E. EXIT.
005050
005060******************************************************************
005070*   GRABA UN REGISTRO DE COINCIDENCIA (EXACT SI EL PUNTAJE LLEGO  *
005080*   A 100, PARTIAL EN CUALQUIER OTRO CASO CON PUNTAJE > 0).       *
005090******************************************************************
005100 700-ESCRIBE-MATCH SECTION.
005110     MOVE SPACES             TO REG-CBMATC
005120     MOVE CBPM-CORRIDA-NUM   TO CBMT-NUM-CORRIDA
005130     MOVE CBIL-NUM-LINEA     TO CBMT-NUM-LINEA
005140     MOVE WKS-PG-ID-PAGO(PG-IDX) TO CBMT-ID-PAGO
005150     IF WKS-SCORE NOT LESS THAN 100
005160        MOVE "EXACT"   TO CBMT-TIPO-MATCH
005170     ELSE
005180        MOVE "PARTIAL" TO CBMT-TIPO-MATCH
005190     END-IF
005200     MOVE CBIL-FECHA-TRN     TO CBMT-FECHA-TRN
005210     MOVE CBIL-NUM-OPERACION TO CBMT-NUM-OPERACION
005220     MOVE CBIL-MONTO         TO CBMT-MONTO
005230     MOVE WKS-PG-MONTO(PG-IDX)      TO CBMT-MONTO-PAGO
005240     MOVE WKS-PG-REFERENCIA(PG-IDX) TO CBMT-REFERENCIA-PAGO
005250     MOVE WKS-PG-MEMO(PG-IDX)       TO CBMT-MEMO-PAGO
005260     MOVE WKS-PG-NOMBRE-CTP(PG-IDX) TO CBMT-NOMBRE-CONTRAPARTE
005270     WRITE REG-CBMATC
005280     IF FS-CBMATC = 0
005290        ADD 1 TO WKS-TOTAL-MATCHES
005300     ELSE
005310        DISPLAY "ERROR AL ESCRIBIR CBMATC, STATUS: " FS-CBMATC
005320                UPON CONSOLE
005330     END-IF.
005340 700-ESCRIBE-MATCH-E. EXIT.
005350
005360******************************************************************
005370*   BITACORA FINAL: LINEAS EVALUADAS, COINCIDENCIAS GRABADAS,     *
005380*   PAGOS FILTRADOS AL CARGAR EL MAESTRO Y RESULTADO GENERAL DE   *
005390*   LA CORRIDA.                                                  *
005400******************************************************************
005410 900-GRABA-BITACORA SECTION.
005420     MOVE WKS-TOTAL-LINEAS TO WKS-MASCARA
005430     MOVE SPACES TO REG-CBLOGR
005440     STRING "CONCILIADOR AVANZADO - LINEAS EVALUADAS: "
005450                                       DELIMITED BY SIZE
005460            WKS-MASCARA                DELIMITED BY SIZE
005470            INTO REG-CBLOGR
005480     WRITE REG-CBLOGR
005490     MOVE WKS-TOTAL-MATCHES TO WKS-MASCARA
005500     MOVE SPACES TO REG-CBLOGR
005510     STRING "CONCILIADOR AVANZADO - COINCIDENCIAS GRABADAS: "
005520                                       DELIMITED BY SIZE
005530            WKS-MASCARA                DELIMITED BY SIZE
005540            INTO REG-CBLOGR
005550     WRITE REG-CBLOGR
005560     MOVE WKS-PAGOS-FILTRADOS TO WKS-MASCARA
005570     MOVE SPACES TO REG-CBLOGR
005580     STRING "CONCILIADOR AVANZADO - PAGOS FILTRADOS AL CARGAR: "
005590                                       DELIMITED BY SIZE
005600            WKS-MASCARA                DELIMITED BY SIZE
005610            INTO REG-CBLOGR
005620     WRITE REG-CBLOGR
005630     MOVE SPACES TO REG-CBLOGR
005640     IF WKS-CORRIDA-TUVO-MATCH
005650        MOVE "RESULTADO: CORRIDA CONCILIADA (MATCHED)"
005660             TO REG-CBLOGR
005670     ELSE
005680        MOVE "RESULTADO: SIN COINCIDENCIAS EN ESTA CORRIDA"
005690             TO REG-CBLOGR
005700     END-IF
005710     WRITE REG-CBLOGR.
005720 900-GRABA-BITACORA-E. EXIT.
005730
005740*   CIERRE FINAL; CBMATCO SOLO SE CIERRA SI SE LLEGO A ABRIR.      *
005750 990-CIERRA-ARCHIVOS SECTION.
005760     CLOSE CBPAGM-FILE CBIMPL-FILE CBMATC-FILE CBLOGR-FILE
005770     IF NOT WKS-NO-HAY-CBMATCO
005780        CLOSE CBMATCO-FILE
005790     END-IF.
005800 990-CIERRA-ARCHIVOS-E. EXIT.
