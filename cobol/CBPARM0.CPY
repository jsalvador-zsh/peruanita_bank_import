000100******************************************************************
000110*    COPY       : CBPARM0                                        *
000120*    DESCRIPCION: AREA DE PARAMETROS DE CORRIDA, RECIBIDA POR     *
000130*                 SYSIN EN TODOS LOS PROGRAMAS DE LA APLICACION.  *
000140*                 LOS CAMPOS DE TOLERANCIA/FECHA/SELECTORES SOLO  *
000150*                 APLICAN AL CONCILIADOR AVANZADO (CBMATAV); LOS  *
000160*                 DEMAS PROGRAMAS SOLO USAN CORRIDA Y FECHA.      *
000170*    MANTENIMIENTO:                                              *
000180*    FECHA     INIC  TICKET   DESCRIPCION                        *
000190*    19/03/1990 JQM  114303   CREACION ORIGINAL (SOLO CORRIDA)   *
000200*    20/11/1996 RTV  138220   SE AGREGA TOLERANCIA, VENTANA DE    *
000210*                             FECHAS Y SELECTORES DE CAMPO PARA   *
000220*                             EL CONCILIADOR AVANZADO             *
000230*    09/11/1998 LPR  147091   Y2K - FECHAS AMPLIADAS A 4 DIGITOS *
000240******************************************************************
000250 01  WKS-CBPARM0.
000260     02  CBPM-CORRIDA-NUM            PIC 9(06).
000270     02  CBPM-FECHA-CORRIDA          PIC 9(08).
000280     02  CBPM-FECHA-CORRIDA-R REDEFINES CBPM-FECHA-CORRIDA.
000290         04  CBPM-FEC-COR-ANO        PIC 9(04).
000300         04  CBPM-FEC-COR-MES        PIC 9(02).
000310         04  CBPM-FEC-COR-DIA        PIC 9(02).
000320     02  CBPM-TOLERANCIA-PCT         PIC 9(03)V9(02).
000330     02  CBPM-FECHA-DESDE            PIC 9(08).
000340     02  CBPM-FECHA-HASTA            PIC 9(08).
000350     02  CBPM-SELECTORES.
000360         04  CBPM-BUSCA-REFERENCIA   PIC X(01).
000370             88  CBPM-BUSCAR-REFERENCIA       VALUE "S".
000380         04  CBPM-BUSCA-COMUNICACION PIC X(01).
000390             88  CBPM-BUSCAR-COMUNICACION     VALUE "S".
000400         04  CBPM-BUSCA-NARRACION    PIC X(01).
000410             88  CBPM-BUSCAR-NARRACION        VALUE "S".
000420     02  FILLER                      PIC X(15).
