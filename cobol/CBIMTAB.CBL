000010******************************************************************
000020* FECHA       : 19/03/1990                                       *
000030* PROGRAMADOR : JAVIER QUISPE MAMANI (JQM)                       *
000040* APLICACION  : CONCILIACION BANCARIA                           *
000050* PROGRAMA    : CBIMTAB                                         *
000060* TIPO        : BATCH                                           *
000070* DESCRIPCION : LEE EL EXTRACTO TABULAR (BANCO DE LA NACION Y    *
000080*             : OTROS BANCOS GENERICOS), UBICA LA FILA DE        *
000090*             : ENCABEZADO ENTRE LAS PRIMERAS 10 FILAS, ARMA EL  *
000100*             : MAPEO DE COLUMNAS POR PALABRA CLAVE Y GENERA EL  *
000110*             : ARCHIVO DE LINEAS IMPORTADAS (CBIMPL).           *
000120* ARCHIVOS    : CBEXTN=ENTRADA, CBIMPL=SALIDA, CBLOGR=SALIDA     *
000130* ACCION (ES) : P=PROCESA EXTRACTO                               *
000140* PROGRAMA(S) : DEBD1R00                                        *
000150* INSTALADO   : 10/04/1990                                      *
000160* BPM/RATIONAL: 114303                                          *
000170* NOMBRE      : IMPORTACION DE EXTRACTO TABULAR GENERICO         *
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CBIMTAB.
000210 AUTHOR.        JAVIER QUISPE MAMANI.
000220 INSTALLATION.  GERENCIA DE SISTEMAS - AREA TESORERIA.
000230 DATE-WRITTEN.  19/03/1990.
000240 DATE-COMPILED.
000250 SECURITY.      CONFIDENCIAL - USO INTERNO DE TESORERIA.
000260******************************************************************
000270*                  R E G I S T R O   D E   C A M B I O S         *
000280******************************************************************
000290* 19/03/1990 JQM 114303  VERSION ORIGINAL PARA BANCO DE LA NACION*
000300*                        ENCABEZADO FIJO EN LA PRIMERA FILA.     *
000310* 10/04/1990 JQM 114303  INSTALADO EN PRODUCCION. SE AMPLIA A    *
000320*                        BUSCAR EL ENCABEZADO EN LAS PRIMERAS 10 *
000330*                        FILAS PORQUE OTROS BANCOS TRAEN FILAS   *
000340*                        DE CARATULA ANTES DEL ENCABEZADO.       *
000350* 16/09/1992 JQM 121005  SE AGREGA MAPEO DE COLUMNAS POR PALABRA *
000360*                        CLAVE PARA SOPORTAR EXTRACTOS DE OTROS  *
000370*                        BANCOS (ANTES SOLO COLUMNAS FIJAS).     *
000380* 20/11/1996 RTV 138220  REGLA CARGO/ABONO: CARGO TIENE PRIORIDAD*
000390*                        SOBRE ABONO CUANDO AMBOS TRAEN VALOR.   *
000400* 09/11/1998 LPR 147091  Y2K - FECHA DE TRANSACCION AMPLIADA A   *
000410*                        4 DIGITOS DE ANO. SE REVISAN LAS 5      *
000420*                        RUTINAS DE FORMATO DE FECHA.            *
000430* 21/01/1999 LPR 147091  Y2K - PRUEBAS DE REGRESION. SIN         *
000440*                        HALLAZGOS.                              *
000450* 05/03/2001 CSN 149987  SI NO HAY FECHA EN LA FILA SE USA LA     *
000460*                        FECHA DE CORRIDA (ANTES SE DESCARTABA). *
000470* 22/08/2005 MFC 158412  SE AGREGA BITACORA DE CORRIDA (CBLOGR)  *
000480*                        CON EL TOTAL DE LINEAS EXTRAIDAS.       *
000490* 10/07/2009 MFC 173310  SE AGREGAN LAS PALABRAS CLAVE "DESCRIP- *
000500*                        TION" Y "REFERENCE" A LAS LISTAS DE     *
000510*                        ENCABEZADO (COLUMNA DESCRIPCION Y       *
000520*                        COLUMNA OPERACION); EXTRACTOS DE BANCOS *
000530*                        CON PLANTILLA EN INGLES NO MAPEABAN     *
000540*                        ESAS DOS COLUMNAS. HALLAZGO DE AUDITORIA*
000550*                        INTERNA.                                *
000560* 14/07/2009 MFC 173311  SE AGREGA CONTADOR DE FILAS DE DATOS QUE*
000570*                        NO GENERARON LINEA (FILAS EN BLANCO O   *
000580*                        SIN FECHA/MONTO/OPERACION), PARA CUADRAR*
000590*                        LEIDAS = CREADAS + DESCARTADAS.         *
000600******************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS NUMERICA IS "0" THRU "9".
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*   EXTRACTO TABULAR: FILAS SEPARADAS POR BARRA VERTICAL, CON     *
000690*   ENCABEZADO DE COLUMNAS EN ALGUNA DE LAS PRIMERAS 10 FILAS.    *
000700     SELECT CBEXTN-FILE ASSIGN TO CBEXTN
000710            ORGANIZATION   IS LINE SEQUENTIAL
000720            FILE STATUS    IS FS-CBEXTN.
000730
000740*   ARCHIVO DE LINEAS IMPORTADAS, COMUN A LOS TRES PARSERS.       *
000750     SELECT CBIMPL-FILE ASSIGN TO CBIMPL
000760            FILE STATUS    IS FS-CBIMPL
000770                              FSE-CBIMPL.
000780
000790*   BITACORA DE CORRIDA.                                         *
000800     SELECT CBLOGR-FILE ASSIGN TO CBLOGR
000810            ORGANIZATION   IS LINE SEQUENTIAL
000820            FILE STATUS    IS FS-CBLOGR.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860******************************************************************
000870*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000880******************************************************************
000890*   EXTRACTO TABULAR (FILAS SEPARADAS POR BARRA VERTICAL).
000900 FD  CBEXTN-FILE
000910     LABEL RECORD IS STANDARD.
000920 01  REG-CBEXTN                     PIC X(200).
000930*   ARCHIVO DE LINEAS IMPORTADAS.
000940 FD  CBIMPL-FILE
000950     LABEL RECORD IS STANDARD.
000960     COPY CBIMPL0.
000970*   BITACORA DE LA CORRIDA.
000980 FD  CBLOGR-FILE
000990     LABEL RECORD IS STANDARD.
001000 01  REG-CBLOGR                     PIC X(100).
001010 WORKING-STORAGE SECTION.
001020******************************************************************
001030*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001040******************************************************************
001050 01  WKS-FS-STATUS.
001060     02  FS-CBEXTN               PIC 9(02) VALUE ZEROES.
001070     02  FS-CBIMPL               PIC 9(02) VALUE ZEROES.
001080     02  FSE-CBIMPL.
001090         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001110         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001120     02  FS-CBLOGR               PIC 9(02) VALUE ZEROES.
001130     02  PROGRAMA                PIC X(08) VALUE SPACES.
001140     02  ARCHIVO                 PIC X(08) VALUE SPACES.
001150     02  ACCION                  PIC X(10) VALUE SPACES.
001160     02  LLAVE                   PIC X(32) VALUE SPACES.
001170******************************************************************
001180*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001190******************************************************************
001200*   CONTADOR INDEPENDIENTE (77); CUADRA LEIDAS CONTRA CREADAS EN  *
001210*   LA BITACORA DE CORRIDA (VER 800-VALIDA-LINEAS-CREADAS).       *
001220 77  WKS-FILAS-DESCARTADAS       PIC 9(04) COMP VALUE ZEROES.
001230     COPY CBPARM0.
001240 01  WKS-CONTADORES.
001250     02  WKS-LINEAS-LEIDAS       PIC 9(07) COMP VALUE ZEROES.
001260     02  WKS-LINEAS-CREADAS      PIC 9(06) COMP VALUE ZEROES.
001270     02  WKS-CANT-COLUMNAS       PIC 9(02) COMP VALUE ZEROES.
001280     02  WKS-CANT-CAMPOS-FILA    PIC 9(02) COMP VALUE ZEROES.
001290     02  WKS-CONT-FILAS          PIC 9(02) COMP VALUE ZEROES.
001300     02  WKS-IDX-COL             PIC 9(02) COMP VALUE ZEROES.
001310     02  WKS-CONT-KW             PIC 9(02) COMP VALUE ZEROES.
001320     02  WKS-CLAVE-TEMP          PIC 9(01) COMP VALUE ZEROES.
001330     02  WKS-LEN-ENTERO          PIC 9(02) COMP VALUE ZEROES.
001340     02  WKS-POS-ORIGEN          PIC 9(02) COMP VALUE ZEROES.
001350     02  WKS-POS-DESTINO         PIC 9(02) COMP VALUE ZEROES.
001360     02  WKS-MASCARA             PIC Z,ZZZ,ZZ9.
001370 01  WKS-FLAGS.
001380     02  WKS-SW-FIN-CBEXTN       PIC X(01) VALUE "N".
001390         88  CBEXTN-FIN-ARCHIVO           VALUE "S".
001400     02  WKS-SW-HEADER-ENCONT    PIC X(01) VALUE "N".
001410         88  WKS-HEADER-ENCONTRADO        VALUE "S".
001420     02  WKS-SW-FECHA-PARSEADA   PIC X(01) VALUE "N".
001430         88  WKS-FECHA-PARSEADA           VALUE "S".
001440     02  WKS-SW-MONTO-OK         PIC X(01) VALUE "N".
001450         88  WKS-MONTO-ES-VALIDO          VALUE "S".
001460     02  WKS-SW-MONTO-SET        PIC X(01) VALUE "N".
001470         88  WKS-MONTO-YA-FIJADO          VALUE "S".
001480 01  WKS-LINEA                   PIC X(200).
001490 01  WKS-LINEA-ENCABEZADO        PIC X(200).
001500 01  WKS-TABLA-ENCABEZADO.
001510     02  WKS-HC                  PIC X(20) OCCURS 8 TIMES
001520                                  INDEXED BY HC-IDX.
001530 01  WKS-TABLA-CLAVES.
001540     02  WKS-COL-CLAVE           PIC 9(01) OCCURS 8 TIMES
001550                                  INDEXED BY CV-IDX.
001560 01  WKS-TABLA-DATOS.
001570     02  WKS-DC                  PIC X(60) OCCURS 8 TIMES
001580                                  INDEXED BY DC-IDX.
001590 01  WKS-CELDA-ENC               PIC X(20).
001600 01  WKS-DATOS-FILA.
001610     02  WKS-FTB-FECHA-TXT       PIC X(12).
001620     02  WKS-FTB-DESC            PIC X(60).
001630     02  WKS-FTB-CARGO-TXT       PIC X(20).
001640     02  WKS-FTB-ABONO-TXT       PIC X(20).
001650     02  WKS-FTB-OPER-TXT        PIC X(30).
001660 01  WKS-FMT-CTRL.
001670     02  WKS-FMT-SEP             PIC X(01).
001680     02  WKS-FMT-ORDEN           PIC 9(01) COMP.
001690 01  WKS-FP-PARTES.
001700     02  WKS-FP-1                PIC X(04).
001710     02  WKS-FP-2                PIC X(04).
001720     02  WKS-FP-3                PIC X(04).
001730*   REDEFINES 1 DE 3: LA FECHA ARMADA SE RELEE NUMERICA PARA      *
001740*   MOVERLA DE UN SOLO GOLPE A CBIL-FECHA-TRN (FORMATO 9(08)).    *
001750 01  WKS-FECHA-TAB-ARMADA.
001760     02  WKS-FTB-ANO             PIC 9(04).
001770     02  WKS-FTB-MES             PIC 9(02).
001780     02  WKS-FTB-DIA             PIC 9(02).
001790 01  WKS-FECHA-TAB-ARMADA-R  REDEFINES WKS-FECHA-TAB-ARMADA
001800                                  PIC 9(08).
001810*   REDEFINES 2 DE 3: VISTA PLANA DEL AREA DE PARSEO DE MONTO,    *
001820*   USADA SOLO PARA TRAZA EN DISPLAY CUANDO EL MONTO NO CUADRA.   *
001830 01  WKS-MONTO-PARSE.
001840     02  WKS-MONTO-TXT-IN        PIC X(20).
001850     02  WKS-MONTO-TXT-LIMPIO    PIC X(20).
001860     02  WKS-MONTO-INT-TXT       PIC X(18).
001870     02  WKS-MONTO-SOBRANTE      PIC X(20).
001880     02  WKS-MONTO-ENTERO        PIC 9(14).
001890     02  WKS-MONTO-DECIMAL       PIC 9(02).
001900 01  WKS-MONTO-PARSE-R  REDEFINES WKS-MONTO-PARSE
001910                                 PIC X(94).
001920 01  WKS-MONTO-MAG               PIC 9(14)V9(02).
001930*   REDEFINES 3 DE 3: EL MONTO CALCULADO SE RELEE SIN SIGNO PARA  *
001940*   PODER NEGARLO CON COMPUTE * -1 CUANDO LA COLUMNA ES CARGO.    *
001950 01  WKS-MONTO-CALC              PIC S9(14)V9(02).
001960 01  WKS-MONTO-CALC-R  REDEFINES WKS-MONTO-CALC
001970                                 PIC S9(16).
001980 01  FILLER                      PIC X(20) VALUE SPACES.
001990******************************************************************
002000 PROCEDURE DIVISION.
002010******************************************************************
002020*               S E C C I O N    P R I N C I P A L               *
002030*   ABRE, BUSCA EL ENCABEZADO, MAPEA COLUMNAS, PROCESA LAS FILAS  *
002040*   DE DATOS, CUADRA CONTADORES Y CIERRA. SI NO HAY ENCABEZADO EN *
002050*   LAS PRIMERAS 10 FILAS SE ABORTA SIN PROCESAR NADA MAS.        *
002060******************************************************************
002070 100-PRINCIPAL SECTION.
002080     PERFORM 110-APERTURA-ARCHIVOS    THRU 110-APERTURA-ARCHIVOS-E
002090     PERFORM 200-BUSCA-ENCABEZADO     THRU 200-BUSCA-ENCABEZADO-E
002100     IF WKS-HEADER-ENCONTRADO
002110        PERFORM 300-ARMA-MAPEO-COLUMNAS
002120                                 THRU 300-ARMA-MAPEO-COLUMNAS-E
002130        PERFORM 400-PROCESA-FILAS     THRU 400-PROCESA-FILAS-E
002140        PERFORM 800-VALIDA-LINEAS-CREADAS
002150                                 THRU 800-VALIDA-LINEAS-CREADAS-E
002160     ELSE
002170        PERFORM 810-ERROR-SIN-ENCABEZADO
002180                                 THRU 810-ERROR-SIN-ENCABEZADO-E
002190     END-IF
002200     PERFORM 900-CIERRA-ARCHIVOS      THRU 900-CIERRA-ARCHIVOS-E
002210     STOP RUN.
002220 100-PRINCIPAL-E. EXIT.
002230
002240******************************************************************
002250*   APERTURA. CBPM-FECHA-CORRIDA SE LEE DE SYSIN PARA RELLENAR LA *
002260*   FECHA DE LAS FILAS SIN FECHA PROPIA (REGLA DEL 05/03/2001).   *
002270******************************************************************
002280 110-APERTURA-ARCHIVOS SECTION.
002290     ACCEPT CBPM-CORRIDA-NUM   FROM SYSIN
002300     ACCEPT CBPM-FECHA-CORRIDA FROM SYSIN
002310     MOVE "CBIMTAB" TO PROGRAMA
002320     OPEN INPUT  CBEXTN-FILE
002330          OUTPUT CBIMPL-FILE CBLOGR-FILE
002340     IF FS-CBEXTN NOT = 0
002350        DISPLAY ">>> ERROR AL ABRIR EL EXTRACTO TABULAR <<<"
002360                UPON CONSOLE
002370        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002380        MOVE 91 TO RETURN-CODE
002390        STOP RUN
002400     END-IF
002410     IF FS-CBIMPL NOT = 0
002420        MOVE "OPEN"   TO ACCION
002430        MOVE SPACES   TO LLAVE
002440        MOVE "CBIMPL" TO ARCHIVO
002450        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002460                              FS-CBIMPL, FSE-CBIMPL
002470        DISPLAY ">>> ERROR AL ABRIR CBIMPL <<<" UPON CONSOLE
002480        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002490        MOVE 91 TO RETURN-CODE
002500        STOP RUN
002510     END-IF.
002520 110-APERTURA-ARCHIVOS-E. EXIT.
002530
002540******************************************************************
002550*   BUSQUEDA DEL ENCABEZADO EN LAS PRIMERAS 10 FILAS: CUALQUIER   *
002560*   FILA QUE CONTENGA LA PALABRA "FECHA" SE TOMA COMO ENCABEZADO  *
002570******************************************************************
002580 200-BUSCA-ENCABEZADO SECTION.
002590     MOVE 0 TO WKS-CONT-FILAS
002600     PERFORM 210-LEE-FILA-ENCABEZADO THRU 210-LEE-FILA-ENCABEZADO-E
002610             VARYING WKS-CONT-FILAS FROM 1 BY 1
002620             UNTIL WKS-CONT-FILAS > 10 OR
002630                   WKS-HEADER-ENCONTRADO OR
002640                   CBEXTN-FIN-ARCHIVO.
002650 200-BUSCA-ENCABEZADO-E. EXIT.
002660
002670*   CUERPO DEL PERFORM VARYING DE ARRIBA: LEE UNA FILA Y LA       *
002680*   REVISA; SI TRAE "FECHA" LA GUARDA COMO LA FILA DE ENCABEZADO. *
002690 210-LEE-FILA-ENCABEZADO SECTION.
002700     READ CBEXTN-FILE INTO WKS-LINEA
002710          AT END SET CBEXTN-FIN-ARCHIVO TO TRUE
002720     END-READ
002730     IF NOT CBEXTN-FIN-ARCHIVO
002740        ADD 1 TO WKS-LINEAS-LEIDAS
002750        MOVE 0 TO WKS-CONT-KW
002760        INSPECT WKS-LINEA TALLYING WKS-CONT-KW FOR ALL "FECHA"
002770        IF WKS-CONT-KW > 0
002780           SET WKS-HEADER-ENCONTRADO TO TRUE
002790           MOVE WKS-LINEA TO WKS-LINEA-ENCABEZADO
002800        END-IF
002810     END-IF.
002820 210-LEE-FILA-ENCABEZADO-E. EXIT.
002830
002840******************************************************************
002850*   MAPEO DE COLUMNAS: FECHA, DESCRIPCION, CARGO, ABONO,          *
002860*   OPERACION; PRIORIDAD EN ESE ORDEN, UNA CLAVE POR ENCABEZADO   *
002870******************************************************************
002880 300-ARMA-MAPEO-COLUMNAS SECTION.
002890     MOVE SPACES TO WKS-TABLA-ENCABEZADO
002900     MOVE 0      TO WKS-CANT-COLUMNAS
002910     UNSTRING WKS-LINEA-ENCABEZADO DELIMITED BY "|"
002920              INTO WKS-HC(1) WKS-HC(2) WKS-HC(3) WKS-HC(4)
002930                   WKS-HC(5) WKS-HC(6) WKS-HC(7) WKS-HC(8)
002940              TALLYING IN WKS-CANT-COLUMNAS
002950     MOVE ZEROES TO WKS-TABLA-CLAVES
002960     PERFORM 310-MAPEA-UNA-COLUMNA THRU 310-MAPEA-UNA-COLUMNA-E
002970             VARYING WKS-IDX-COL FROM 1 BY 1
002980             UNTIL WKS-IDX-COL > WKS-CANT-COLUMNAS.
002990 300-ARMA-MAPEO-COLUMNAS-E. EXIT.
003000
003010*   CUERPO DEL PERFORM VARYING DE ARRIBA: CLASIFICA UNA COLUMNA Y *
003020*   GUARDA SU CLAVE (1-5, 0=NO RECONOCIDA) EN WKS-TABLA-CLAVES.   *
003030 310-MAPEA-UNA-COLUMNA SECTION.
003040     MOVE WKS-HC(WKS-IDX-COL) TO WKS-CELDA-ENC
003050     PERFORM 340-CLASIFICA-COLUMNA THRU 340-CLASIFICA-COLUMNA-E
003060     MOVE WKS-CLAVE-TEMP TO WKS-COL-CLAVE(WKS-IDX-COL).
003070 310-MAPEA-UNA-COLUMNA-E. EXIT.
003080
003090******************************************************************
003100*   CLASIFICACION DE UNA CELDA DE ENCABEZADO: 1=FECHA 2=DESCRIP  *
003110*   3=CARGO 4=ABONO 5=OPERACION 0=NO RECONOCIDA                  *
003120*   CADA GRUPO PRUEBA SUS PALABRAS CLAVE EN CASCADA Y SE DETIENE  *
003130*   EN LA PRIMERA QUE APAREZCA; EL ORDEN DE PRIORIDAD ENTRE       *
003140*   GRUPOS ES FECHA, DESCRIPCION, CARGO, ABONO, OPERACION.        *
003150******************************************************************
003160 340-CLASIFICA-COLUMNA SECTION.
003170     MOVE 0 TO WKS-CLAVE-TEMP
003180     MOVE 0 TO WKS-CONT-KW
003190     INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "FECHA"
003200     IF WKS-CONT-KW = 0
003210        INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "DATE"
003220     END-IF
003230     IF WKS-CONT-KW = 0
003240        INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "DIA"
003250     END-IF
003260     IF WKS-CONT-KW > 0
003270        MOVE 1 TO WKS-CLAVE-TEMP
003280     END-IF
003290*    GRUPO DESCRIPCION/CONCEPTO (CLAVE 2)
003300     IF WKS-CLAVE-TEMP = 0
003310        MOVE 0 TO WKS-CONT-KW
003320        INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003330                FOR ALL "DESCRIPCION"
003340        IF WKS-CONT-KW = 0
003350           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003360                   FOR ALL "CONCEPTO"
003370        END-IF
003380        IF WKS-CONT-KW = 0
003390           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003400                   FOR ALL "DETALLE"
003410        END-IF
003420        IF WKS-CONT-KW = 0
003430           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003440                   FOR ALL "MEMO"
003450        END-IF
003460        IF WKS-CONT-KW = 0
003470           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003480                   FOR ALL "GLOSA"
003490        END-IF
003500        IF WKS-CONT-KW = 0
003510           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003520                   FOR ALL "TRANS"
003530        END-IF
003540*       10/07/2009 MFC 173310  PALABRA CLAVE INGLESA "DESCRIPTION"*
003550*                  PARA EXTRACTOS CON PLANTILLA EN INGLES.        *
003560        IF WKS-CONT-KW = 0
003570           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003580                   FOR ALL "DESCRIPTION"
003590        END-IF
003600        IF WKS-CONT-KW > 0
003610           MOVE 2 TO WKS-CLAVE-TEMP
003620        END-IF
003630     END-IF
003640*    GRUPO CARGO/DEBITO (CLAVE 3)
003650     IF WKS-CLAVE-TEMP = 0
003660        MOVE 0 TO WKS-CONT-KW
003670        INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "CARGO"
003680        IF WKS-CONT-KW = 0
003690           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "DEBE"
003700        END-IF
003710        IF WKS-CONT-KW = 0
003720           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003730                   FOR ALL "DEBITO"
003740        END-IF
003750        IF WKS-CONT-KW > 0
003760           MOVE 3 TO WKS-CLAVE-TEMP
003770        END-IF
003780     END-IF
003790*    GRUPO ABONO/CREDITO (CLAVE 4)
003800     IF WKS-CLAVE-TEMP = 0
003810        MOVE 0 TO WKS-CONT-KW
003820        INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "ABONO"
003830        IF WKS-CONT-KW = 0
003840           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "HABER"
003850        END-IF
003860        IF WKS-CONT-KW = 0
003870           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003880                   FOR ALL "CREDITO"
003890        END-IF
003900        IF WKS-CONT-KW > 0
003910           MOVE 4 TO WKS-CLAVE-TEMP
003920        END-IF
003930     END-IF
003940*    GRUPO OPERACION/DOCUMENTO (CLAVE 5)
003950     IF WKS-CLAVE-TEMP = 0
003960        MOVE 0 TO WKS-CONT-KW
003970        INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
003980                FOR ALL "DOCUMENTO"
003990        IF WKS-CONT-KW = 0
004000           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW FOR ALL "NRO"
004010        END-IF
004020        IF WKS-CONT-KW = 0
004030           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
004040                   FOR ALL "NUMERO"
004050        END-IF
004060        IF WKS-CONT-KW = 0
004070           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
004080                   FOR ALL "REFERENCIA"
004090        END-IF
004100        IF WKS-CONT-KW = 0
004110           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
004120                   FOR ALL "OPERATION"
004130        END-IF
004140*       10/07/2009 MFC 173310  PALABRA CLAVE INGLESA "REFERENCE". *
004150        IF WKS-CONT-KW = 0
004160           INSPECT WKS-CELDA-ENC TALLYING WKS-CONT-KW
004170                   FOR ALL "REFERENCE"
004180        END-IF
004190        IF WKS-CONT-KW > 0
004200           MOVE 5 TO WKS-CLAVE-TEMP
004210        END-IF
004220     END-IF.
004230 340-CLASIFICA-COLUMNA-E. EXIT.
004240
004250******************************************************************
004260*       P R O C E S O   D E   L A S   F I L A S   D E   D A T O S*
004270*   UN READ POR ITERACION: LEE ADELANTADO Y PROCESA HASTA FIN DE  *
004280*   ARCHIVO, IGUAL QUE EL RESTO DE LOS PROGRAMAS DEL SHOP.        *
004290******************************************************************
004300 400-PROCESA-FILAS SECTION.
004310     PERFORM 410-LEE-FILA-DATOS THRU 410-LEE-FILA-DATOS-E
004320     PERFORM 420-PROCESA-UNA-FILA THRU 420-PROCESA-UNA-FILA-E
004330             UNTIL CBEXTN-FIN-ARCHIVO.
004340 400-PROCESA-FILAS-E. EXIT.
004350
004360 410-LEE-FILA-DATOS SECTION.
004370     READ CBEXTN-FILE INTO WKS-LINEA
004380          AT END SET CBEXTN-FIN-ARCHIVO TO TRUE
004390     END-READ.
004400 410-LEE-FILA-DATOS-E. EXIT.
004410
004420*   POR CADA FILA NO EN BLANCO: PARTE LAS COLUMNAS, ARMA LOS      *
004430*   CAMPOS SEGUN EL MAPEO, PARSEA FECHA, CALCULA MONTO Y ESCRIBE  *
004440*   CBIMPL SI CORRESPONDE. LAS FILAS EN BLANCO SE CUENTAN APARTE. *
004450 420-PROCESA-UNA-FILA SECTION.
004460     ADD 1 TO WKS-LINEAS-LEIDAS
004470     IF WKS-LINEA NOT = SPACES
004480        PERFORM 430-EXTRAE-COLUMNAS-FILA
004490                                  THRU 430-EXTRAE-COLUMNAS-FILA-E
004500        PERFORM 440-ARMA-CAMPOS-FILA THRU 440-ARMA-CAMPOS-FILA-E
004510        PERFORM 320-PARSEA-FECHA-TABULAR
004520                                THRU 320-PARSEA-FECHA-TABULAR-E
004530        PERFORM 460-CALCULA-MONTO-FILA THRU 460-CALCULA-MONTO-FILA-E
004540        PERFORM 470-ESCRIBE-SI-CORRESPONDE
004550                              THRU 470-ESCRIBE-SI-CORRESPONDE-E
004560     ELSE
004570        ADD 1 TO WKS-FILAS-DESCARTADAS
004580     END-IF
004590     PERFORM 410-LEE-FILA-DATOS THRU 410-LEE-FILA-DATOS-E.
004600 420-PROCESA-UNA-FILA-E. EXIT.
004610
004620*   PARTE LA FILA POR "|" EN LAS HASTA 8 COLUMNAS DEL LAYOUT.      *
004630 430-EXTRAE-COLUMNAS-FILA SECTION.
004640     MOVE SPACES TO WKS-TABLA-DATOS
004650     MOVE 0      TO WKS-CANT-CAMPOS-FILA
004660     UNSTRING WKS-LINEA DELIMITED BY "|"
004670              INTO WKS-DC(1) WKS-DC(2) WKS-DC(3) WKS-DC(4)
004680                   WKS-DC(5) WKS-DC(6) WKS-DC(7) WKS-DC(8)
004690              TALLYING IN WKS-CANT-CAMPOS-FILA.
004700 430-EXTRAE-COLUMNAS-FILA-E. EXIT.
004710
004720*   ARMA WKS-DATOS-FILA DISTRIBUYENDO CADA COLUMNA SEGUN LA CLAVE *
004730*   QUE LE ASIGNO 310-MAPEA-UNA-COLUMNA AL LEER EL ENCABEZADO.    *
004740 440-ARMA-CAMPOS-FILA SECTION.
004750     MOVE SPACES TO WKS-DATOS-FILA
004760     PERFORM 442-COPIA-UNA-COLUMNA THRU 442-COPIA-UNA-COLUMNA-E
004770             VARYING WKS-IDX-COL FROM 1 BY 1
004780             UNTIL WKS-IDX-COL > WKS-CANT-COLUMNAS.
004790 440-ARMA-CAMPOS-FILA-E. EXIT.
004800
004810*   CUERPO DEL PERFORM VARYING DE ARRIBA.                         *
004820 442-COPIA-UNA-COLUMNA SECTION.
004830     EVALUATE WKS-COL-CLAVE(WKS-IDX-COL)
004840        WHEN 1 MOVE WKS-DC(WKS-IDX-COL) TO WKS-FTB-FECHA-TXT
004850        WHEN 2 MOVE WKS-DC(WKS-IDX-COL) TO WKS-FTB-DESC
004860        WHEN 3 MOVE WKS-DC(WKS-IDX-COL) TO WKS-FTB-CARGO-TXT
004870        WHEN 4 MOVE WKS-DC(WKS-IDX-COL) TO WKS-FTB-ABONO-TXT
004880        WHEN 5 MOVE WKS-DC(WKS-IDX-COL) TO WKS-FTB-OPER-TXT
004890        WHEN OTHER CONTINUE
004900     END-EVALUATE.
004910 442-COPIA-UNA-COLUMNA-E. EXIT.
004920
004930******************************************************************
004940*   FECHA: INTENTA AAAA.MM.DD, DD/MM/AAAA, AAAA-MM-DD,            *
004950*   DD-MM-AAAA, MM/DD/AAAA, EN ESE ORDEN                          *
004960******************************************************************
004970 320-PARSEA-FECHA-TABULAR SECTION.
004980     MOVE "N" TO WKS-SW-FECHA-PARSEADA
004990     IF WKS-FTB-FECHA-TXT NOT = SPACES
005000        MOVE "." TO WKS-FMT-SEP   MOVE 1 TO WKS-FMT-ORDEN
005010        PERFORM 330-INTENTA-FORMATO-FECHA
005020                                THRU 330-INTENTA-FORMATO-FECHA-E
005030        IF NOT WKS-FECHA-PARSEADA
005040           MOVE "/" TO WKS-FMT-SEP   MOVE 2 TO WKS-FMT-ORDEN
005050           PERFORM 330-INTENTA-FORMATO-FECHA
005060                                THRU 330-INTENTA-FORMATO-FECHA-E
005070        END-IF
005080        IF NOT WKS-FECHA-PARSEADA
005090           MOVE "-" TO WKS-FMT-SEP   MOVE 1 TO WKS-FMT-ORDEN
005100           PERFORM 330-INTENTA-FORMATO-FECHA
005110                                THRU 330-INTENTA-FORMATO-FECHA-E
005120        END-IF
005130        IF NOT WKS-FECHA-PARSEADA
005140           MOVE "-" TO WKS-FMT-SEP   MOVE 2 TO WKS-FMT-ORDEN
005150           PERFORM 330-INTENTA-FORMATO-FECHA
005160                                THRU 330-INTENTA-FORMATO-FECHA-E
005170        END-IF
005180        IF NOT WKS-FECHA-PARSEADA
005190           MOVE "/" TO WKS-FMT-SEP   MOVE 3 TO WKS-FMT-ORDEN
005200           PERFORM 330-INTENTA-FORMATO-FECHA
005210                                THRU 330-INTENTA-FORMATO-FECHA-E
005220        END-IF
005230     END-IF.
005240 320-PARSEA-FECHA-TABULAR-E. EXIT.
005250
005260*   INTENTA UN FORMATO ESPECIFICO SEGUN WKS-FMT-SEP/WKS-FMT-ORDEN *
005270*   (PATRON DE "PARAMETROS" COMPARTIDOS, SIN CALL NI LINKAGE).    *
005280 330-INTENTA-FORMATO-FECHA SECTION.
005290     MOVE SPACES TO WKS-FP-1 WKS-FP-2 WKS-FP-3
005300     UNSTRING WKS-FTB-FECHA-TXT DELIMITED BY WKS-FMT-SEP
005310              INTO WKS-FP-1 WKS-FP-2 WKS-FP-3
005320     EVALUATE WKS-FMT-ORDEN
005330        WHEN 1
005340           IF WKS-FP-1(1:4) IS NUMERICA AND
005350              WKS-FP-2(1:2) IS NUMERICA AND
005360              WKS-FP-3(1:2) IS NUMERICA
005370              MOVE WKS-FP-1(1:4) TO WKS-FTB-ANO
005380              MOVE WKS-FP-2(1:2) TO WKS-FTB-MES
005390              MOVE WKS-FP-3(1:2) TO WKS-FTB-DIA
005400              PERFORM 332-VALIDA-RANGO-FECHA
005410                                  THRU 332-VALIDA-RANGO-FECHA-E
005420           END-IF
005430        WHEN 2
005440           IF WKS-FP-1(1:2) IS NUMERICA AND
005450              WKS-FP-2(1:2) IS NUMERICA AND
005460              WKS-FP-3(1:4) IS NUMERICA
005470              MOVE WKS-FP-1(1:2) TO WKS-FTB-DIA
005480              MOVE WKS-FP-2(1:2) TO WKS-FTB-MES
005490              MOVE WKS-FP-3(1:4) TO WKS-FTB-ANO
005500              PERFORM 332-VALIDA-RANGO-FECHA
005510                                  THRU 332-VALIDA-RANGO-FECHA-E
005520           END-IF
005530        WHEN 3
005540           IF WKS-FP-1(1:2) IS NUMERICA AND
005550              WKS-FP-2(1:2) IS NUMERICA AND
005560              WKS-FP-3(1:4) IS NUMERICA
005570              MOVE WKS-FP-1(1:2) TO WKS-FTB-MES
005580              MOVE WKS-FP-2(1:2) TO WKS-FTB-DIA
005590              MOVE WKS-FP-3(1:4) TO WKS-FTB-ANO
005600              PERFORM 332-VALIDA-RANGO-FECHA
005610                                  THRU 332-VALIDA-RANGO-FECHA-E
005620           END-IF
005630     END-EVALUATE.
005640 330-INTENTA-FORMATO-FECHA-E. EXIT.
005650
005660*   VALIDA EL RANGO DIA/MES DEL INTENTO ACTUAL ANTES DE ACEPTARLO.*
005670 332-VALIDA-RANGO-FECHA SECTION.
005680     IF WKS-FTB-DIA NOT LESS THAN 1 AND WKS-FTB-DIA NOT GREATER THAN 31
005690        AND WKS-FTB-MES NOT LESS THAN 1 AND
005700        WKS-FTB-MES NOT GREATER THAN 12
005710        SET WKS-FECHA-PARSEADA TO TRUE
005720     END-IF.
005730 332-VALIDA-RANGO-FECHA-E. EXIT.
005740
005750******************************************************************
005760*   MONTO: CARGO TIENE PRIORIDAD SOBRE ABONO. CARGO -> NEGATIVO,  *
005770*   ABONO -> POSITIVO. COMAS Y "$" SE QUITAN ANTES DE CONVERTIR.  *
005780******************************************************************
005790 460-CALCULA-MONTO-FILA SECTION.
005800     MOVE ZEROES TO WKS-MONTO-CALC
005810     MOVE "N"    TO WKS-SW-MONTO-SET
005820     IF WKS-FTB-CARGO-TXT NOT = SPACES
005830        MOVE WKS-FTB-CARGO-TXT TO WKS-MONTO-TXT-IN
005840        PERFORM 450-CONVIERTE-MONTO-SIN-SIGNO
005850                              THRU 450-CONVIERTE-MONTO-SIN-SIGNO-E
005860        IF WKS-MONTO-ES-VALIDO
005870           COMPUTE WKS-MONTO-CALC = WKS-MONTO-MAG * -1
005880           SET WKS-MONTO-YA-FIJADO TO TRUE
005890        END-IF
005900     END-IF
005910     IF NOT WKS-MONTO-YA-FIJADO AND WKS-FTB-ABONO-TXT NOT = SPACES
005920        MOVE WKS-FTB-ABONO-TXT TO WKS-MONTO-TXT-IN
005930        PERFORM 450-CONVIERTE-MONTO-SIN-SIGNO
005940                              THRU 450-CONVIERTE-MONTO-SIN-SIGNO-E
005950        IF WKS-MONTO-ES-VALIDO
005960           MOVE WKS-MONTO-MAG TO WKS-MONTO-CALC
005970           SET WKS-MONTO-YA-FIJADO TO TRUE
005980        END-IF
005990     END-IF.
006000 460-CALCULA-MONTO-FILA-E. EXIT.
006010
006020*   CONVIERTE UNA COLUMNA DE MONTO (CARGO O ABONO) SIN SIGNO,     *
006030*   SEPARANDO ENTERO Y DECIMAL POR EL PUNTO DESPUES DE LIMPIAR.   *
006040 450-CONVIERTE-MONTO-SIN-SIGNO SECTION.
006050     MOVE "N" TO WKS-SW-MONTO-OK
006060     MOVE ZEROES TO WKS-MONTO-MAG WKS-MONTO-ENTERO WKS-MONTO-DECIMAL
006070     PERFORM 452-QUITA-SEPARADORES-MONTO
006080                              THRU 452-QUITA-SEPARADORES-MONTO-E
006090     MOVE SPACES TO WKS-MONTO-INT-TXT
006100     UNSTRING WKS-MONTO-TXT-LIMPIO DELIMITED BY "."
006110              INTO WKS-MONTO-INT-TXT WKS-MONTO-SOBRANTE
006120     MOVE 18 TO WKS-LEN-ENTERO
006130     PERFORM 456-BUSCA-FIN-MONTO THRU 456-BUSCA-FIN-MONTO-E
006140             VARYING WKS-LEN-ENTERO FROM 18 BY -1
006150             UNTIL WKS-LEN-ENTERO = 0 OR
006160                   WKS-MONTO-INT-TXT(WKS-LEN-ENTERO:1) NOT = SPACE
006170     IF WKS-LEN-ENTERO > 0
006180        IF WKS-MONTO-INT-TXT(1:WKS-LEN-ENTERO) IS NUMERICA
006190           MOVE WKS-MONTO-INT-TXT(1:WKS-LEN-ENTERO)
006200                TO WKS-MONTO-ENTERO
006210           MOVE "S" TO WKS-SW-MONTO-OK
006220        END-IF
006230     END-IF
006240     IF WKS-MONTO-SOBRANTE(1:2) IS NUMERICA
006250        MOVE WKS-MONTO-SOBRANTE(1:2) TO WKS-MONTO-DECIMAL
006260        MOVE "S" TO WKS-SW-MONTO-OK
006270     ELSE
006280        IF WKS-MONTO-SOBRANTE(1:1) IS NUMERICA
006290           MOVE WKS-MONTO-SOBRANTE(1:1) TO WKS-MONTO-DECIMAL
006300           MULTIPLY WKS-MONTO-DECIMAL BY 10
006310                    GIVING WKS-MONTO-DECIMAL
006320           MOVE "S" TO WKS-SW-MONTO-OK
006330        END-IF
006340     END-IF
006350     IF WKS-MONTO-ES-VALIDO
006360        COMPUTE WKS-MONTO-MAG = WKS-MONTO-ENTERO +
006370                                 (WKS-MONTO-DECIMAL / 100)
006380     END-IF.
006390 450-CONVIERTE-MONTO-SIN-SIGNO-E. EXIT.
006400
006410*   CUERPO DEL PERFORM VARYING QUE BUSCA HACIA ATRAS EL LARGO     *
006420*   REAL DE LA PARTE ENTERA DEL MONTO YA LIMPIO.                  *
006430 456-BUSCA-FIN-MONTO SECTION.
006440     CONTINUE.
006450 456-BUSCA-FIN-MONTO-E. EXIT.
006460
006470******************************************************************
006480*   QUITA COMAS Y SIGNO "$" COMPACTANDO CARACTER POR CARACTER,    *
006490*   PARA EVITAR ESPACIOS/SEPARADORES EMBEBIDOS ENTRE DIGITOS      *
006500******************************************************************
006510 452-QUITA-SEPARADORES-MONTO SECTION.
006520     MOVE SPACES TO WKS-MONTO-TXT-LIMPIO
006530     MOVE 0      TO WKS-POS-DESTINO
006540     PERFORM 454-COPIA-UN-CARACTER-MONTO
006550                               THRU 454-COPIA-UN-CARACTER-MONTO-E
006560             VARYING WKS-POS-ORIGEN FROM 1 BY 1
006570             UNTIL WKS-POS-ORIGEN > 20.
006580 452-QUITA-SEPARADORES-MONTO-E. EXIT.
006590
006600*   CUERPO DEL PERFORM VARYING DE ARRIBA.                         *
006610 454-COPIA-UN-CARACTER-MONTO SECTION.
006620     IF WKS-MONTO-TXT-IN(WKS-POS-ORIGEN:1) NOT = "," AND
006630        WKS-MONTO-TXT-IN(WKS-POS-ORIGEN:1) NOT = "$" AND
006640        WKS-MONTO-TXT-IN(WKS-POS-ORIGEN:1) NOT = SPACE
006650        ADD 1 TO WKS-POS-DESTINO
006660        MOVE WKS-MONTO-TXT-IN(WKS-POS-ORIGEN:1)
006670             TO WKS-MONTO-TXT-LIMPIO(WKS-POS-DESTINO:1)
006680     END-IF.
006690 454-COPIA-UN-CARACTER-MONTO-E. EXIT.
006700
006710******************************************************************
006720*   ESCRITURA: SOLO SI HAY FECHA, MONTO DISTINTO DE CERO U        *
006730*   OPERACION; FECHA FALTANTE SE REEMPLAZA POR LA FECHA DE CORRIDA*
006740******************************************************************
006750 470-ESCRIBE-SI-CORRESPONDE SECTION.
006760     IF WKS-FECHA-PARSEADA OR WKS-MONTO-CALC NOT = 0 OR
006770        WKS-FTB-OPER-TXT NOT = SPACES
006780        IF WKS-FECHA-PARSEADA
006790           MOVE WKS-FECHA-TAB-ARMADA-R TO CBIL-FECHA-TRN
006800        ELSE
006810           MOVE CBPM-FECHA-CORRIDA TO CBIL-FECHA-TRN
006820        END-IF
006830        MOVE WKS-FTB-DESC       TO CBIL-DESCRIPCION
006840        MOVE WKS-MONTO-CALC     TO CBIL-MONTO
006850        MOVE WKS-FTB-OPER-TXT   TO CBIL-NUM-OPERACION
006860        ADD 1 TO WKS-LINEAS-CREADAS
006870        MOVE WKS-LINEAS-CREADAS TO CBIL-NUM-LINEA
006880        MOVE WKS-LINEA          TO CBIL-LINEA-ORIGINAL
006890        MOVE "N"                TO CBIL-IND-CONCILIADA
006900        MOVE SPACE              TO CBIL-IND-TIPO-MOV
006910        WRITE REG-CBIMPL
006920        IF FS-CBIMPL NOT = 0
006930           DISPLAY "ERROR AL ESCRIBIR CBIMPL, STATUS: " FS-CBIMPL
006940                   UPON CONSOLE
006950        END-IF
006960     ELSE
006970        ADD 1 TO WKS-FILAS-DESCARTADAS
006980     END-IF.
006990 470-ESCRIBE-SI-CORRESPONDE-E. EXIT.
007000
007010******************************************************************
007020*   CONTROL DE LINEAS CREADAS: REPORTA CREADAS Y DESCARTADAS EN   *
007030*   LA BITACORA PARA QUE OPERACIONES CUADRE LEIDAS = AMBOS TOTALES*
007040******************************************************************
007050 800-VALIDA-LINEAS-CREADAS SECTION.
007060     MOVE WKS-LINEAS-CREADAS TO WKS-MASCARA
007070     MOVE SPACES TO REG-CBLOGR
007080     STRING "TOTAL LINEAS EXTRAIDAS EXTRACTO TABULAR: "
007090                                          DELIMITED BY SIZE
007100            WKS-MASCARA                   DELIMITED BY SIZE
007110            INTO REG-CBLOGR
007120     WRITE REG-CBLOGR
007130     MOVE WKS-FILAS-DESCARTADAS TO WKS-MASCARA
007140     MOVE SPACES TO REG-CBLOGR
007150     STRING "TOTAL FILAS DESCARTADAS EXTRACTO TABULAR: "
007160                                          DELIMITED BY SIZE
007170            WKS-MASCARA                   DELIMITED BY SIZE
007180            INTO REG-CBLOGR
007190     WRITE REG-CBLOGR
007200     IF WKS-LINEAS-CREADAS = 0
007210        DISPLAY ">>> NO SE EXTRAJO NINGUN DATO DEL TABULAR <<<"
007220                UPON CONSOLE
007230        MOVE "ERROR: EXTRACTO TABULAR SIN DATOS" TO REG-CBLOGR
007240        WRITE REG-CBLOGR
007250        MOVE 91 TO RETURN-CODE
007260     END-IF.
007270 800-VALIDA-LINEAS-CREADAS-E. EXIT.
007280
007290*   SE LLEGA AQUI SOLO SI NO SE HALLO ENCABEZADO EN 10 FILAS.     *
007300 810-ERROR-SIN-ENCABEZADO SECTION.
007310     DISPLAY ">>> NO SE HALLO FILA DE ENCABEZADO (10 FILAS) <<<"
007320             UPON CONSOLE
007330     MOVE SPACES TO REG-CBLOGR
007340     MOVE "ERROR: SIN ENCABEZADO EN EXTRACTO TABULAR" TO REG-CBLOGR
007350     WRITE REG-CBLOGR
007360     MOVE 91 TO RETURN-CODE.
007370 810-ERROR-SIN-ENCABEZADO-E. EXIT.
007380
007390*   CIERRE FINAL DE LOS TRES ARCHIVOS DEL PROGRAMA.               *
007400 900-CIERRA-ARCHIVOS SECTION.
007410     CLOSE CBEXTN-FILE CBIMPL-FILE CBLOGR-FILE.
007420 900-CIERRA-ARCHIVOS-E. EXIT.
